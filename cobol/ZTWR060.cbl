000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTWR060.
000300 AUTHOR.        D P HARMON.
000400 INSTALLATION.  NETWORK PLANNING - BACKHAUL ENGINEERING.
000500 DATE-WRITTEN.  MAY 1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zTWR - Tower Network Path-Planning Batch                      *
001100*                                                               *
001200* Shared graph-math routines for the POP minimum-tower ring      *
001300* option - builds a connectivity edge list over any set of      *
001400* tower-table nodes, runs Dijkstra's shortest path over the      *
001500* current edge list, or runs Kruskal's minimum-spanning-tree     *
001600* plus ring-redundancy pass over a caller-supplied edge list.    *
001700* One function per CALL, selected by GRF-FUNCTION-CODE in        *
001800* ZTWRGRF.                                                      *
001900*                                                               *
002000* For the KRUSKAL function the FROM/TO node numbers in           *
002100* WK-EDGE-AREA are NOT tower-table subscripts - they are small   *
002200* union-find indexes (1 = the POP, 2..n+1 = the destinations),   *
002300* set up by the caller before the CALL.  For BUILD-GRAPH and     *
002400* DIJKSTRA they are ordinary WK-TOWER-TABLE subscripts.  Keep     *
002500* that straight when reading a dump.                            *
002600*                                                               *
002700* Date       UserID    Description                             *
002800* ---------- --------  ----------------------------------      *
002900* 1994-05-11 DPH       Original - connectivity graph build       *
003000*                      and single-source Dijkstra, for the        *
003100*                      first POP ring-network prototype            *
003200*                      (CR 2188).                                  *
003300* 1998-12-02 LKT       Y2K review of this member - no date          *
003400*                      fields present, no change required.         *
003500* 2003-05-27 DPH       Added the Kruskal MST-plus-ring function      *
003600*                      so ZTWR040 has one place to build the         *
003700*                      minimum-tower network (CR 4488).               *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS COORD-VALID IS '0' THRU '9', '+', '-', '.'.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600
004700 01  WS-BUILD-GRAPH-AREA.
004800     02  WS-BG-I                  PIC S9(4) COMP.
004900     02  WS-BG-J                  PIC S9(4) COMP.
005000     02  FILLER                  PIC X(10) VALUE SPACES.
005100
005200 01  WS-DIJKSTRA-SCAN-AREA.
005300     02  WS-DK-SCAN-IDX           PIC S9(4) COMP.
005400     02  WS-NEIGHBOR-NODE         PIC S9(4) COMP.
005500     02  WS-TENTATIVE-DIST        COMP-2.
005600     02  FILLER                  PIC X(10) VALUE SPACES.
005700
005800 01  WS-KRUSKAL-AREA.
005900     02  WS-FIND-NODE             PIC S9(4) COMP.
006000     02  WS-FIND-ROOT             PIC S9(4) COMP.
006100     02  WS-ROOT-A                PIC S9(4) COMP.
006200     02  WS-ROOT-B                PIC S9(4) COMP.
006300     02  WS-UF-SCAN-IDX           PIC S9(4) COMP.
006400     02  FILLER                  PIC X(10) VALUE SPACES.
006500
006600 01  WS-SORT-AREA.
006700     02  WS-SORT-OUTER-IDX        PIC S9(4) COMP.
006800     02  WS-SORT-INNER-IDX        PIC S9(4) COMP.
006900     02  WS-SORT-HOLD-FROM        PIC S9(4) COMP.
007000     02  WS-SORT-HOLD-TO          PIC S9(4) COMP.
007100     02  WS-SORT-HOLD-WEIGHT      COMP-2.
007200     02  WS-SORT-HOLD-TREE-SW     PIC X(1).
007300
007400 COPY ZTWRGEO.
007500     02  FILLER                  PIC X(10) VALUE SPACES.
007600
007700 LINKAGE SECTION.
007800 COPY ZTWRGRF.
007900 COPY ZTWRWRK.
008000
008100 PROCEDURE DIVISION USING ZTWR-GRAPH-PARMS
008200                           WK-CONSTANTS
008300                           WK-TOWER-TABLE
008400                           WK-DIJKSTRA-AREA
008500                           WK-EDGE-AREA
008600                           WK-UNION-FIND-AREA.
008700
008800 0100-MAIN.
008900     IF  GRF-FUNC-BUILD-GRAPH
009000         PERFORM 1000-BUILD-GRAPH THRU 1000-EXIT
009100     ELSE
009200       IF  GRF-FUNC-DIJKSTRA
009300           PERFORM 2000-DIJKSTRA THRU 2000-EXIT
009400       ELSE
009500         IF  GRF-FUNC-KRUSKAL
009600             PERFORM 3000-KRUSKAL THRU 3000-EXIT
009700         ELSE
009800             NEXT SENTENCE.
009900 0100-EXIT.
010000     GOBACK.
010100
010200*****************************************************************
010300* 1000 - connectivity graph.  Every pair of nodes within          *
010400* MAX-TOWER-DISTANCE of each other becomes one undirected edge.    *
010500*****************************************************************
010600 1000-BUILD-GRAPH.
010700     MOVE ZERO TO WK-EDGE-COUNT.
010800     SET WS-BG-I TO 1.
010900     PERFORM 1100-BUILD-GRAPH-ROW THRU 1100-EXIT
011000         UNTIL WS-BG-I GREATER THAN GRF-NODE-COUNT.
011100 1000-EXIT.
011200     EXIT.
011300
011400 1100-BUILD-GRAPH-ROW.
011500     SET WS-BG-J TO WS-BG-I.
011600     SET WS-BG-J UP BY 1.
011700     PERFORM 1110-BUILD-GRAPH-PAIR THRU 1110-EXIT
011800         UNTIL WS-BG-J GREATER THAN GRF-NODE-COUNT.
011900     SET WS-BG-I UP BY 1.
012000 1100-EXIT.
012100     EXIT.
012200
012300 1110-BUILD-GRAPH-PAIR.
012400     MOVE WK-TWR-LATITUDE  (WS-BG-I) TO GEO-LAT-1.
012500     MOVE WK-TWR-LONGITUDE (WS-BG-I) TO GEO-LON-1.
012600     MOVE WK-TWR-LATITUDE  (WS-BG-J) TO GEO-LAT-2.
012700     MOVE WK-TWR-LONGITUDE (WS-BG-J) TO GEO-LON-2.
012800     MOVE 'D' TO GEO-FUNCTION-CODE.
012900     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
013000     IF  GEO-RESULT-DISTANCE-KM NOT GREATER THAN
013100         WK-MAX-TOWER-DISTANCE
013200         ADD 1 TO WK-EDGE-COUNT
013300         SET WK-EDGE-IDX TO WK-EDGE-COUNT
013400         MOVE WS-BG-I                 TO WK-EDGE-FROM-NODE (WK-EDGE-IDX)
013500         MOVE WS-BG-J                 TO WK-EDGE-TO-NODE (WK-EDGE-IDX)
013600         MOVE GEO-RESULT-DISTANCE-KM  TO WK-EDGE-WEIGHT (WK-EDGE-IDX)
013700         MOVE 'N'                     TO WK-EDGE-IN-TREE-SW (WK-EDGE-IDX).
013800     SET WS-BG-J UP BY 1.
013900 1110-EXIT.
014000     EXIT.
014100
014200*****************************************************************
014300* 2000 - single-source Dijkstra over the current WK-EDGE-AREA     *
014400* edge list, honouring WK-DIJ-IN-NETWORK-SW eligibility flags the  *
014500* caller may have pre-set to restrict the search to a subset of    *
014600* nodes (the "network tower" pass).  No priority queue - the        *
014700* open set is scanned for its minimum every step, the same way       *
014800* the A*-style search in ZTWR020 picks its next node.                 *
014900*****************************************************************
015000 2000-DIJKSTRA.
015100     SET WS-DK-SCAN-IDX TO 1.
015200     PERFORM 2100-INIT-ONE-NODE THRU 2100-EXIT
015300         UNTIL WS-DK-SCAN-IDX GREATER THAN GRF-NODE-COUNT.
015400     SET WK-DIJ-DIST-IDX TO GRF-SOURCE-NODE.
015500     MOVE ZERO TO WK-DIJ-DISTANCE (WK-DIJ-DIST-IDX).
015600
015700     MOVE -1 TO WK-DIJ-MIN-NODE.
015800     PERFORM 2200-DIJKSTRA-STEP THRU 2200-EXIT
015900         WITH TEST AFTER
016000         UNTIL WK-DIJ-MIN-NODE EQUAL ZERO.
016100
016200     IF  GRF-TARGET-NODE GREATER THAN ZERO
016300         SET WK-DIJ-DIST-IDX TO GRF-TARGET-NODE
016400         MOVE WK-DIJ-DISTANCE (WK-DIJ-DIST-IDX)
016500             TO GRF-RESULT-DISTANCE-KM.
016600 2000-EXIT.
016700     EXIT.
016800
016900 2100-INIT-ONE-NODE.
017000     SET WK-DIJ-DIST-IDX TO WS-DK-SCAN-IDX.
017100     SET WK-DIJ-SET-IDX  TO WS-DK-SCAN-IDX.
017200     SET WK-DIJ-PRD-IDX  TO WS-DK-SCAN-IDX.
017300     MOVE 9999999.0 TO WK-DIJ-DISTANCE (WK-DIJ-DIST-IDX).
017400     MOVE 'N'       TO WK-DIJ-SETTLED-SW (WK-DIJ-SET-IDX).
017500     MOVE -1        TO WK-DIJ-PREDECESSOR (WK-DIJ-PRD-IDX).
017600     SET WS-DK-SCAN-IDX UP BY 1.
017700 2100-EXIT.
017800     EXIT.
017900
018000 2200-DIJKSTRA-STEP.
018100     PERFORM 2210-FIND-MIN-UNSETTLED THRU 2210-EXIT.
018200     IF  WK-DIJ-MIN-NODE NOT EQUAL ZERO
018300         SET WK-DIJ-SET-IDX TO WK-DIJ-MIN-NODE
018400         MOVE 'Y' TO WK-DIJ-SETTLED-SW (WK-DIJ-SET-IDX)
018500         PERFORM 2300-RELAX-NEIGHBORS THRU 2300-EXIT.
018600 2200-EXIT.
018700     EXIT.
018800
018900 2210-FIND-MIN-UNSETTLED.
019000     MOVE ZERO      TO WK-DIJ-MIN-NODE.
019100     MOVE 9999999.0 TO WK-DIJ-MIN-DISTANCE.
019200     SET WS-DK-SCAN-IDX TO 1.
019300     PERFORM 2220-TEST-ONE-NODE THRU 2220-EXIT
019400         UNTIL WS-DK-SCAN-IDX GREATER THAN GRF-NODE-COUNT.
019500 2210-EXIT.
019600     EXIT.
019700
019800 2220-TEST-ONE-NODE.
019900     SET WK-DIJ-SET-IDX  TO WS-DK-SCAN-IDX.
020000     SET WK-DIJ-NET-IDX  TO WS-DK-SCAN-IDX.
020100     SET WK-DIJ-DIST-IDX TO WS-DK-SCAN-IDX.
020200     IF  WK-DIJ-NODE-ELIGIBLE (WK-DIJ-NET-IDX)
020300         AND NOT WK-DIJ-NODE-SETTLED (WK-DIJ-SET-IDX)
020400         AND WK-DIJ-DISTANCE (WK-DIJ-DIST-IDX) LESS THAN
020500             WK-DIJ-MIN-DISTANCE
020600         MOVE WK-DIJ-DISTANCE (WK-DIJ-DIST-IDX)
020700             TO WK-DIJ-MIN-DISTANCE
020800         MOVE WS-DK-SCAN-IDX TO WK-DIJ-MIN-NODE
020900     ELSE
021000         NEXT SENTENCE.
021100     SET WS-DK-SCAN-IDX UP BY 1.
021200 2220-EXIT.
021300     EXIT.
021400
021500 2300-RELAX-NEIGHBORS.
021600     SET WK-EDGE-IDX TO 1.
021700     PERFORM 2310-RELAX-ONE-EDGE THRU 2310-EXIT
021800         UNTIL WK-EDGE-IDX GREATER THAN WK-EDGE-COUNT.
021900 2300-EXIT.
022000     EXIT.
022100
022200 2310-RELAX-ONE-EDGE.
022300     MOVE ZERO TO WS-NEIGHBOR-NODE.
022400     IF  WK-EDGE-FROM-NODE (WK-EDGE-IDX) EQUAL WK-DIJ-MIN-NODE
022500         MOVE WK-EDGE-TO-NODE (WK-EDGE-IDX) TO WS-NEIGHBOR-NODE
022600     ELSE
022700       IF  WK-EDGE-TO-NODE (WK-EDGE-IDX) EQUAL WK-DIJ-MIN-NODE
022800           MOVE WK-EDGE-FROM-NODE (WK-EDGE-IDX) TO WS-NEIGHBOR-NODE
022900       ELSE
023000           NEXT SENTENCE.
023100     IF  WS-NEIGHBOR-NODE GREATER THAN ZERO
023200         PERFORM 2320-APPLY-RELAXATION THRU 2320-EXIT.
023300     SET WK-EDGE-IDX UP BY 1.
023400 2310-EXIT.
023500     EXIT.
023600
023700 2320-APPLY-RELAXATION.
023800     SET WK-DIJ-NET-IDX TO WS-NEIGHBOR-NODE.
023900     SET WK-DIJ-SET-IDX TO WS-NEIGHBOR-NODE.
024000     IF  WK-DIJ-NODE-ELIGIBLE (WK-DIJ-NET-IDX)
024100         AND NOT WK-DIJ-NODE-SETTLED (WK-DIJ-SET-IDX)
024200         SET WK-DIJ-DIST-IDX TO WK-DIJ-MIN-NODE
024300         COMPUTE WS-TENTATIVE-DIST =
024400             WK-DIJ-DISTANCE (WK-DIJ-DIST-IDX)
024500             + WK-EDGE-WEIGHT (WK-EDGE-IDX)
024600         SET WK-DIJ-DIST-IDX TO WS-NEIGHBOR-NODE
024700         IF  WS-TENTATIVE-DIST LESS THAN
024800             WK-DIJ-DISTANCE (WK-DIJ-DIST-IDX)
024900             MOVE WS-TENTATIVE-DIST
025000                 TO WK-DIJ-DISTANCE (WK-DIJ-DIST-IDX)
025100             SET WK-DIJ-PRD-IDX TO WS-NEIGHBOR-NODE
025200             MOVE WK-DIJ-MIN-NODE
025300                 TO WK-DIJ-PREDECESSOR (WK-DIJ-PRD-IDX)
025400         ELSE
025500             NEXT SENTENCE
025600     ELSE
025700         NEXT SENTENCE.
025800 2320-EXIT.
025900     EXIT.
026000
026100*****************************************************************
026200* 3000 - Kruskal's MST over {POP, destinations} plus the ring-     *
026300* redundancy pass.  WK-EDGE-AREA on entry holds one edge per hub    *
026400* pair (POP-to-destination and destination-to-destination), weight  *
026500* set by the caller to that pair's already-computed shortest-path    *
026600* distance; GRF-NODE-COUNT carries the union-find universe size       *
026700* (destinationCount + 1) and GRF-DESTINATION-COUNT the stopping         *
026800* point for the tree pass.                                              *
026900*****************************************************************
027000 3000-KRUSKAL.
027100     PERFORM 3100-SORT-EDGES-ASCENDING THRU 3100-EXIT.
027200     PERFORM 3200-INIT-UNION-FIND THRU 3200-EXIT.
027300
027400     MOVE ZERO TO WK-UF-TREE-EDGES-ACCEPTED.
027500     SET WK-EDGE-IDX TO 1.
027600     PERFORM 3300-TRY-TREE-EDGE THRU 3300-EXIT
027700         UNTIL WK-EDGE-IDX GREATER THAN WK-EDGE-COUNT
027800            OR WK-UF-TREE-EDGES-ACCEPTED EQUAL
027900               GRF-DESTINATION-COUNT.
028000
028100     COMPUTE WK-UF-RING-EDGE-LIMIT = GRF-DESTINATION-COUNT / 3.
028200     IF  WK-UF-RING-EDGE-LIMIT GREATER THAN 3
028300         MOVE 3 TO WK-UF-RING-EDGE-LIMIT.
028400     MOVE ZERO TO WK-UF-RING-EDGES-ACCEPTED.
028500     SET WK-EDGE-IDX TO 1.
028600     PERFORM 3400-TRY-RING-EDGE THRU 3400-EXIT
028700         UNTIL WK-EDGE-IDX GREATER THAN WK-EDGE-COUNT
028800            OR WK-UF-RING-EDGES-ACCEPTED EQUAL
028900               WK-UF-RING-EDGE-LIMIT.
029000 3000-EXIT.
029100     EXIT.
029200
029300 3100-SORT-EDGES-ASCENDING.
029400     SET WS-SORT-OUTER-IDX TO 1.
029500     PERFORM 3110-SORT-ONE-OUTER-PASS THRU 3110-EXIT
029600         UNTIL WS-SORT-OUTER-IDX GREATER THAN WK-EDGE-COUNT.
029700 3100-EXIT.
029800     EXIT.
029900
030000 3110-SORT-ONE-OUTER-PASS.
030100     SET WS-SORT-INNER-IDX TO 1.
030200     PERFORM 3120-SORT-ONE-COMPARE THRU 3120-EXIT
030300         UNTIL WS-SORT-INNER-IDX NOT LESS THAN WK-EDGE-COUNT.
030400     SET WS-SORT-OUTER-IDX UP BY 1.
030500 3110-EXIT.
030600     EXIT.
030700
030800 3120-SORT-ONE-COMPARE.
030900     SET WK-EDGE-IDX  TO WS-SORT-INNER-IDX.
031000     SET WK-EDGE-IDX2 TO WS-SORT-INNER-IDX.
031100     SET WK-EDGE-IDX2 UP BY 1.
031200     IF  WK-EDGE-WEIGHT (WK-EDGE-IDX2) LESS THAN
031300         WK-EDGE-WEIGHT (WK-EDGE-IDX)
031400         MOVE WK-EDGE-FROM-NODE (WK-EDGE-IDX) TO WS-SORT-HOLD-FROM
031500         MOVE WK-EDGE-TO-NODE (WK-EDGE-IDX)   TO WS-SORT-HOLD-TO
031600         MOVE WK-EDGE-WEIGHT (WK-EDGE-IDX)    TO WS-SORT-HOLD-WEIGHT
031700         MOVE WK-EDGE-IN-TREE-SW (WK-EDGE-IDX)
031800             TO WS-SORT-HOLD-TREE-SW
031900         MOVE WK-EDGE-FROM-NODE (WK-EDGE-IDX2)
032000             TO WK-EDGE-FROM-NODE (WK-EDGE-IDX)
032100         MOVE WK-EDGE-TO-NODE (WK-EDGE-IDX2)
032200             TO WK-EDGE-TO-NODE (WK-EDGE-IDX)
032300         MOVE WK-EDGE-WEIGHT (WK-EDGE-IDX2)
032400             TO WK-EDGE-WEIGHT (WK-EDGE-IDX)
032500         MOVE WK-EDGE-IN-TREE-SW (WK-EDGE-IDX2)
032600             TO WK-EDGE-IN-TREE-SW (WK-EDGE-IDX)
032700         MOVE WS-SORT-HOLD-FROM  TO WK-EDGE-FROM-NODE (WK-EDGE-IDX2)
032800         MOVE WS-SORT-HOLD-TO    TO WK-EDGE-TO-NODE (WK-EDGE-IDX2)
032900         MOVE WS-SORT-HOLD-WEIGHT
033000             TO WK-EDGE-WEIGHT (WK-EDGE-IDX2)
033100         MOVE WS-SORT-HOLD-TREE-SW
033200             TO WK-EDGE-IN-TREE-SW (WK-EDGE-IDX2).
033300     SET WS-SORT-INNER-IDX UP BY 1.
033400 3120-EXIT.
033500     EXIT.
033600
033700 3200-INIT-UNION-FIND.
033800     SET WS-UF-SCAN-IDX TO 1.
033900     PERFORM 3210-INIT-ONE-UF-NODE THRU 3210-EXIT
034000         UNTIL WS-UF-SCAN-IDX GREATER THAN GRF-NODE-COUNT.
034100 3200-EXIT.
034200     EXIT.
034300
034400 3210-INIT-ONE-UF-NODE.
034500     SET WK-UF-PRT-IDX TO WS-UF-SCAN-IDX.
034600     SET WK-UF-RNK-IDX TO WS-UF-SCAN-IDX.
034700     MOVE WS-UF-SCAN-IDX TO WK-UF-PARENT (WK-UF-PRT-IDX).
034800     MOVE ZERO           TO WK-UF-RANK (WK-UF-RNK-IDX).
034900     SET WS-UF-SCAN-IDX UP BY 1.
035000 3210-EXIT.
035100     EXIT.
035200
035300 3300-TRY-TREE-EDGE.
035400     IF  WK-EDGE-IN-TREE-SW (WK-EDGE-IDX) EQUAL 'Y'
035500         NEXT SENTENCE
035600     ELSE
035700       MOVE WK-EDGE-FROM-NODE (WK-EDGE-IDX) TO WS-FIND-NODE
035800       PERFORM 3500-FIND-ROOT THRU 3500-EXIT
035900       MOVE WS-FIND-ROOT TO WS-ROOT-A
036000       MOVE WK-EDGE-TO-NODE (WK-EDGE-IDX) TO WS-FIND-NODE
036100       PERFORM 3500-FIND-ROOT THRU 3500-EXIT
036200       MOVE WS-FIND-ROOT TO WS-ROOT-B
036300       IF  WS-ROOT-A NOT EQUAL WS-ROOT-B
036400           PERFORM 3600-UNION-ROOTS THRU 3600-EXIT
036500           MOVE 'Y' TO WK-EDGE-IN-TREE-SW (WK-EDGE-IDX)
036600           ADD 1 TO WK-UF-TREE-EDGES-ACCEPTED
036700       ELSE
036800           NEXT SENTENCE.
036900     SET WK-EDGE-IDX UP BY 1.
037000 3300-EXIT.
037100     EXIT.
037200
037300*****************************************************************
037400* 3400 - ring pass.  Only destination-to-destination edges (UF     *
037500* index 1 is always the POP) not already in the tree are eligible.  *
037600*****************************************************************
037700 3400-TRY-RING-EDGE.
037800     IF  WK-EDGE-IN-TREE-SW (WK-EDGE-IDX) EQUAL 'Y'
037900         NEXT SENTENCE
038000     ELSE
038100       IF  WK-EDGE-FROM-NODE (WK-EDGE-IDX) EQUAL 1
038200           OR WK-EDGE-TO-NODE (WK-EDGE-IDX) EQUAL 1
038300           NEXT SENTENCE
038400       ELSE
038500           MOVE 'Y' TO WK-EDGE-IN-TREE-SW (WK-EDGE-IDX)
038600           ADD 1 TO WK-UF-RING-EDGES-ACCEPTED.
038700     SET WK-EDGE-IDX UP BY 1.
038800 3400-EXIT.
038900     EXIT.
039000
039100 3500-FIND-ROOT.
039200     MOVE WS-FIND-NODE TO WS-FIND-ROOT.
039300     SET WK-UF-PRT-IDX TO WS-FIND-ROOT.
039400     PERFORM 3510-FOLLOW-PARENT THRU 3510-EXIT
039500         UNTIL WK-UF-PARENT (WK-UF-PRT-IDX) EQUAL WS-FIND-ROOT.
039600 3500-EXIT.
039700     EXIT.
039800
039900 3510-FOLLOW-PARENT.
040000     MOVE WK-UF-PARENT (WK-UF-PRT-IDX) TO WS-FIND-ROOT.
040100     SET WK-UF-PRT-IDX TO WS-FIND-ROOT.
040200 3510-EXIT.
040300     EXIT.
040400
040500 3600-UNION-ROOTS.
040600     SET WK-UF-RNK-IDX TO WS-ROOT-A.
040700     MOVE WK-UF-RANK (WK-UF-RNK-IDX) TO WS-SORT-OUTER-IDX.
040800     SET WK-UF-RNK-IDX TO WS-ROOT-B.
040900     IF  WS-SORT-OUTER-IDX LESS THAN WK-UF-RANK (WK-UF-RNK-IDX)
041000         SET WK-UF-PRT-IDX TO WS-ROOT-A
041100         MOVE WS-ROOT-B TO WK-UF-PARENT (WK-UF-PRT-IDX)
041200     ELSE
041300       IF  WS-SORT-OUTER-IDX GREATER THAN WK-UF-RANK (WK-UF-RNK-IDX)
041400           SET WK-UF-PRT-IDX TO WS-ROOT-B
041500           MOVE WS-ROOT-A TO WK-UF-PARENT (WK-UF-PRT-IDX)
041600       ELSE
041700           SET WK-UF-PRT-IDX TO WS-ROOT-B
041800           MOVE WS-ROOT-A TO WK-UF-PARENT (WK-UF-PRT-IDX)
041900           SET WK-UF-RNK-IDX TO WS-ROOT-A
042000           ADD 1 TO WK-UF-RANK (WK-UF-RNK-IDX).
042100 3600-EXIT.
042200     EXIT.
