000100*****************************************************************
000200* ZTWRPRS - PATH-RESULT-RECORD                                  *
000300*                                                                *
000400* One record per hop of a resolved chain (or a single record     *
000500* carrying RESULT-STATUS 'E' and PRS-ERROR-TEXT when the         *
000600* request could not be resolved at all).  CHAIN-TOWER-COUNT and  *
000700* CHAIN-DISTANCE-KM repeat on every hop of a chain so a report    *
000800* writer can total a request without holding the whole chain.   *
000900*                                                                *
001000* Date       UserID   Description                                *
001100* ---------- -------- ----------------------------------------- *
001200* 1991-03-02 RJF      Original layout.                           *
001300* 1995-01-09 LKT      Widened PRS-ERROR-TEXT to 120 bytes to      *
001400*                     hold the two-location segment message      *
001500*                     in full (CR 1122).                          *
001600*****************************************************************
001700 01  PATH-RESULT-RECORD.
001800     02  PRS-REQ-ID              PIC X(10).
001900     02  PRS-HOP-SEQ             PIC 9(3).
002000     02  PRS-HOP-TOWER-ID        PIC X(20).
002100     02  PRS-HOP-COORDINATES.
002200         03  PRS-HOP-LAT         PIC S9(3)V9(6).
002300         03  PRS-HOP-LON         PIC S9(3)V9(6).
002400     02  PRS-CHAIN-TOWER-COUNT   PIC 9(4).
002500     02  PRS-CHAIN-DISTANCE-KM   PIC S9(5)V9(2).
002600     02  PRS-RESULT-STATUS       PIC X(1).
002700         88  PRS-STATUS-SUCCESS        VALUE 'S'.
002800         88  PRS-STATUS-ERROR          VALUE 'E'.
002900     02  PRS-ERROR-TEXT          PIC X(120).
003000     02  FILLER                  PIC X(8).
