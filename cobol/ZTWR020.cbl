000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTWR020.
000300 AUTHOR.        R A FOWLER.
000400 INSTALLATION.  NETWORK PLANNING - BACKHAUL ENGINEERING.
000500 DATE-WRITTEN.  JULY 1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zTWR - Tower Network Path-Planning Batch                      *
001100*                                                               *
001200* CombinedPathService - the "best of two" chain builder.  Runs    *
001300* the same minimum-tower BFS chain ZTWR010 builds, and in          *
001400* parallel runs a most-direct-route search (A*-style, weighted     *
001500* by distance and bearing deviation), smooths the direct result    *
001600* to take out zigzags, then keeps whichever of the two chains      *
001700* uses fewer towers - ties go to the direct chain.  ZTWR000's       *
001800* 2000-series LINK-REQUEST loop CALLs this member unconditionally   *
001900* for every LINK-REQUEST-RECORD in place of CALLing ZTWR010          *
002000* direct, per its own 1993-10-25 change (CR 1588).                  *
002100*                                                                  *
002200* This member leans on ZTWR010 rather than repeat its BFS and       *
002300* interpolation logic - ZTWR010 is CALLed first to get the          *
002400* minimum-tower candidate, and if our own direct search can't        *
002500* reach the destination either, we simply keep whatever ZTWR010       *
002600* already worked out (it runs the identical bearing/interpolation     *
002700* fallback PathService itself falls back to).                          *
002800*                                                                     *
002900* Date       UserID    Description                                   *
003000* ---------- --------  ---------------------------------------- *
003100* 1994-07-19 RAF       Original - A*-style direct-route search         *
003200*                      plus the minimum-tower comparison (CR 2271).    *
003300* 1994-09-02 RAF       Added the smoothPath zigzag-removal pass -      *
003400*                      the direct search kept handing back some        *
003500*                      saw-tooth chains along the coastal sites         *
003600*                      (CR 2296).                                       *
003700* 1996-03-14 RJF       Corrected the tie-break in the chain-size        *
003800*                      comparison - a tie should favor the direct       *
003900*                      chain, not the BFS chain (CR 2710).              *
004000* 1998-12-02 LKT       Y2K review of this member - no date fields       *
004100*                      present, no change required.                    *
004200* 2003-06-11 DPH       Candidate scan now skips towers ZTWR010          *
004300*                      already marked used on its own pass, so the     *
004400*                      two searches don't fight over the same          *
004500*                      tower (CR 4488).                                 *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS COORD-VALID IS '0' THRU '9', '+', '-', '.'.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400
005500 01  WS-NODE-INDEX-AREA.
005600     02  WS-START-NODE-IDX       PIC S9(4) COMP.
005700     02  WS-END-NODE-IDX         PIC S9(4) COMP.
005800     02  WS-NODE-COUNT           PIC S9(4) COMP.
005900     02  FILLER                  PIC X(10) VALUE SPACES.
006000
006100*****************************************************************
006200* Snapshot of the ZTWR010 minimum-tower chain, taken right        *
006300* after the CALL, before our own direct search is free to          *
006400* overwrite WK-CHAIN-AREA.                                          *
006500*****************************************************************
006600 01  WS-SAVE-CHAIN-AREA.
006700     02  WS-SAVE-CHAIN-COUNT     PIC S9(4) COMP VALUE ZERO.
006800     02  WS-SAVE-CHAIN-DISTANCE  COMP-2 VALUE ZERO.
006900     02  WS-SAVE-CHAIN-STATUS    PIC X(1) VALUE SPACE.
007000     02  WS-SAVE-CHAIN-ERROR-TEXT PIC X(120) VALUE SPACES.
007100     02  WS-SAVE-CHAIN-HOP OCCURS 2100 TIMES
007200                            INDEXED BY WS-SAVE-IDX
007300                            PIC S9(4) COMP.
007400     02  FILLER                  PIC X(10) VALUE SPACES.
007500
007600 01  WS-IDEAL-AREA.
007700     02  WS-IDEAL-BEARING-DEG    COMP-2 VALUE ZERO.
007800     02  WS-IDEAL-DISTANCE-KM    COMP-2 VALUE ZERO.
007900     02  FILLER                  PIC X(10) VALUE SPACES.
008000
008100*****************************************************************
008200* A*-style search work areas - open/closed/g-score/predecessor   *
008300* live in the shared WK-ASTAR-AREA; the f-score table below is    *
008400* local since nothing else on the system needs it.                 *
008500*****************************************************************
008600 01  WS-ASTAR-WORK-AREA.
008700     02  WS-ASTAR-F-SCORE OCCURS 2100 TIMES
008800                         INDEXED BY WS-AF-IDX
008900                         COMP-2 VALUE ZERO.
009000     02  WS-ASTAR-END-FOUND-SW   PIC X(1) VALUE 'N'.
009100         88  WS-ASTAR-END-WAS-FOUND  VALUE 'Y'.
009200     02  WS-ASTAR-BEST-NODE      PIC S9(4) COMP VALUE ZERO.
009300     02  WS-ASTAR-BEST-F         COMP-2 VALUE ZERO.
009400     02  WS-ASTAR-SCAN-IDX       PIC S9(4) COMP.
009500     02  WS-ASTAR-CAND-IDX       PIC S9(4) COMP.
009600     02  FILLER                  PIC X(10) VALUE SPACES.
009700
009800 01  WS-SCORE-AREA.
009900     02  WS-TENTATIVE-G          COMP-2.
010000     02  WS-CAND-DIST            COMP-2.
010100     02  WS-CAND-DIST-TO-END     COMP-2.
010200     02  WS-CUR-DIST-TO-END      COMP-2.
010300     02  WS-CAND-BEARING-DEV     COMP-2.
010400     02  WS-CAND-F               COMP-2.
010500     02  WS-BEARING-A            COMP-2.
010600     02  WS-BEARING-B            COMP-2.
010700     02  WS-ABS-DIFF             COMP-2.
010800     02  FILLER                  PIC X(10) VALUE SPACES.
010900
011000 01  WS-ASTAR-CHAIN-BUILD-AREA.
011100     02  WS-BUILD-NODE           PIC S9(4) COMP.
011200     02  WS-BUILD-REV-COUNT      PIC S9(4) COMP.
011300     02  WS-BUILD-REV-STACK OCCURS 2100 TIMES
011400                            INDEXED BY WS-BUILD-IDX
011500                            PIC S9(4) COMP.
011600     02  FILLER                  PIC X(10) VALUE SPACES.
011700
011800*****************************************************************
011900* smoothPath work areas.                                          *
012000*****************************************************************
012100 01  WS-PRESMOOTH-AREA.
012200     02  WS-PRE-CHAIN-COUNT      PIC S9(4) COMP VALUE ZERO.
012300     02  WS-PRE-CHAIN-HOP OCCURS 2100 TIMES
012400                         INDEXED BY WS-PRE-IDX
012500                         PIC S9(4) COMP.
012600     02  FILLER                  PIC X(10) VALUE SPACES.
012700
012800 01  WS-SMOOTH-AREA.
012900     02  WS-SMOOTH-PASS          PIC S9(4) COMP VALUE ZERO.
013000     02  WS-SMOOTH-CHANGED-SW    PIC X(1) VALUE 'Y'.
013100         88  WS-SMOOTH-MADE-CHANGE   VALUE 'Y'.
013200     02  WS-SMOOTH-IDX           PIC S9(4) COMP.
013300     02  WS-SMOOTH-T1-NODE       PIC S9(4) COMP.
013400     02  WS-SMOOTH-T2-NODE       PIC S9(4) COMP.
013500     02  WS-SMOOTH-T3-NODE       PIC S9(4) COMP.
013600     02  WS-SMOOTH-SKIP-DIST     COMP-2.
013700     02  WS-SMOOTH-BEARING-12    COMP-2.
013800     02  WS-SMOOTH-BEARING-23    COMP-2.
013900     02  WS-SMOOTH-BEARING-CHG   COMP-2.
014000     02  WS-SMOOTH-BEST-NODE     PIC S9(4) COMP.
014100     02  WS-SMOOTH-BEST-SCORE    COMP-2.
014200     02  WS-SMOOTH-THIS-SCORE    COMP-2.
014300     02  WS-SMOOTH-MID-LAT       PIC S9(3)V9(6).
014400     02  WS-SMOOTH-MID-LON       PIC S9(3)V9(6).
014500     02  WS-SMOOTH-IDEAL-BEAR    COMP-2.
014600     02  WS-SMOOTH-SCAN-IDX      PIC S9(4) COMP.
014700     02  WS-SMOOTH-BAD-SW        PIC X(1) VALUE 'N'.
014800         88  WS-SMOOTH-IS-BROKEN     VALUE 'Y'.
014900     02  FILLER                  PIC X(10) VALUE SPACES.
015000
015100 01  WS-VALIDATE-AREA.
015200     02  WS-VAL-BAD-SW           PIC X(1) VALUE 'N'.
015300         88  WS-VAL-SEGMENT-BAD      VALUE 'Y'.
015400     02  WS-ERR-DISTANCE-EDIT    PIC ZZZZ9.99.
015500     02  WS-LOC-NODE-IDX         PIC S9(4) COMP.
015600     02  WS-LOC-RESULT-TEXT      PIC X(40) VALUE SPACES.
015700     02  WS-LOC-A-TEXT           PIC X(40) VALUE SPACES.
015800     02  WS-LOC-B-TEXT           PIC X(40) VALUE SPACES.
015900
016000 COPY ZTWRGEO.
016100     02  FILLER                  PIC X(10) VALUE SPACES.
016200
016300 LINKAGE SECTION.
016400 COPY ZTWRLRQ.
016500 COPY ZTWRCHN.
016600 COPY ZTWRWRK.
016700
016800 PROCEDURE DIVISION USING LINK-REQUEST-RECORD
016900                           ZTWR-CHAIN-RESULT
017000                           WK-CONSTANTS
017100                           WK-TOWER-TABLE
017200                           WK-BFS-AREA
017300                           WK-CHAIN-AREA
017400                           WK-SCRATCH-AREA.
017500
017600 0100-MAIN.
017700     PERFORM 0150-RESET-WORK-AREAS THRU 0150-EXIT.
017800     CALL 'ZTWR010' USING LINK-REQUEST-RECORD
017900                           ZTWR-CHAIN-RESULT
018000                           WK-CONSTANTS
018100                           WK-TOWER-TABLE
018200                           WK-BFS-AREA
018300                           WK-CHAIN-AREA
018400                           WK-SCRATCH-AREA.
018500     PERFORM 1200-SAVE-MINTOWER-SNAPSHOT THRU 1200-EXIT.
018600     IF  CHN-STATUS-ERROR
018700         GO TO 0100-EXIT.
018800     IF  WK-CHAIN-TOWER-COUNT NOT GREATER THAN 2
018900         GO TO 0100-EXIT.
019000     PERFORM 2000-COMPUTE-NODE-RANGE THRU 2000-EXIT.
019100     PERFORM 3000-FIND-DIRECT-PATH THRU 3000-EXIT.
019200     IF  WS-ASTAR-END-WAS-FOUND
019300         PERFORM 4000-SMOOTH-PATH THRU 4000-EXIT
019400     ELSE
019500         PERFORM 1300-RESTORE-MINTOWER-SNAPSHOT THRU 1300-EXIT.
019600     PERFORM 5000-SELECT-CHAIN THRU 5000-EXIT.
019700     PERFORM 6000-VALIDATE-CHAIN THRU 6000-EXIT.
019800 0100-EXIT.
019900     GOBACK.
020000
020100 0150-RESET-WORK-AREAS.
020200     MOVE ZERO TO WS-SAVE-CHAIN-COUNT.
020300     MOVE 'N'  TO WS-ASTAR-END-FOUND-SW.
020400 0150-EXIT.
020500     EXIT.
020600
020700 1200-SAVE-MINTOWER-SNAPSHOT.
020800     MOVE WK-CHAIN-TOWER-COUNT TO WS-SAVE-CHAIN-COUNT.
020900     MOVE WK-CHAIN-DISTANCE-KM TO WS-SAVE-CHAIN-DISTANCE.
021000     MOVE CHN-RESULT-STATUS    TO WS-SAVE-CHAIN-STATUS.
021100     MOVE CHN-ERROR-TEXT       TO WS-SAVE-CHAIN-ERROR-TEXT.
021200     SET WK-CHAIN-IDX TO 1.
021300     SET WS-SAVE-IDX  TO 1.
021400     PERFORM 1210-SAVE-ONE-HOP THRU 1210-EXIT
021500         UNTIL WK-CHAIN-IDX GREATER THAN WS-SAVE-CHAIN-COUNT.
021600 1200-EXIT.
021700     EXIT.
021800
021900 1210-SAVE-ONE-HOP.
022000     MOVE WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX)
022100         TO WS-SAVE-CHAIN-HOP (WS-SAVE-IDX).
022200     SET WK-CHAIN-IDX UP BY 1.
022300     SET WS-SAVE-IDX  UP BY 1.
022400 1210-EXIT.
022500     EXIT.
022600
022700 1300-RESTORE-MINTOWER-SNAPSHOT.
022800     MOVE WS-SAVE-CHAIN-COUNT    TO WK-CHAIN-TOWER-COUNT.
022900     MOVE WS-SAVE-CHAIN-DISTANCE TO WK-CHAIN-DISTANCE-KM.
023000     MOVE WS-SAVE-CHAIN-STATUS   TO CHN-RESULT-STATUS.
023100     MOVE WS-SAVE-CHAIN-ERROR-TEXT TO CHN-ERROR-TEXT.
023200     SET WK-CHAIN-IDX TO 1.
023300     SET WS-SAVE-IDX  TO 1.
023400     PERFORM 1310-RESTORE-ONE-HOP THRU 1310-EXIT
023500         UNTIL WK-CHAIN-IDX GREATER THAN WK-CHAIN-TOWER-COUNT.
023600 1300-EXIT.
023700     EXIT.
023800
023900 1310-RESTORE-ONE-HOP.
024000     MOVE WS-SAVE-CHAIN-HOP (WS-SAVE-IDX)
024100         TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
024200     SET WK-CHAIN-IDX UP BY 1.
024300     SET WS-SAVE-IDX  UP BY 1.
024400 1310-EXIT.
024500     EXIT.
024600
024700*****************************************************************
024800* 2000 - the virtual start/end towers are already sitting in      *
024900* WK-TOWER-TABLE at WK-TOWER-COUNT+1/+2, built by the ZTWR010       *
025000* CALL above (it builds them the same way every time, so we         *
025100* just need their index positions, not to rebuild them).             *
025200*****************************************************************
025300 2000-COMPUTE-NODE-RANGE.
025400     COMPUTE WS-START-NODE-IDX = WK-TOWER-COUNT + 1.
025500     COMPUTE WS-END-NODE-IDX   = WK-TOWER-COUNT + 2.
025600     COMPUTE WS-NODE-COUNT     = WK-TOWER-COUNT + 2.
025700     MOVE WK-TWR-LATITUDE  (WS-START-NODE-IDX) TO GEO-LAT-1.
025800     MOVE WK-TWR-LONGITUDE (WS-START-NODE-IDX) TO GEO-LON-1.
025900     MOVE WK-TWR-LATITUDE  (WS-END-NODE-IDX)   TO GEO-LAT-2.
026000     MOVE WK-TWR-LONGITUDE (WS-END-NODE-IDX)   TO GEO-LON-2.
026100     MOVE 'D' TO GEO-FUNCTION-CODE.
026200     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
026300     MOVE GEO-RESULT-DISTANCE-KM TO WS-IDEAL-DISTANCE-KM.
026400     MOVE 'B' TO GEO-FUNCTION-CODE.
026500     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
026600     MOVE GEO-RESULT-BEARING-DEG TO WS-IDEAL-BEARING-DEG.
026700 2000-EXIT.
026800     EXIT.
026900
027000*****************************************************************
027100* 3000 - findDirectPath.  A*-style search: the open/closed,       *
027200* g-score and predecessor arrays are the shared WK-ASTAR-AREA      *
027300* tables; the node with the lowest f-score is found by a linear     *
027400* scan each step, same scanning idiom the BFS candidate list          *
027500* uses.                                                                *
027600*****************************************************************
027700 3000-FIND-DIRECT-PATH.
027800     SET WS-ASTAR-SCAN-IDX TO 1.
027900     PERFORM 3010-CLEAR-ASTAR-NODE THRU 3010-EXIT
028000         UNTIL WS-ASTAR-SCAN-IDX GREATER THAN WS-NODE-COUNT.
028100
028200     SET WK-AS-OPEN-IDX TO WS-START-NODE-IDX.
028300     MOVE 'Y' TO WK-ASTAR-OPEN-SW (WK-AS-OPEN-IDX).
028400     SET WK-AS-G-IDX TO WS-START-NODE-IDX.
028500     MOVE ZERO TO WK-ASTAR-G-SCORE (WK-AS-G-IDX).
028600     SET WK-AS-PRD-IDX TO WS-START-NODE-IDX.
028700     MOVE -1 TO WK-ASTAR-PREDECESSOR (WK-AS-PRD-IDX).
028800     SET WS-AF-IDX TO WS-START-NODE-IDX.
028900     COMPUTE WS-ASTAR-F-SCORE (WS-AF-IDX) =
029000         1.5 * WS-IDEAL-DISTANCE-KM.
029100
029200     MOVE ZERO TO WS-ASTAR-BEST-NODE.
029300     PERFORM 3100-ASTAR-STEP THRU 3100-EXIT
029400         WITH TEST AFTER
029500         UNTIL WS-ASTAR-BEST-NODE EQUAL ZERO
029600            OR WS-ASTAR-END-WAS-FOUND.
029700
029800     IF  WS-ASTAR-END-WAS-FOUND
029900         PERFORM 3500-BUILD-DIRECT-CHAIN THRU 3500-EXIT.
030000 3000-EXIT.
030100     EXIT.
030200
030300 3010-CLEAR-ASTAR-NODE.
030400     SET WK-AS-OPEN-IDX   TO WS-ASTAR-SCAN-IDX.
030500     SET WK-AS-CLOSED-IDX TO WS-ASTAR-SCAN-IDX.
030600     SET WK-AS-G-IDX      TO WS-ASTAR-SCAN-IDX.
030700     SET WK-AS-PRD-IDX    TO WS-ASTAR-SCAN-IDX.
030800     SET WS-AF-IDX        TO WS-ASTAR-SCAN-IDX.
030900     MOVE 'N'     TO WK-ASTAR-OPEN-SW (WK-AS-OPEN-IDX).
031000     MOVE 'N'     TO WK-ASTAR-CLOSED-SW (WK-AS-CLOSED-IDX).
031100     MOVE ZERO    TO WK-ASTAR-G-SCORE (WK-AS-G-IDX).
031200     MOVE -1      TO WK-ASTAR-PREDECESSOR (WK-AS-PRD-IDX).
031300     MOVE 9999999.0 TO WS-ASTAR-F-SCORE (WS-AF-IDX).
031400     SET WS-ASTAR-SCAN-IDX UP BY 1.
031500 3010-EXIT.
031600     EXIT.
031700
031800 3100-ASTAR-STEP.
031900     PERFORM 3110-FIND-MIN-OPEN-NODE THRU 3110-EXIT.
032000     IF  WS-ASTAR-BEST-NODE EQUAL ZERO
032100         NEXT SENTENCE
032200     ELSE
032300       SET WK-AS-OPEN-IDX   TO WS-ASTAR-BEST-NODE
032400       SET WK-AS-CLOSED-IDX TO WS-ASTAR-BEST-NODE
032500       MOVE 'N' TO WK-ASTAR-OPEN-SW (WK-AS-OPEN-IDX)
032600       MOVE 'Y' TO WK-ASTAR-CLOSED-SW (WK-AS-CLOSED-IDX)
032700       IF  WS-ASTAR-BEST-NODE EQUAL WS-END-NODE-IDX
032800           MOVE 'Y' TO WS-ASTAR-END-FOUND-SW
032900       ELSE
033000           PERFORM 3200-EXPAND-CANDIDATES THRU 3200-EXIT.
033100 3100-EXIT.
033200     EXIT.
033300
033400 3110-FIND-MIN-OPEN-NODE.
033500     MOVE ZERO      TO WS-ASTAR-BEST-NODE.
033600     MOVE 9999999.0 TO WS-ASTAR-BEST-F.
033700     SET WS-ASTAR-SCAN-IDX TO 1.
033800     PERFORM 3120-TEST-ONE-OPEN-NODE THRU 3120-EXIT
033900         UNTIL WS-ASTAR-SCAN-IDX GREATER THAN WS-NODE-COUNT.
034000 3110-EXIT.
034100     EXIT.
034200
034300 3120-TEST-ONE-OPEN-NODE.
034400     SET WK-AS-OPEN-IDX TO WS-ASTAR-SCAN-IDX.
034500     IF  WK-ASTAR-IN-OPEN-SET (WK-AS-OPEN-IDX)
034600         SET WS-AF-IDX TO WS-ASTAR-SCAN-IDX
034700         IF  WS-ASTAR-F-SCORE (WS-AF-IDX) LESS THAN WS-ASTAR-BEST-F
034800             MOVE WS-ASTAR-F-SCORE (WS-AF-IDX) TO WS-ASTAR-BEST-F
034900             MOVE WS-ASTAR-SCAN-IDX            TO WS-ASTAR-BEST-NODE
035000         ELSE
035100             NEXT SENTENCE
035200     ELSE
035300         NEXT SENTENCE.
035400     SET WS-ASTAR-SCAN-IDX UP BY 1.
035500 3120-EXIT.
035600     EXIT.
035700
035800 3200-EXPAND-CANDIDATES.
035900     MOVE WK-TWR-LATITUDE  (WS-ASTAR-BEST-NODE) TO GEO-LAT-1.
036000     MOVE WK-TWR-LONGITUDE (WS-ASTAR-BEST-NODE) TO GEO-LON-1.
036100     MOVE WK-TWR-LATITUDE  (WS-END-NODE-IDX)    TO GEO-LAT-2.
036200     MOVE WK-TWR-LONGITUDE (WS-END-NODE-IDX)    TO GEO-LON-2.
036300     MOVE 'D' TO GEO-FUNCTION-CODE.
036400     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
036500     MOVE GEO-RESULT-DISTANCE-KM TO WS-CUR-DIST-TO-END.
036600     SET WS-ASTAR-CAND-IDX TO 1.
036700     PERFORM 3210-RELAX-ONE-CANDIDATE THRU 3210-EXIT
036800         UNTIL WS-ASTAR-CAND-IDX GREATER THAN WS-NODE-COUNT.
036900 3200-EXIT.
037000     EXIT.
037100
037200 3210-RELAX-ONE-CANDIDATE.
037300     SET WK-AS-CLOSED-IDX TO WS-ASTAR-CAND-IDX.
037400     SET WK-TWR-IDX       TO WS-ASTAR-CAND-IDX.
037500     IF  WK-ASTAR-IN-CLOSED-SET (WK-AS-CLOSED-IDX)
037600         NEXT SENTENCE
037700     ELSE
037800       IF  WS-ASTAR-CAND-IDX EQUAL WS-ASTAR-BEST-NODE
037900           NEXT SENTENCE
038000       ELSE
038100         IF  WK-TWR-USED-IN-CHAIN (WK-TWR-IDX)
038200             NEXT SENTENCE
038300         ELSE
038400           MOVE WK-TWR-LATITUDE  (WS-ASTAR-BEST-NODE) TO GEO-LAT-1
038500           MOVE WK-TWR-LONGITUDE (WS-ASTAR-BEST-NODE) TO GEO-LON-1
038600           MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)         TO GEO-LAT-2
038700           MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)         TO GEO-LON-2
038800           MOVE 'D' TO GEO-FUNCTION-CODE
038900           CALL 'ZTWR050' USING ZTWR-GEO-PARMS
039000           MOVE GEO-RESULT-DISTANCE-KM TO WS-CAND-DIST
039100           IF  WS-CAND-DIST GREATER THAN WK-MAX-TOWER-DISTANCE
039200               NEXT SENTENCE
039300           ELSE
039400             MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)      TO GEO-LAT-1
039500             MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)      TO GEO-LON-1
039600             MOVE WK-TWR-LATITUDE  (WS-END-NODE-IDX) TO GEO-LAT-2
039700             MOVE WK-TWR-LONGITUDE (WS-END-NODE-IDX) TO GEO-LON-2
039800             MOVE 'D' TO GEO-FUNCTION-CODE
039900             CALL 'ZTWR050' USING ZTWR-GEO-PARMS
040000             MOVE GEO-RESULT-DISTANCE-KM TO WS-CAND-DIST-TO-END
040100             IF  WS-CAND-DIST-TO-END GREATER THAN
040200                 WS-CUR-DIST-TO-END + 3.0
040300                 NEXT SENTENCE
040400             ELSE
040500               PERFORM 3220-APPLY-RELAXATION THRU 3220-EXIT.
040600     SET WS-ASTAR-CAND-IDX UP BY 1.
040700 3210-EXIT.
040800     EXIT.
040900
041000 3220-APPLY-RELAXATION.
041100     SET WK-AS-G-IDX TO WS-ASTAR-BEST-NODE.
041200     COMPUTE WS-TENTATIVE-G =
041300         WK-ASTAR-G-SCORE (WK-AS-G-IDX) + WS-CAND-DIST.
041400     SET WK-AS-OPEN-IDX TO WS-ASTAR-CAND-IDX.
041500     SET WK-AS-G-IDX    TO WS-ASTAR-CAND-IDX.
041600     IF  WK-ASTAR-IN-OPEN-SET (WK-AS-OPEN-IDX)
041700         AND WS-TENTATIVE-G NOT LESS THAN
041800             WK-ASTAR-G-SCORE (WK-AS-G-IDX)
041900         NEXT SENTENCE
042000     ELSE
042100       MOVE WK-TWR-LATITUDE  (WS-ASTAR-BEST-NODE) TO GEO-LAT-1
042200       MOVE WK-TWR-LONGITUDE (WS-ASTAR-BEST-NODE) TO GEO-LON-1
042300       MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)         TO GEO-LAT-2
042400       MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)         TO GEO-LON-2
042500       MOVE 'B' TO GEO-FUNCTION-CODE
042600       CALL 'ZTWR050' USING ZTWR-GEO-PARMS
042700       MOVE GEO-RESULT-BEARING-DEG TO WS-BEARING-A
042800       COMPUTE WS-ABS-DIFF = WS-BEARING-A - WS-IDEAL-BEARING-DEG
042900       IF  WS-ABS-DIFF LESS THAN ZERO
043000           COMPUTE WS-ABS-DIFF = ZERO - WS-ABS-DIFF
043100       ELSE
043200           NEXT SENTENCE
043300       IF  WS-ABS-DIFF GREATER THAN 180.0
043400           COMPUTE WS-ABS-DIFF = 360.0 - WS-ABS-DIFF
043500       ELSE
043600           NEXT SENTENCE
043700       MOVE WS-ABS-DIFF TO WS-CAND-BEARING-DEV
043800       COMPUTE WS-CAND-F =
043900           WS-TENTATIVE-G
044000           + (1.5 * WS-CAND-DIST-TO-END)
044100           + (0.1 * WS-CAND-BEARING-DEV)
044200       SET WK-AS-PRD-IDX TO WS-ASTAR-CAND-IDX
044300       SET WS-AF-IDX     TO WS-ASTAR-CAND-IDX
044400       MOVE WS-TENTATIVE-G      TO WK-ASTAR-G-SCORE (WK-AS-G-IDX)
044500       MOVE WS-ASTAR-BEST-NODE  TO WK-ASTAR-PREDECESSOR
044600                                        (WK-AS-PRD-IDX)
044700       MOVE WS-CAND-F           TO WS-ASTAR-F-SCORE (WS-AF-IDX)
044800       MOVE 'Y'                 TO WK-ASTAR-OPEN-SW (WK-AS-OPEN-IDX).
044900 3220-EXIT.
045000     EXIT.
045100
045200 3500-BUILD-DIRECT-CHAIN.
045300     MOVE ZERO TO WS-BUILD-REV-COUNT.
045400     MOVE WS-END-NODE-IDX TO WS-BUILD-NODE.
045500     PERFORM 3510-PUSH-NODE THRU 3510-EXIT
045600         UNTIL WS-BUILD-NODE EQUAL -1.
045700     MOVE WS-BUILD-REV-COUNT TO WK-CHAIN-TOWER-COUNT.
045800     SET WK-CHAIN-IDX TO 1.
045900     SET WS-BUILD-IDX TO WS-BUILD-REV-COUNT.
046000     PERFORM 3520-EMIT-REVERSED THRU 3520-EXIT
046100         UNTIL WK-CHAIN-IDX GREATER THAN WK-CHAIN-TOWER-COUNT.
046200 3500-EXIT.
046300     EXIT.
046400
046500 3510-PUSH-NODE.
046600     ADD 1 TO WS-BUILD-REV-COUNT.
046700     SET WS-BUILD-IDX TO WS-BUILD-REV-COUNT.
046800     MOVE WS-BUILD-NODE TO WS-BUILD-REV-STACK (WS-BUILD-IDX).
046900     SET WK-AS-PRD-IDX TO WS-BUILD-NODE.
047000     MOVE WK-ASTAR-PREDECESSOR (WK-AS-PRD-IDX) TO WS-BUILD-NODE.
047100 3510-EXIT.
047200     EXIT.
047300
047400 3520-EMIT-REVERSED.
047500     MOVE WS-BUILD-REV-STACK (WS-BUILD-IDX)
047600         TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
047700     SET WK-CHAIN-IDX UP BY 1.
047800     SET WS-BUILD-IDX DOWN BY 1.
047900 3520-EXIT.
048000     EXIT.
048100
048200*****************************************************************
048300* 4000 - smoothPath.  Up to two passes removing unnecessary        *
048400* middle hops and straightening out sharp zigzags.  If the          *
048500* smoothed chain turns out to break connectivity, the original       *
048600* direct-search chain is put back.                                    *
048700*****************************************************************
048800 4000-SMOOTH-PATH.
048900     MOVE WK-CHAIN-TOWER-COUNT TO WS-PRE-CHAIN-COUNT.
049000     SET WK-CHAIN-IDX TO 1.
049100     SET WS-PRE-IDX   TO 1.
049200     PERFORM 4010-SAVE-PRESMOOTH-HOP THRU 4010-EXIT
049300         UNTIL WK-CHAIN-IDX GREATER THAN WS-PRE-CHAIN-COUNT.
049400
049500     MOVE 'Y' TO WS-SMOOTH-CHANGED-SW.
049600     MOVE ZERO TO WS-SMOOTH-PASS.
049700     PERFORM 4100-SMOOTH-ONE-PASS THRU 4100-EXIT
049800         UNTIL WS-SMOOTH-PASS EQUAL 2
049900            OR NOT WS-SMOOTH-MADE-CHANGE.
050000
050100     PERFORM 4300-CHECK-SMOOTH-VALIDITY THRU 4300-EXIT.
050200     IF  WS-SMOOTH-IS-BROKEN
050300         MOVE WS-PRE-CHAIN-COUNT TO WK-CHAIN-TOWER-COUNT
050400         SET WK-CHAIN-IDX TO 1
050500         SET WS-PRE-IDX   TO 1
050600         PERFORM 4020-RESTORE-PRESMOOTH-HOP THRU 4020-EXIT
050700             UNTIL WK-CHAIN-IDX GREATER THAN WK-CHAIN-TOWER-COUNT.
050800 4000-EXIT.
050900     EXIT.
051000
051100 4010-SAVE-PRESMOOTH-HOP.
051200     MOVE WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX)
051300         TO WS-PRE-CHAIN-HOP (WS-PRE-IDX).
051400     SET WK-CHAIN-IDX UP BY 1.
051500     SET WS-PRE-IDX   UP BY 1.
051600 4010-EXIT.
051700     EXIT.
051800
051900 4020-RESTORE-PRESMOOTH-HOP.
052000     MOVE WS-PRE-CHAIN-HOP (WS-PRE-IDX)
052100         TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
052200     SET WK-CHAIN-IDX UP BY 1.
052300     SET WS-PRE-IDX   UP BY 1.
052400 4020-EXIT.
052500     EXIT.
052600
052700 4100-SMOOTH-ONE-PASS.
052800     ADD 1 TO WS-SMOOTH-PASS.
052900     MOVE 'N' TO WS-SMOOTH-CHANGED-SW.
053000     MOVE 1 TO WS-SMOOTH-IDX.
053100     PERFORM 4110-SMOOTH-TRIPLET THRU 4110-EXIT
053200         UNTIL WS-SMOOTH-IDX + 2 GREATER THAN
053300               WK-CHAIN-TOWER-COUNT.
053400 4100-EXIT.
053500     EXIT.
053600
053700 4110-SMOOTH-TRIPLET.
053800     SET WK-CHAIN-IDX TO WS-SMOOTH-IDX.
053900     MOVE WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX) TO WS-SMOOTH-T1-NODE.
054000     SET WK-CHAIN-IDX UP BY 1.
054100     MOVE WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX) TO WS-SMOOTH-T2-NODE.
054200     SET WK-CHAIN-IDX UP BY 1.
054300     MOVE WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX) TO WS-SMOOTH-T3-NODE.
054400
054500     MOVE WK-TWR-LATITUDE  (WS-SMOOTH-T1-NODE) TO GEO-LAT-1.
054600     MOVE WK-TWR-LONGITUDE (WS-SMOOTH-T1-NODE) TO GEO-LON-1.
054700     MOVE WK-TWR-LATITUDE  (WS-SMOOTH-T3-NODE) TO GEO-LAT-2.
054800     MOVE WK-TWR-LONGITUDE (WS-SMOOTH-T3-NODE) TO GEO-LON-2.
054900     MOVE 'D' TO GEO-FUNCTION-CODE.
055000     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
055100     MOVE GEO-RESULT-DISTANCE-KM TO WS-SMOOTH-SKIP-DIST.
055200
055300     IF  WS-SMOOTH-SKIP-DIST NOT GREATER THAN
055400         WK-MAX-TOWER-DISTANCE
055500         PERFORM 4120-REMOVE-MIDDLE-HOP THRU 4120-EXIT
055600         MOVE 'Y' TO WS-SMOOTH-CHANGED-SW
055700     ELSE
055800       MOVE 'B' TO GEO-FUNCTION-CODE
055900       MOVE WK-TWR-LATITUDE  (WS-SMOOTH-T1-NODE) TO GEO-LAT-1
056000       MOVE WK-TWR-LONGITUDE (WS-SMOOTH-T1-NODE) TO GEO-LON-1
056100       MOVE WK-TWR-LATITUDE  (WS-SMOOTH-T2-NODE) TO GEO-LAT-2
056200       MOVE WK-TWR-LONGITUDE (WS-SMOOTH-T2-NODE) TO GEO-LON-2
056300       CALL 'ZTWR050' USING ZTWR-GEO-PARMS
056400       MOVE GEO-RESULT-BEARING-DEG TO WS-SMOOTH-BEARING-12
056500       MOVE WK-TWR-LATITUDE  (WS-SMOOTH-T2-NODE) TO GEO-LAT-1
056600       MOVE WK-TWR-LONGITUDE (WS-SMOOTH-T2-NODE) TO GEO-LON-1
056700       MOVE WK-TWR-LATITUDE  (WS-SMOOTH-T3-NODE) TO GEO-LAT-2
056800       MOVE WK-TWR-LONGITUDE (WS-SMOOTH-T3-NODE) TO GEO-LON-2
056900       CALL 'ZTWR050' USING ZTWR-GEO-PARMS
057000       MOVE GEO-RESULT-BEARING-DEG TO WS-SMOOTH-BEARING-23
057100       COMPUTE WS-SMOOTH-BEARING-CHG =
057200           WS-SMOOTH-BEARING-23 - WS-SMOOTH-BEARING-12
057300       IF  WS-SMOOTH-BEARING-CHG LESS THAN ZERO
057400           COMPUTE WS-SMOOTH-BEARING-CHG =
057500               ZERO - WS-SMOOTH-BEARING-CHG
057600       ELSE
057700           NEXT SENTENCE
057800       IF  WS-SMOOTH-BEARING-CHG GREATER THAN 180.0
057900           COMPUTE WS-SMOOTH-BEARING-CHG =
058000               360.0 - WS-SMOOTH-BEARING-CHG
058100       ELSE
058200           NEXT SENTENCE
058300       IF  WS-SMOOTH-BEARING-CHG GREATER THAN 45.0
058400           PERFORM 4200-FIND-BETTER-MIDDLE THRU 4200-EXIT
058500           IF  WS-SMOOTH-BEST-NODE GREATER THAN ZERO
058600               AND WS-SMOOTH-BEST-NODE NOT EQUAL WS-SMOOTH-T2-NODE
058700               SET WK-CHAIN-IDX TO WS-SMOOTH-IDX
058800               SET WK-CHAIN-IDX UP BY 1
058900               MOVE WS-SMOOTH-BEST-NODE
059000                   TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX)
059100               MOVE 'Y' TO WS-SMOOTH-CHANGED-SW
059200           ELSE
059300               NEXT SENTENCE
059400       ELSE
059500           NEXT SENTENCE
059600       ADD 1 TO WS-SMOOTH-IDX.
059700 4110-EXIT.
059800     EXIT.
059900
060000 4120-REMOVE-MIDDLE-HOP.
060100     SET WK-CHAIN-IDX2 TO WS-SMOOTH-IDX.
060200     SET WK-CHAIN-IDX2 UP BY 2.
060300     SET WK-CHAIN-IDX  TO WS-SMOOTH-IDX.
060400     SET WK-CHAIN-IDX  UP BY 1.
060500     PERFORM 4121-SHIFT-ONE-HOP-LEFT THRU 4121-EXIT
060600         UNTIL WK-CHAIN-IDX2 GREATER THAN WK-CHAIN-TOWER-COUNT.
060700     SUBTRACT 1 FROM WK-CHAIN-TOWER-COUNT.
060800 4120-EXIT.
060900     EXIT.
061000
061100 4121-SHIFT-ONE-HOP-LEFT.
061200     MOVE WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX2)
061300         TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
061400     SET WK-CHAIN-IDX  UP BY 1.
061500     SET WK-CHAIN-IDX2 UP BY 1.
061600 4121-EXIT.
061700     EXIT.
061800
061900*****************************************************************
062000* 4200 - look for a better real tower to stand in for t2, scored  *
062100* by closeness to the t1-t3 midpoint and by how little it bends    *
062200* the t1-to-t3 line.                                                *
062300*****************************************************************
062400 4200-FIND-BETTER-MIDDLE.
062500     MOVE ZERO     TO WS-SMOOTH-BEST-NODE.
062600     MOVE 999999.0 TO WS-SMOOTH-BEST-SCORE.
062700     COMPUTE WS-SMOOTH-MID-LAT =
062800         (WK-TWR-LATITUDE (WS-SMOOTH-T1-NODE)
062900          + WK-TWR-LATITUDE (WS-SMOOTH-T3-NODE)) / 2.
063000     COMPUTE WS-SMOOTH-MID-LON =
063100         (WK-TWR-LONGITUDE (WS-SMOOTH-T1-NODE)
063200          + WK-TWR-LONGITUDE (WS-SMOOTH-T3-NODE)) / 2.
063300     MOVE WK-TWR-LATITUDE  (WS-SMOOTH-T1-NODE) TO GEO-LAT-1.
063400     MOVE WK-TWR-LONGITUDE (WS-SMOOTH-T1-NODE) TO GEO-LON-1.
063500     MOVE WK-TWR-LATITUDE  (WS-SMOOTH-T3-NODE) TO GEO-LAT-2.
063600     MOVE WK-TWR-LONGITUDE (WS-SMOOTH-T3-NODE) TO GEO-LON-2.
063700     MOVE 'B' TO GEO-FUNCTION-CODE.
063800     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
063900     MOVE GEO-RESULT-BEARING-DEG TO WS-SMOOTH-IDEAL-BEAR.
064000     SET WS-SMOOTH-SCAN-IDX TO 1.
064100     PERFORM 4210-CHECK-MIDDLE-CANDIDATE THRU 4210-EXIT
064200         UNTIL WS-SMOOTH-SCAN-IDX GREATER THAN WK-TOWER-COUNT.
064300 4200-EXIT.
064400     EXIT.
064500
064600 4210-CHECK-MIDDLE-CANDIDATE.
064700     SET WK-TWR-IDX TO WS-SMOOTH-SCAN-IDX.
064800     MOVE WK-TWR-LATITUDE  (WS-SMOOTH-T1-NODE) TO GEO-LAT-1.
064900     MOVE WK-TWR-LONGITUDE (WS-SMOOTH-T1-NODE) TO GEO-LON-1.
065000     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)        TO GEO-LAT-2.
065100     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)        TO GEO-LON-2.
065200     MOVE 'D' TO GEO-FUNCTION-CODE.
065300     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
065400     IF  GEO-RESULT-DISTANCE-KM GREATER THAN WK-MAX-TOWER-DISTANCE
065500         NEXT SENTENCE
065600     ELSE
065700       MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)        TO GEO-LAT-1
065800       MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)        TO GEO-LON-1
065900       MOVE WK-TWR-LATITUDE  (WS-SMOOTH-T3-NODE) TO GEO-LAT-2
066000       MOVE WK-TWR-LONGITUDE (WS-SMOOTH-T3-NODE) TO GEO-LON-2
066100       MOVE 'D' TO GEO-FUNCTION-CODE
066200       CALL 'ZTWR050' USING ZTWR-GEO-PARMS
066300       IF  GEO-RESULT-DISTANCE-KM GREATER THAN
066400           WK-MAX-TOWER-DISTANCE
066500           NEXT SENTENCE
066600       ELSE
066700         PERFORM 4220-SCORE-MIDDLE-CANDIDATE THRU 4220-EXIT
066800         IF  WS-SMOOTH-THIS-SCORE LESS THAN WS-SMOOTH-BEST-SCORE
066900             MOVE WS-SMOOTH-THIS-SCORE TO WS-SMOOTH-BEST-SCORE
067000             MOVE WS-SMOOTH-SCAN-IDX   TO WS-SMOOTH-BEST-NODE.
067100     SET WS-SMOOTH-SCAN-IDX UP BY 1.
067200 4210-EXIT.
067300     EXIT.
067400
067500 4220-SCORE-MIDDLE-CANDIDATE.
067600     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX) TO GEO-LAT-1.
067700     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX) TO GEO-LON-1.
067800     MOVE WS-SMOOTH-MID-LAT TO GEO-LAT-2.
067900     MOVE WS-SMOOTH-MID-LON TO GEO-LON-2.
068000     MOVE 'D' TO GEO-FUNCTION-CODE.
068100     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
068200     MOVE GEO-RESULT-DISTANCE-KM TO WS-SMOOTH-THIS-SCORE.
068300
068400     MOVE WK-TWR-LATITUDE  (WS-SMOOTH-T1-NODE) TO GEO-LAT-1.
068500     MOVE WK-TWR-LONGITUDE (WS-SMOOTH-T1-NODE) TO GEO-LON-1.
068600     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)        TO GEO-LAT-2.
068700     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)        TO GEO-LON-2.
068800     MOVE 'B' TO GEO-FUNCTION-CODE.
068900     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
069000     COMPUTE WS-ABS-DIFF =
069100         GEO-RESULT-BEARING-DEG - WS-SMOOTH-IDEAL-BEAR.
069200     IF  WS-ABS-DIFF LESS THAN ZERO
069300         COMPUTE WS-ABS-DIFF = ZERO - WS-ABS-DIFF.
069400     IF  WS-ABS-DIFF GREATER THAN 180.0
069500         COMPUTE WS-ABS-DIFF = 360.0 - WS-ABS-DIFF.
069600     COMPUTE WS-SMOOTH-THIS-SCORE =
069700         WS-SMOOTH-THIS-SCORE + (0.2 * WS-ABS-DIFF).
069800
069900     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)        TO GEO-LAT-1.
070000     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)        TO GEO-LON-1.
070100     MOVE WK-TWR-LATITUDE  (WS-SMOOTH-T3-NODE) TO GEO-LAT-2.
070200     MOVE WK-TWR-LONGITUDE (WS-SMOOTH-T3-NODE) TO GEO-LON-2.
070300     MOVE 'B' TO GEO-FUNCTION-CODE.
070400     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
070500     COMPUTE WS-ABS-DIFF =
070600         GEO-RESULT-BEARING-DEG - WS-SMOOTH-IDEAL-BEAR.
070700     IF  WS-ABS-DIFF LESS THAN ZERO
070800         COMPUTE WS-ABS-DIFF = ZERO - WS-ABS-DIFF.
070900     IF  WS-ABS-DIFF GREATER THAN 180.0
071000         COMPUTE WS-ABS-DIFF = 360.0 - WS-ABS-DIFF.
071100     COMPUTE WS-SMOOTH-THIS-SCORE =
071200         WS-SMOOTH-THIS-SCORE + (0.2 * WS-ABS-DIFF).
071300 4220-EXIT.
071400     EXIT.
071500
071600*****************************************************************
071700* 4300 - after smoothing, make sure every hop is still legal.     *
071800* The original direct-search chain is always already legal, so     *
071900* a bad segment here can only mean the smoothing pass itself        *
072000* introduced one.                                                   *
072100*****************************************************************
072200 4300-CHECK-SMOOTH-VALIDITY.
072300     MOVE 'N' TO WS-SMOOTH-BAD-SW.
072400     SET WK-CHAIN-IDX TO 1.
072500     PERFORM 4310-CHECK-ONE-SMOOTH-SEGMENT THRU 4310-EXIT
072600         UNTIL WK-CHAIN-IDX NOT LESS THAN WK-CHAIN-TOWER-COUNT
072700            OR WS-SMOOTH-IS-BROKEN.
072800 4300-EXIT.
072900     EXIT.
073000
073100 4310-CHECK-ONE-SMOOTH-SEGMENT.
073200     SET WK-CHAIN-IDX2 TO WK-CHAIN-IDX.
073300     SET WK-CHAIN-IDX2 UP BY 1.
073400     SET WK-TWR-IDX TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
073500     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX) TO GEO-LAT-1.
073600     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX) TO GEO-LON-1.
073700     SET WK-TWR-IDX TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX2).
073800     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX) TO GEO-LAT-2.
073900     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX) TO GEO-LON-2.
074000     MOVE 'D' TO GEO-FUNCTION-CODE.
074100     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
074200     IF  GEO-RESULT-DISTANCE-KM GREATER THAN WK-MAX-TOWER-DISTANCE
074300         MOVE 'Y' TO WS-SMOOTH-BAD-SW.
074400     SET WK-CHAIN-IDX UP BY 1.
074500 4310-EXIT.
074600     EXIT.
074700
074800*****************************************************************
074900* 5000 - selection rule.  Direct/smoothed chain currently sits    *
075000* in WK-CHAIN-AREA; keep it unless the minimum-tower chain used    *
075100* strictly fewer towers.                                            *
075200*****************************************************************
075300 5000-SELECT-CHAIN.
075400     IF  WK-CHAIN-TOWER-COUNT NOT GREATER THAN WS-SAVE-CHAIN-COUNT
075500         NEXT SENTENCE
075600     ELSE
075700         PERFORM 1300-RESTORE-MINTOWER-SNAPSHOT THRU 1300-EXIT.
075800 5000-EXIT.
075900     EXIT.
076000
076100*****************************************************************
076200* 6000 - final validation/totalling of whichever chain was        *
076300* selected.  Identical rule to ZTWR010's own final check - run      *
076400* again here since smoothing can change the chain after ZTWR010's   *
076500* own validation already ran.                                        *
076600*****************************************************************
076700 6000-VALIDATE-CHAIN.
076800     MOVE ZERO TO WK-CHAIN-DISTANCE-KM.
076900     MOVE 'N'  TO WS-VAL-BAD-SW.
077000     SET WK-CHAIN-IDX TO 1.
077100     PERFORM 6010-VALIDATE-ONE-SEGMENT THRU 6010-EXIT
077200         UNTIL WK-CHAIN-IDX NOT LESS THAN WK-CHAIN-TOWER-COUNT
077300            OR WS-VAL-SEGMENT-BAD.
077400     IF  WS-VAL-SEGMENT-BAD
077500         MOVE 'E' TO WK-CHAIN-RESULT-SW
077600         MOVE 'E' TO CHN-RESULT-STATUS
077700         MOVE WK-CHAIN-ERROR-TEXT TO CHN-ERROR-TEXT
077800     ELSE
077900         MOVE 'S' TO WK-CHAIN-RESULT-SW
078000         MOVE 'S' TO CHN-RESULT-STATUS.
078100 6000-EXIT.
078200     EXIT.
078300
078400 6010-VALIDATE-ONE-SEGMENT.
078500     SET WK-CHAIN-IDX2 TO WK-CHAIN-IDX.
078600     SET WK-CHAIN-IDX2 UP BY 1.
078700     SET WK-TWR-IDX TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
078800     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX) TO GEO-LAT-1.
078900     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX) TO GEO-LON-1.
079000     SET WK-TWR-IDX TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX2).
079100     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX) TO GEO-LAT-2.
079200     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX) TO GEO-LON-2.
079300     MOVE 'D' TO GEO-FUNCTION-CODE.
079400     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
079500     ADD GEO-RESULT-DISTANCE-KM TO WK-CHAIN-DISTANCE-KM.
079600     IF  GEO-RESULT-DISTANCE-KM GREATER THAN WK-MAX-TOWER-DISTANCE
079700         MOVE 'Y' TO WS-VAL-BAD-SW
079800         PERFORM 6020-BUILD-SEGMENT-ERROR THRU 6020-EXIT.
079900     SET WK-CHAIN-IDX UP BY 1.
080000 6010-EXIT.
080100     EXIT.
080200
080300 6020-BUILD-SEGMENT-ERROR.
080400     MOVE WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX)  TO WS-LOC-NODE-IDX.
080500     PERFORM 6100-LOCATION-TEXT-FOR-NODE THRU 6100-EXIT.
080600     MOVE WS-LOC-RESULT-TEXT TO WS-LOC-A-TEXT.
080700     MOVE WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX2) TO WS-LOC-NODE-IDX.
080800     PERFORM 6100-LOCATION-TEXT-FOR-NODE THRU 6100-EXIT.
080900     MOVE WS-LOC-RESULT-TEXT TO WS-LOC-B-TEXT.
081000     MOVE GEO-RESULT-DISTANCE-KM TO WS-ERR-DISTANCE-EDIT.
081100     MOVE SPACES TO WK-CHAIN-ERROR-TEXT.
081200     STRING 'Cannot complete the path. The distance between '
081300                DELIMITED BY SIZE
081400            WS-LOC-A-TEXT        DELIMITED BY SPACE
081500            ' and '              DELIMITED BY SIZE
081600            WS-LOC-B-TEXT        DELIMITED BY SPACE
081700            ' ('                 DELIMITED BY SIZE
081800            WS-ERR-DISTANCE-EDIT DELIMITED BY SIZE
081900            ' km) exceeds the maximum allowed distance of'
082000                DELIMITED BY SIZE
082100            ' 10.1 km.'          DELIMITED BY SIZE
082200         INTO WK-CHAIN-ERROR-TEXT.
082300 6020-EXIT.
082400     EXIT.
082500
082600 6100-LOCATION-TEXT-FOR-NODE.
082700     SET WK-TWR-IDX TO WS-LOC-NODE-IDX.
082800     MOVE SPACES TO WS-LOC-RESULT-TEXT.
082900     IF  WK-TWR-ID (WK-TWR-IDX) EQUAL 'START_VIRTUAL'
083000         MOVE 'starting point' TO WS-LOC-RESULT-TEXT
083100     ELSE
083200       IF  WK-TWR-ID (WK-TWR-IDX) EQUAL 'END_VIRTUAL'
083300           MOVE 'destination point' TO WS-LOC-RESULT-TEXT
083400       ELSE
083500         IF  WK-TWR-IS-VIRTUAL (WK-TWR-IDX)
083600             MOVE 'virtual intermediate point'
083700                 TO WS-LOC-RESULT-TEXT
083800         ELSE
083900             STRING 'tower '              DELIMITED BY SIZE
084000                    WK-TWR-ID (WK-TWR-IDX) DELIMITED BY SPACE
084100                 INTO WS-LOC-RESULT-TEXT.
084200 6100-EXIT.
084300     EXIT.
