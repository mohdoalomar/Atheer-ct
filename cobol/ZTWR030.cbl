000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTWR030.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  NETWORK PLANNING - BACKHAUL ENGINEERING.
000500 DATE-WRITTEN.  JUNE 1992.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zTWR - Tower Network Path-Planning Batch                      *
001100*                                                               *
001200* POPService.findOptimizedPOPPaths - resolves one point-of-       *
001300* presence request against every destination it carries, by        *
001400* CALLing ZTWR010 once per destination (POP as the start point,     *
001500* each destination as the end point) and rolling the results up     *
001600* into a POP-SUMMARY.  Does not build a shared network the way       *
001700* ZTWR040 does - each destination gets its own independent           *
001800* minimum-tower chain.                                                *
001900*                                                                     *
002000* Date       UserID    Description                                   *
002100* ---------- --------  ---------------------------------------- *
002200* 1992-06-18 RJF       Original - one CALL to the path routine        *
002300*                      per destination (CR 0512).                    *
002400* 1994-07-19 RAF       Used-tower accounting now goes through the     *
002500*                      shared 4000-TOWER-KEY routine in ZTWR050        *
002600*                      rather than comparing TOWER-ID text here        *
002700*                      directly (CR 2271).                             *
002800* 1998-12-02 LKT       Y2K review of this member - no date fields      *
002900*                      present, no change required.                    *
003000* 2006-08-22 DPH       Results now staged into WK-POP-RESULT-AREA      *
003100*                      so ZTWR000 can write PATH-RESULT and             *
003200*                      POP-SUMMARY itself instead of this member        *
003300*                      opening those files on its own (CR 4822).        *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS COORD-VALID IS '0' THRU '9', '+', '-', '.'.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200
004300*****************************************************************
004400* This member builds its own LINK-REQUEST/CHAIN-RESULT pair for   *
004500* every destination rather than receive one from the caller -      *
004600* ZTWR010's interface does not change just because its caller is    *
004700* POPService instead of the mainline.                                *
004800*****************************************************************
004900 COPY ZTWRLRQ.
005000 COPY ZTWRCHN.
005100
005200*****************************************************************
005300* Used-towers set, keyed by the same identity rule ZTWR050's       *
005400* 4000-TOWER-KEY derives - WK-TWR-USED-SW cannot be relied on       *
005500* here since ZTWR010 clears it fresh on every CALL.                  *
005600*****************************************************************
005700 01  WS-USED-KEY-AREA.
005800     02  WS-USED-KEY-COUNT       PIC S9(4) COMP VALUE ZERO.
005900     02  WS-USED-KEY-ENTRY OCCURS 2100 TIMES
006000                            INDEXED BY WS-UK-IDX
006100                            PIC X(20) VALUE SPACES.
006200     02  FILLER                  PIC X(10) VALUE SPACES.
006300
006400 01  WS-SCAN-AREA.
006500     02  WS-FOUND-SW             PIC X(1) VALUE 'N'.
006600         88  WS-KEY-WAS-FOUND        VALUE 'Y'.
006700     02  WS-MARK-IDX              PIC S9(4) COMP.
006800
006900 COPY ZTWRGEO.
007000     02  FILLER                  PIC X(10) VALUE SPACES.
007100
007200 LINKAGE SECTION.
007300 COPY ZTWRPRQ.
007400 COPY ZTWRWRK.
007500
007600 PROCEDURE DIVISION USING POP-REQUEST-RECORD
007700                           WK-CONSTANTS
007800                           WK-TOWER-TABLE
007900                           WK-BFS-AREA
008000                           WK-CHAIN-AREA
008100                           WK-SCRATCH-AREA
008200                           WK-POP-RESULT-AREA.
008300
008400 0100-MAIN.
008500     PERFORM 0150-RESET-WORK-AREAS THRU 0150-EXIT.
008600     MOVE PRQ-DEST-COUNT TO WK-POP-DEST-COUNT.
008700     SET PRQ-DEST-IDX TO 1.
008800     PERFORM 2000-PROCESS-ONE-DESTINATION THRU 2000-EXIT
008900         UNTIL PRQ-DEST-IDX GREATER THAN PRQ-DEST-COUNT.
009000     PERFORM 5000-BUILD-SUMMARY THRU 5000-EXIT.
009100 0100-EXIT.
009200     GOBACK.
009300
009400 0150-RESET-WORK-AREAS.
009500     MOVE 1               TO WS-USED-KEY-COUNT.
009600     MOVE 'START_VIRTUAL'  TO WS-USED-KEY-ENTRY (1).
009700     MOVE ZERO TO WK-POP-SUMMARY-UNIQUE-TOWERS.
009800     MOVE ZERO TO WK-POP-SUMMARY-TOTAL-DEST.
009900     MOVE ZERO TO WK-POP-SUMMARY-TOTAL-DISTANCE.
010000     MOVE ZERO TO WK-POP-SUMMARY-SUCCESS-COUNT.
010100 0150-EXIT.
010200     EXIT.
010300
010400 2000-PROCESS-ONE-DESTINATION.
010500     SET WK-PD-IDX TO PRQ-DEST-IDX.
010600     MOVE PRQ-POP-ID   TO LRQ-REQ-ID.
010700     MOVE PRQ-POP-LAT  TO LRQ-START-LAT.
010800     MOVE PRQ-POP-LON  TO LRQ-START-LON.
010900     MOVE PRQ-DEST-LAT (PRQ-DEST-IDX) TO LRQ-END-LAT.
011000     MOVE PRQ-DEST-LON (PRQ-DEST-IDX) TO LRQ-END-LON.
011100     CALL 'ZTWR010' USING LINK-REQUEST-RECORD
011200                           ZTWR-CHAIN-RESULT
011300                           WK-CONSTANTS
011400                           WK-TOWER-TABLE
011500                           WK-BFS-AREA
011600                           WK-CHAIN-AREA
011700                           WK-SCRATCH-AREA.
011800     IF  CHN-STATUS-ERROR
011900         MOVE 'E' TO WK-POP-DEST-STATUS (WK-PD-IDX)
012000         MOVE CHN-ERROR-TEXT TO WK-POP-DEST-ERROR-TEXT (WK-PD-IDX)
012100         MOVE ZERO TO WK-POP-DEST-CHAIN-COUNT (WK-PD-IDX)
012200     ELSE
012300         MOVE 'S' TO WK-POP-DEST-STATUS (WK-PD-IDX)
012400         MOVE WK-CHAIN-TOWER-COUNT
012500             TO WK-POP-DEST-CHAIN-COUNT (WK-PD-IDX)
012600         MOVE WK-CHAIN-DISTANCE-KM
012700             TO WK-POP-DEST-DISTANCE-KM (WK-PD-IDX)
012800         ADD WK-CHAIN-DISTANCE-KM TO WK-POP-SUMMARY-TOTAL-DISTANCE
012900         ADD 1 TO WK-POP-SUMMARY-SUCCESS-COUNT
013000         PERFORM 2100-COPY-CHAIN-HOPS THRU 2100-EXIT.
013100     SET PRQ-DEST-IDX UP BY 1.
013200 2000-EXIT.
013300     EXIT.
013400
013500 2100-COPY-CHAIN-HOPS.
013600     SET WK-CHAIN-IDX  TO 1.
013700     SET WK-PD-HOP-IDX TO 1.
013800     PERFORM 2110-COPY-ONE-HOP THRU 2110-EXIT
013900         UNTIL WK-CHAIN-IDX GREATER THAN WK-CHAIN-TOWER-COUNT.
014000 2100-EXIT.
014100     EXIT.
014200
014300 2110-COPY-ONE-HOP.
014400     SET WK-TWR-IDX TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
014500     MOVE WK-TWR-ID (WK-TWR-IDX)
014600         TO WK-POP-HOP-TOWER-ID (WK-PD-IDX, WK-PD-HOP-IDX).
014700     MOVE WK-TWR-LATITUDE (WK-TWR-IDX)
014800         TO WK-POP-HOP-LATITUDE (WK-PD-IDX, WK-PD-HOP-IDX).
014900     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)
015000         TO WK-POP-HOP-LONGITUDE (WK-PD-IDX, WK-PD-HOP-IDX).
015100     PERFORM 2200-MARK-TOWER-USED THRU 2200-EXIT.
015200     SET WK-CHAIN-IDX  UP BY 1.
015300     SET WK-PD-HOP-IDX UP BY 1.
015400 2110-EXIT.
015500     EXIT.
015600
015700*****************************************************************
015800* 2200 - derive this tower's identity key the same way every      *
015900* other zTWR member does, then fold it into the used-towers set    *
016000* if it is not already there.                                      *
016100*****************************************************************
016200 2200-MARK-TOWER-USED.
016300     MOVE WK-TWR-ID (WK-TWR-IDX)        TO GEO-TOWER-ID-IN.
016400     MOVE ZERO                          TO GEO-TOWER-NUMERIC-ID-IN.
016500     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)  TO GEO-LAT-1.
016600     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)  TO GEO-LON-1.
016700     MOVE 'K' TO GEO-FUNCTION-CODE.
016800     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
016900     MOVE 'N' TO WS-FOUND-SW.
017000     SET WS-UK-IDX TO 1.
017100     PERFORM 2210-TEST-ONE-USED-KEY THRU 2210-EXIT
017200         UNTIL WS-UK-IDX GREATER THAN WS-USED-KEY-COUNT
017300            OR WS-KEY-WAS-FOUND.
017400     IF  NOT WS-KEY-WAS-FOUND
017500         ADD 1 TO WS-USED-KEY-COUNT
017600         SET WS-UK-IDX TO WS-USED-KEY-COUNT
017700         MOVE GEO-RESULT-TOWER-KEY TO WS-USED-KEY-ENTRY (WS-UK-IDX).
017800 2200-EXIT.
017900     EXIT.
018000
018100 2210-TEST-ONE-USED-KEY.
018200     IF  WS-USED-KEY-ENTRY (WS-UK-IDX) EQUAL GEO-RESULT-TOWER-KEY
018300         MOVE 'Y' TO WS-FOUND-SW
018400     ELSE
018500         SET WS-UK-IDX UP BY 1.
018600 2210-EXIT.
018700     EXIT.
018800
018900 5000-BUILD-SUMMARY.
019000     COMPUTE WK-POP-SUMMARY-UNIQUE-TOWERS =
019100         WS-USED-KEY-COUNT - 1.
019200     MOVE PRQ-DEST-COUNT TO WK-POP-SUMMARY-TOTAL-DEST.
019300 5000-EXIT.
019400     EXIT.
