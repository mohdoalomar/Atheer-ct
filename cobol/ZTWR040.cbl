000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTWR040.
000300 AUTHOR.        D P HARMON.
000400 INSTALLATION.  NETWORK PLANNING - BACKHAUL ENGINEERING.
000500 DATE-WRITTEN.  MAY 2003.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zTWR - Tower Network Path-Planning Batch                      *
001100*                                                               *
001200* POPService.findMinimumTowerPOPPaths - the ring-network          *
001300* option for a point-of-presence request.  Instead of solving    *
001400* every destination independently the way ZTWR030 does, this     *
001500* member builds one shared backhaul network over {POP,           *
001600* destinations} - a minimum spanning tree plus a few ring         *
001700* edges for redundancy - then solves every destination's final   *
001800* path restricted to towers that fall on that shared network,    *
001900* so destinations share mileage wherever their routes overlap.   *
002000* The graph-math itself (Dijkstra, Kruskal, union-find) lives     *
002100* in ZTWR060 - this member is the orchestrator that builds the   *
002200* node sets, drives the CALLs, and stages the results the way    *
002300* ZTWR030 already does.                                         *
002400*                                                               *
002500* Date       UserID    Description                             *
002600* ---------- --------  ----------------------------------      *
002700* 2003-05-27 DPH       Original (CR 4488).                     *
002800* 2004-02-19 DPH       All-pairs hub edge collection now         *
002900*                      harvests every target in one Dijkstra     *
003000*                      run per source hub instead of one run     *
003100*                      per pair - cuts the CALL count from       *
003200*                      hubCount-squared to hubCount (CR 4590).   *
003300* 2006-08-22 DPH       Results now staged into                   *
003400*                      WK-POP-RESULT-AREA so ZTWR000 can write   *
003500*                      PATH-RESULT and POP-SUMMARY itself         *
003600*                      (CR 4822).                                *
003700* 2026-08-09 MWK       Fixed - 2100/4110/5100's Dijkstra CALLs         *
003800*                      had no connectivity graph to search,            *
003900*                      since nothing built one.  Hub-pair              *
004000*                      summary edges collected for Kruskal now         *
004100*                      stage into their own WS-HUB-EDGE-AREA           *
004200*                      instead of sharing WK-EDGE-AREA with the        *
004300*                      real graph, which new 1500-BUILD-               *
004400*                      CONNECTIVITY-GRAPH now populates before         *
004500*                      hub-edge collection and again before the        *
004600*                      network-tower-set pass (CR 5603).               *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS COORD-VALID IS '0' THRU '9', '+', '-', '.'.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500
005600*****************************************************************
005700* Virtual POP/destination nodes are appended after the real        *
005800* master-file entries the same way ZTWR010 appends its start/end    *
005900* endpoints - WK-TOWER-COUNT itself is never touched.                *
006000*****************************************************************
006100 01  WS-VIRTUAL-BUILD-AREA.
006200     02  WS-NODE-COUNT            PIC S9(4) COMP.
006300     02  WS-APPEND-LAT            PIC S9(3)V9(6).
006400     02  WS-APPEND-LON            PIC S9(3)V9(6).
006500     02  WS-APPEND-ID             PIC X(20).
006600     02  WS-APPEND-RESULT-IDX     PIC S9(4) COMP.
006700     02  WS-APPEND-DEST-NUM       PIC 9(3).
006800     02  FILLER                  PIC X(10) VALUE SPACES.
006900
007000*****************************************************************
007100* Hub table - union-find index 1 is always the POP, 2..hubCount    *
007200* are the destinations in request order.  WS-HUB-NODE-IDX turns     *
007300* a hub index into the tower-table subscript ZTWR060's Dijkstra      *
007400* function actually runs against.                                    *
007500*****************************************************************
007600 01  WS-HUB-AREA.
007700     02  WS-HUB-COUNT             PIC S9(4) COMP.
007800     02  WS-HUB-NODE-IDX OCCURS 51 TIMES
007900                         INDEXED BY WS-HUB-IDX WS-HUB-IDX2
008000                         PIC S9(4) COMP.
008100     02  FILLER                  PIC X(10) VALUE SPACES.
008200
008300*****************************************************************
008400* Hub-pair summary edges for Kruskal - one entry per pair of      *
008500* hubs, FROM/TO as union-find hub indexes (1 = the POP), weight    *
008600* the already-computed shortest path between them.  Kept separate   *
008700* from WK-EDGE-AREA, which holds the real tower-to-tower            *
008800* connectivity graph ZTWR060's BUILD-GRAPH function populates -      *
008900* 2000-COLLECT-HUB-EDGES would otherwise clobber one with the         *
009000* other.                                                                *
009100*****************************************************************
009200 01  WS-HUB-EDGE-AREA.
009300     02  WS-HUB-EDGE-COUNT       PIC S9(4) COMP.
009400     02  WS-HUB-EDGE-ENTRY OCCURS 1275 TIMES
009500                       INDEXED BY WS-HE-IDX.
009600         03  WS-HUB-EDGE-FROM    PIC S9(4) COMP.
009700         03  WS-HUB-EDGE-TO      PIC S9(4) COMP.
009800         03  WS-HUB-EDGE-WEIGHT  COMP-2.
009900     02  FILLER                  PIC X(10) VALUE SPACES.
010000
010100 01  WS-NETWORK-SET-AREA.
010200     02  WS-NETWORK-TOWER-SW OCCURS 2100 TIMES
010300                             INDEXED BY WS-NT-IDX
010400                             PIC X(1) VALUE 'N'.
010500         88  WS-NT-IN-NETWORK      VALUE 'Y'.
010600     02  FILLER                  PIC X(10) VALUE SPACES.
010700
010800*****************************************************************
010900* Predecessor-chain walk, used both to fold a selected hub edge's  *
011000* towers into the network-tower set and to copy a destination's    *
011100* restricted-path chain into WK-POP-RESULT-AREA.  A stack holds      *
011200* the walk so the chain comes out start-to-end, the same technique    *
011300* ZTWR020's own chain-reconstruction paragraphs use over             *
011400* WK-ASTAR-PREDECESSOR.                                               *
011500*****************************************************************
011600 01  WS-CHAIN-WALK-AREA.
011700     02  WS-WALK-NODE             PIC S9(4) COMP.
011800     02  WS-WALK-STACK OCCURS 2100 TIMES
011900                       INDEXED BY WS-WALK-STACK-IDX
012000                       PIC S9(4) COMP.
012100     02  WS-WALK-STACK-TOP        PIC S9(4) COMP.
012200     02  FILLER                  PIC X(10) VALUE SPACES.
012300
012400 01  WS-DEST-SOLVE-AREA.
012500     02  WS-CUR-DEST-NODE-IDX     PIC S9(4) COMP.
012600     02  WS-ERR-DISTANCE-EDIT     PIC ZZZZ9.99.
012700     02  FILLER                  PIC X(10) VALUE SPACES.
012800
012900 COPY ZTWRGRF.
013000 COPY ZTWRGEO.
013100
013200 LINKAGE SECTION.
013300 COPY ZTWRPRQ.
013400 COPY ZTWRWRK.
013500
013600 PROCEDURE DIVISION USING POP-REQUEST-RECORD
013700                           WK-CONSTANTS
013800                           WK-TOWER-TABLE
013900                           WK-DIJKSTRA-AREA
014000                           WK-EDGE-AREA
014100                           WK-UNION-FIND-AREA
014200                           WK-POP-RESULT-AREA.
014300
014400 0100-MAIN.
014500     PERFORM 0150-RESET-WORK-AREAS THRU 0150-EXIT.
014600     PERFORM 1000-BUILD-VIRTUAL-NODES THRU 1000-EXIT.
014700     PERFORM 1500-BUILD-CONNECTIVITY-GRAPH THRU 1500-EXIT.
014800     PERFORM 2000-COLLECT-HUB-EDGES THRU 2000-EXIT.
014900     PERFORM 3000-RUN-KRUSKAL THRU 3000-EXIT.
015000     PERFORM 1500-BUILD-CONNECTIVITY-GRAPH THRU 1500-EXIT.
015100     PERFORM 4000-BUILD-NETWORK-TOWER-SET THRU 4000-EXIT.
015200     PERFORM 5000-RESTRICTED-SHORTEST-PATHS THRU 5000-EXIT.
015300     PERFORM 6000-BUILD-SUMMARY THRU 6000-EXIT.
015400 0100-EXIT.
015500     GOBACK.
015600
015700 0150-RESET-WORK-AREAS.
015800     MOVE WK-TOWER-COUNT TO WS-NODE-COUNT.
015900     MOVE ZERO TO WK-POP-SUMMARY-UNIQUE-TOWERS.
016000     MOVE ZERO TO WK-POP-SUMMARY-TOTAL-DEST.
016100     MOVE ZERO TO WK-POP-SUMMARY-TOTAL-DISTANCE.
016200     MOVE ZERO TO WK-POP-SUMMARY-SUCCESS-COUNT.
016300     SET WS-NT-IDX TO 1.
016400     PERFORM 0160-CLEAR-NETWORK-SWITCH THRU 0160-EXIT
016500         UNTIL WS-NT-IDX GREATER THAN WK-MAX-NODES.
016600 0150-EXIT.
016700     EXIT.
016800
016900 0160-CLEAR-NETWORK-SWITCH.
017000     MOVE 'N' TO WS-NETWORK-TOWER-SW (WS-NT-IDX).
017100     SET WS-NT-IDX UP BY 1.
017200 0160-EXIT.
017300     EXIT.
017400
017500*****************************************************************
017600* 1000 - append one virtual POP tower, then one virtual            *
017700* destination tower per requested destination point.  The hub       *
017800* table is built in the same pass: hub 1 is always the POP.          *
017900*****************************************************************
018000 1000-BUILD-VIRTUAL-NODES.
018100     MOVE PRQ-POP-LAT TO WS-APPEND-LAT.
018200     MOVE PRQ-POP-LON TO WS-APPEND-LON.
018300     MOVE 'POP_VIRTUAL' TO WS-APPEND-ID.
018400     PERFORM 1100-APPEND-VIRTUAL-NODE THRU 1100-EXIT.
018500     SET WS-HUB-IDX TO 1.
018600     MOVE WS-APPEND-RESULT-IDX TO WS-HUB-NODE-IDX (WS-HUB-IDX).
018700
018800     SET PRQ-DEST-IDX TO 1.
018900     PERFORM 1200-APPEND-ONE-DESTINATION THRU 1200-EXIT
019000         UNTIL PRQ-DEST-IDX GREATER THAN PRQ-DEST-COUNT.
019100
019200     COMPUTE WS-HUB-COUNT = PRQ-DEST-COUNT + 1.
019300 1000-EXIT.
019400     EXIT.
019500
019600 1100-APPEND-VIRTUAL-NODE.
019700     ADD 1 TO WS-NODE-COUNT.
019800     SET WK-TWR-IDX TO WS-NODE-COUNT.
019900     MOVE WS-APPEND-ID  TO WK-TWR-ID (WK-TWR-IDX).
020000     MOVE WS-APPEND-ID  TO WK-TWR-KEY (WK-TWR-IDX).
020100     MOVE SPACES        TO WK-TWR-NAME (WK-TWR-IDX).
020200     MOVE WS-APPEND-LAT TO WK-TWR-LATITUDE (WK-TWR-IDX).
020300     MOVE WS-APPEND-LON TO WK-TWR-LONGITUDE (WK-TWR-IDX).
020400     MOVE ZERO          TO WK-TWR-HEIGHT (WK-TWR-IDX).
020500     MOVE SPACES        TO WK-TWR-POWER (WK-TWR-IDX).
020600     MOVE SPACES        TO WK-TWR-CLUTTER (WK-TWR-IDX).
020700     MOVE 'Y'           TO WK-TWR-VIRTUAL-SW (WK-TWR-IDX).
020800     MOVE 'N'           TO WK-TWR-USED-SW (WK-TWR-IDX).
020900     MOVE WS-NODE-COUNT TO WS-APPEND-RESULT-IDX.
021000 1100-EXIT.
021100     EXIT.
021200
021300 1200-APPEND-ONE-DESTINATION.
021400     MOVE PRQ-DEST-LAT (PRQ-DEST-IDX) TO WS-APPEND-LAT.
021500     MOVE PRQ-DEST-LON (PRQ-DEST-IDX) TO WS-APPEND-LON.
021600     MOVE PRQ-DEST-IDX TO WS-APPEND-DEST-NUM.
021700     STRING 'DEST_' DELIMITED BY SIZE
021800            WS-APPEND-DEST-NUM DELIMITED BY SIZE
021900            '_VIRTUAL' DELIMITED BY SIZE
022000         INTO WS-APPEND-ID.
022100     PERFORM 1100-APPEND-VIRTUAL-NODE THRU 1100-EXIT.
022200     SET WS-HUB-IDX TO PRQ-DEST-IDX.
022300     SET WS-HUB-IDX UP BY 1.
022400     MOVE WS-APPEND-RESULT-IDX TO WS-HUB-NODE-IDX (WS-HUB-IDX).
022500     SET PRQ-DEST-IDX UP BY 1.
022600 1200-EXIT.
022700     EXIT.
022800
022900*****************************************************************
023000* 1500 - real tower-to-tower connectivity graph over every node    *
023100* currently in the table (real towers plus the virtual POP and      *
023200* destination nodes 1000-BUILD-VIRTUAL-NODES just appended).  Run     *
023300* again after 3000-RUN-KRUSKAL, which borrows WK-EDGE-AREA for its      *
023400* own small hub-pair edge list and leaves the real graph overwritten.    *
023500*****************************************************************
023600 1500-BUILD-CONNECTIVITY-GRAPH.
023700     MOVE WS-NODE-COUNT TO GRF-NODE-COUNT.
023800     MOVE 'B' TO GRF-FUNCTION-CODE.
023900     CALL 'ZTWR060' USING ZTWR-GRAPH-PARMS
024000                           WK-CONSTANTS
024100                           WK-TOWER-TABLE
024200                           WK-DIJKSTRA-AREA
024300                           WK-EDGE-AREA
024400                           WK-UNION-FIND-AREA.
024500 1500-EXIT.
024600     EXIT.
024700
024800*****************************************************************
024900* 2000 - one unrestricted Dijkstra run per source hub harvests     *
025000* Hub-pair edges collect into WS-HUB-EDGE-AREA, not WK-EDGE-AREA -   *
025100* every hub-pair edge that hub touches (j > i, so every pair is       *
025200* recorded exactly once).  GRF-NODE-COUNT here is WS-NODE-COUNT -     *
025300* the full real-plus-virtual node set - not the small hub count.       *
025400*****************************************************************
025500 2000-COLLECT-HUB-EDGES.
025600     MOVE ZERO TO WS-HUB-EDGE-COUNT.
025700     SET WS-HUB-IDX TO 1.
025800     PERFORM 2100-COLLECT-ONE-SOURCE-HUB THRU 2100-EXIT
025900         UNTIL WS-HUB-IDX NOT LESS THAN WS-HUB-COUNT.
026000 2000-EXIT.
026100     EXIT.
026200
026300 2100-COLLECT-ONE-SOURCE-HUB.
026400     PERFORM 2110-MARK-ALL-NODES-ELIGIBLE THRU 2110-EXIT.
026500     MOVE WS-HUB-NODE-IDX (WS-HUB-IDX) TO GRF-SOURCE-NODE.
026600     MOVE ZERO                         TO GRF-TARGET-NODE.
026700     MOVE WS-NODE-COUNT                TO GRF-NODE-COUNT.
026800     MOVE 'D' TO GRF-FUNCTION-CODE.
026900     CALL 'ZTWR060' USING ZTWR-GRAPH-PARMS
027000                           WK-CONSTANTS
027100                           WK-TOWER-TABLE
027200                           WK-DIJKSTRA-AREA
027300                           WK-EDGE-AREA
027400                           WK-UNION-FIND-AREA.
027500     SET WS-HUB-IDX2 TO WS-HUB-IDX.
027600     SET WS-HUB-IDX2 UP BY 1.
027700     PERFORM 2200-RECORD-ONE-HUB-EDGE THRU 2200-EXIT
027800         UNTIL WS-HUB-IDX2 GREATER THAN WS-HUB-COUNT.
027900     SET WS-HUB-IDX UP BY 1.
028000 2100-EXIT.
028100     EXIT.
028200
028300 2110-MARK-ALL-NODES-ELIGIBLE.
028400     SET WK-DIJ-NET-IDX TO 1.
028500     PERFORM 2120-MARK-ONE-NODE-ELIGIBLE THRU 2120-EXIT
028600         UNTIL WK-DIJ-NET-IDX GREATER THAN WS-NODE-COUNT.
028700 2110-EXIT.
028800     EXIT.
028900
029000 2120-MARK-ONE-NODE-ELIGIBLE.
029100     MOVE 'Y' TO WK-DIJ-IN-NETWORK-SW (WK-DIJ-NET-IDX).
029200     SET WK-DIJ-NET-IDX UP BY 1.
029300 2120-EXIT.
029400     EXIT.
029500
029600 2200-RECORD-ONE-HUB-EDGE.
029700     SET WK-DIJ-DIST-IDX TO WS-HUB-NODE-IDX (WS-HUB-IDX2).
029800     ADD 1 TO WS-HUB-EDGE-COUNT.
029900     SET WS-HE-IDX TO WS-HUB-EDGE-COUNT.
030000     SET WS-HUB-EDGE-FROM (WS-HE-IDX) TO WS-HUB-IDX.
030100     SET WS-HUB-EDGE-TO (WS-HE-IDX)   TO WS-HUB-IDX2.
030200     MOVE WK-DIJ-DISTANCE (WK-DIJ-DIST-IDX)
030300         TO WS-HUB-EDGE-WEIGHT (WS-HE-IDX).
030400     SET WS-HUB-IDX2 UP BY 1.
030500 2200-EXIT.
030600     EXIT.
030700
030800*****************************************************************
030900* 2900 - copy the hub-pair edges WS-HUB-EDGE-AREA collected into    *
031000* WK-EDGE-AREA, which is what ZTWR060's KRUSKAL function actually     *
031100* reads.  This is the one place WK-EDGE-AREA stops holding the        *
031200* real connectivity graph - 1500-BUILD-CONNECTIVITY-GRAPH rebuilds      *
031300* it again right after 3000-RUN-KRUSKAL returns.                         *
031400*****************************************************************
031500 2900-STAGE-HUB-EDGES.
031600     MOVE WS-HUB-EDGE-COUNT TO WK-EDGE-COUNT.
031700     SET WK-EDGE-IDX TO 1.
031800     SET WS-HE-IDX TO 1.
031900     PERFORM 2910-STAGE-ONE-HUB-EDGE THRU 2910-EXIT
032000         UNTIL WK-EDGE-IDX GREATER THAN WK-EDGE-COUNT.
032100 2900-EXIT.
032200     EXIT.
032300
032400 2910-STAGE-ONE-HUB-EDGE.
032500     MOVE WS-HUB-EDGE-FROM (WS-HE-IDX)
032600         TO WK-EDGE-FROM-NODE (WK-EDGE-IDX).
032700     MOVE WS-HUB-EDGE-TO (WS-HE-IDX)
032800         TO WK-EDGE-TO-NODE (WK-EDGE-IDX).
032900     MOVE WS-HUB-EDGE-WEIGHT (WS-HE-IDX)
033000         TO WK-EDGE-WEIGHT (WK-EDGE-IDX).
033100     MOVE 'N' TO WK-EDGE-IN-TREE-SW (WK-EDGE-IDX).
033200     SET WK-EDGE-IDX UP BY 1.
033300     SET WS-HE-IDX UP BY 1.
033400 2910-EXIT.
033500     EXIT.
033600
033700*****************************************************************
033800* 3000 - hand the hub-pair edge list straight to ZTWR060's         *
033900* Kruskal function.  GRF-NODE-COUNT here is the small union-find    *
034000* universe (the hub count), not the node count used above.           *
034100*****************************************************************
034200 3000-RUN-KRUSKAL.
034300     PERFORM 2900-STAGE-HUB-EDGES THRU 2900-EXIT.
034400     MOVE WS-HUB-COUNT   TO GRF-NODE-COUNT.
034500     MOVE PRQ-DEST-COUNT TO GRF-DESTINATION-COUNT.
034600     MOVE 'K' TO GRF-FUNCTION-CODE.
034700     CALL 'ZTWR060' USING ZTWR-GRAPH-PARMS
034800                           WK-CONSTANTS
034900                           WK-TOWER-TABLE
035000                           WK-DIJKSTRA-AREA
035100                           WK-EDGE-AREA
035200                           WK-UNION-FIND-AREA.
035300 3000-EXIT.
035400     EXIT.
035500
035600*****************************************************************
035700* 4000 - every edge Kruskal accepted (tree or ring) contributes     *
035800* its full shortest-path chain, not just its two endpoints, to       *
035900* the network-tower set.  The POP tower is marked unconditionally     *
036000* since the spec requires it in the set even on a degenerate           *
036100* one-destination request.                                             *
036200*****************************************************************
036300 4000-BUILD-NETWORK-TOWER-SET.
036400     SET WS-NT-IDX TO WS-HUB-NODE-IDX (1).
036500     SET WS-NT-IN-NETWORK (WS-NT-IDX) TO TRUE.
036600     SET WK-EDGE-IDX TO 1.
036700     PERFORM 4100-MARK-ONE-SELECTED-EDGE THRU 4100-EXIT
036800         UNTIL WK-EDGE-IDX GREATER THAN WK-EDGE-COUNT.
036900 4000-EXIT.
037000     EXIT.
037100
037200 4100-MARK-ONE-SELECTED-EDGE.
037300     IF  WK-EDGE-IN-TREE-SW (WK-EDGE-IDX) EQUAL 'Y'
037400         PERFORM 4110-WALK-EDGE-CHAIN THRU 4110-EXIT
037500     ELSE
037600         NEXT SENTENCE.
037700     SET WK-EDGE-IDX UP BY 1.
037800 4100-EXIT.
037900     EXIT.
038000
038100 4110-WALK-EDGE-CHAIN.
038200     PERFORM 2110-MARK-ALL-NODES-ELIGIBLE THRU 2110-EXIT.
038300     SET WS-HUB-IDX TO WK-EDGE-FROM-NODE (WK-EDGE-IDX).
038400     SET WS-HUB-IDX2 TO WK-EDGE-TO-NODE (WK-EDGE-IDX).
038500     MOVE WS-HUB-NODE-IDX (WS-HUB-IDX)  TO GRF-SOURCE-NODE.
038600     MOVE WS-HUB-NODE-IDX (WS-HUB-IDX2) TO GRF-TARGET-NODE.
038700     MOVE WS-NODE-COUNT TO GRF-NODE-COUNT.
038800     MOVE 'D' TO GRF-FUNCTION-CODE.
038900     CALL 'ZTWR060' USING ZTWR-GRAPH-PARMS
039000                           WK-CONSTANTS
039100                           WK-TOWER-TABLE
039200                           WK-DIJKSTRA-AREA
039300                           WK-EDGE-AREA
039400                           WK-UNION-FIND-AREA.
039500     MOVE GRF-TARGET-NODE TO WS-WALK-NODE.
039600     PERFORM 4120-MARK-ONE-WALK-NODE THRU 4120-EXIT
039700         UNTIL WS-WALK-NODE EQUAL -1.
039800 4110-EXIT.
039900     EXIT.
040000
040100 4120-MARK-ONE-WALK-NODE.
040200     SET WS-NT-IDX TO WS-WALK-NODE.
040300     SET WS-NT-IN-NETWORK (WS-NT-IDX) TO TRUE.
040400     SET WK-DIJ-PRD-IDX TO WS-WALK-NODE.
040500     MOVE WK-DIJ-PREDECESSOR (WK-DIJ-PRD-IDX) TO WS-WALK-NODE.
040600 4120-EXIT.
040700     EXIT.
040800
040900*****************************************************************
041000* 5000 - one restricted Dijkstra per destination: eligible nodes   *
041100* are the network-tower set plus the POP plus that one               *
041200* destination's own virtual node - every OTHER destination           *
041300* virtual stays ineligible so it cannot be used as a waypoint for      *
041400* somebody else's path.                                                *
041500*****************************************************************
041600 5000-RESTRICTED-SHORTEST-PATHS.
041700     MOVE PRQ-DEST-COUNT TO WK-POP-DEST-COUNT.
041800     SET PRQ-DEST-IDX TO 1.
041900     PERFORM 5100-SOLVE-ONE-DESTINATION THRU 5100-EXIT
042000         UNTIL PRQ-DEST-IDX GREATER THAN PRQ-DEST-COUNT.
042100 5000-EXIT.
042200     EXIT.
042300
042400 5100-SOLVE-ONE-DESTINATION.
042500     SET WK-PD-IDX TO PRQ-DEST-IDX.
042600     SET WS-HUB-IDX TO PRQ-DEST-IDX.
042700     SET WS-HUB-IDX UP BY 1.
042800     MOVE WS-HUB-NODE-IDX (WS-HUB-IDX) TO WS-CUR-DEST-NODE-IDX.
042900
043000     SET WK-DIJ-NET-IDX TO 1.
043100     PERFORM 5110-SET-ELIGIBLE-FROM-NETWORK THRU 5110-EXIT
043200         UNTIL WK-DIJ-NET-IDX GREATER THAN WS-NODE-COUNT.
043300     SET WK-DIJ-NET-IDX TO WS-CUR-DEST-NODE-IDX.
043400     MOVE 'Y' TO WK-DIJ-IN-NETWORK-SW (WK-DIJ-NET-IDX).
043500
043600     MOVE WS-HUB-NODE-IDX (1) TO GRF-SOURCE-NODE.
043700     MOVE WS-CUR-DEST-NODE-IDX TO GRF-TARGET-NODE.
043800     MOVE WS-NODE-COUNT TO GRF-NODE-COUNT.
043900     MOVE 'D' TO GRF-FUNCTION-CODE.
044000     CALL 'ZTWR060' USING ZTWR-GRAPH-PARMS
044100                           WK-CONSTANTS
044200                           WK-TOWER-TABLE
044300                           WK-DIJKSTRA-AREA
044400                           WK-EDGE-AREA
044500                           WK-UNION-FIND-AREA.
044600
044700     IF  GRF-RESULT-DISTANCE-KM NOT LESS THAN 9999999.0
044800         PERFORM 5200-BUILD-NO-ROUTE-ERROR THRU 5200-EXIT
044900     ELSE
045000         MOVE 'S' TO WK-POP-DEST-STATUS (WK-PD-IDX)
045100         MOVE GRF-RESULT-DISTANCE-KM
045200             TO WK-POP-DEST-DISTANCE-KM (WK-PD-IDX)
045300         ADD GRF-RESULT-DISTANCE-KM
045400             TO WK-POP-SUMMARY-TOTAL-DISTANCE
045500         ADD 1 TO WK-POP-SUMMARY-SUCCESS-COUNT
045600         PERFORM 5300-COPY-RESTRICTED-CHAIN THRU 5300-EXIT.
045700     SET PRQ-DEST-IDX UP BY 1.
045800 5100-EXIT.
045900     EXIT.
046000
046100 5110-SET-ELIGIBLE-FROM-NETWORK.
046200     SET WS-NT-IDX TO WK-DIJ-NET-IDX.
046300     IF  WS-NT-IN-NETWORK (WS-NT-IDX)
046400         MOVE 'Y' TO WK-DIJ-IN-NETWORK-SW (WK-DIJ-NET-IDX)
046500     ELSE
046600         MOVE 'N' TO WK-DIJ-IN-NETWORK-SW (WK-DIJ-NET-IDX).
046700     SET WK-DIJ-NET-IDX UP BY 1.
046800 5110-EXIT.
046900     EXIT.
047000
047100 5200-BUILD-NO-ROUTE-ERROR.
047200     MOVE 'E' TO WK-POP-DEST-STATUS (WK-PD-IDX).
047300     MOVE ZERO TO WK-POP-DEST-CHAIN-COUNT (WK-PD-IDX).
047400     MOVE SPACES TO WK-POP-DEST-ERROR-TEXT (WK-PD-IDX).
047500     STRING 'Cannot complete the path. No route to this'
047600                DELIMITED BY SIZE
047700            ' destination exists within the minimum-tower'
047800                DELIMITED BY SIZE
047900            ' network built for this POP request.'
048000                DELIMITED BY SIZE
048100         INTO WK-POP-DEST-ERROR-TEXT (WK-PD-IDX).
048200 5200-EXIT.
048300     EXIT.
048400
048500*****************************************************************
048600* 5300 - walk WK-DIJ-PREDECESSOR back from the destination to      *
048700* the POP, push each node onto a stack, then pop it back off so     *
048800* the hop table comes out POP-first the way every other zTWR         *
048900* chain is ordered.                                                   *
049000*****************************************************************
049100 5300-COPY-RESTRICTED-CHAIN.
049200     MOVE ZERO TO WS-WALK-STACK-TOP.
049300     MOVE WS-CUR-DEST-NODE-IDX TO WS-WALK-NODE.
049400     PERFORM 5310-PUSH-ONE-WALK-NODE THRU 5310-EXIT
049500         UNTIL WS-WALK-NODE EQUAL -1.
049600
049700     MOVE WS-WALK-STACK-TOP TO WK-POP-DEST-CHAIN-COUNT (WK-PD-IDX).
049800     SET WK-PD-HOP-IDX TO 1.
049900     PERFORM 5320-POP-ONE-WALK-NODE THRU 5320-EXIT
050000         UNTIL WS-WALK-STACK-TOP EQUAL ZERO.
050100 5300-EXIT.
050200     EXIT.
050300
050400 5310-PUSH-ONE-WALK-NODE.
050500     ADD 1 TO WS-WALK-STACK-TOP.
050600     SET WS-WALK-STACK-IDX TO WS-WALK-STACK-TOP.
050700     MOVE WS-WALK-NODE TO WS-WALK-STACK (WS-WALK-STACK-IDX).
050800     SET WK-DIJ-PRD-IDX TO WS-WALK-NODE.
050900     MOVE WK-DIJ-PREDECESSOR (WK-DIJ-PRD-IDX) TO WS-WALK-NODE.
051000 5310-EXIT.
051100     EXIT.
051200
051300 5320-POP-ONE-WALK-NODE.
051400     SET WS-WALK-STACK-IDX TO WS-WALK-STACK-TOP.
051500     MOVE WS-WALK-STACK (WS-WALK-STACK-IDX) TO WS-WALK-NODE.
051600     SET WK-TWR-IDX TO WS-WALK-NODE.
051700     MOVE WK-TWR-ID (WK-TWR-IDX)
051800         TO WK-POP-HOP-TOWER-ID (WK-PD-IDX, WK-PD-HOP-IDX).
051900     MOVE WK-TWR-LATITUDE (WK-TWR-IDX)
052000         TO WK-POP-HOP-LATITUDE (WK-PD-IDX, WK-PD-HOP-IDX).
052100     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)
052200         TO WK-POP-HOP-LONGITUDE (WK-PD-IDX, WK-PD-HOP-IDX).
052300     SUBTRACT 1 FROM WS-WALK-STACK-TOP.
052400     SET WK-PD-HOP-IDX UP BY 1.
052500 5320-EXIT.
052600     EXIT.
052700
052800*****************************************************************
052900* 6000 - UNIQUE-TOWERS-USED counts only real towers in the         *
053000* network-tower set; the POP and every destination virtual stay    *
053100* out of the count even though they were marked eligible above.     *
053200*****************************************************************
053300 6000-BUILD-SUMMARY.
053400     MOVE PRQ-DEST-COUNT TO WK-POP-SUMMARY-TOTAL-DEST.
053500     MOVE ZERO TO WK-POP-SUMMARY-UNIQUE-TOWERS.
053600     SET WK-TWR-IDX TO 1.
053700     PERFORM 6100-COUNT-ONE-TOWER THRU 6100-EXIT
053800         UNTIL WK-TWR-IDX GREATER THAN WK-TOWER-COUNT.
053900 6000-EXIT.
054000     EXIT.
054100
054200 6100-COUNT-ONE-TOWER.
054300     SET WS-NT-IDX TO WK-TWR-IDX.
054400     IF  WS-NT-IN-NETWORK (WS-NT-IDX)
054500         ADD 1 TO WK-POP-SUMMARY-UNIQUE-TOWERS
054600     ELSE
054700         NEXT SENTENCE.
054800     SET WK-TWR-IDX UP BY 1.
054900 6100-EXIT.
055000     EXIT.
