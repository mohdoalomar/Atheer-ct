000100*****************************************************************
000200* ZTWRLRQ - LINK-REQUEST-RECORD                                 *
000300*                                                                *
000400* One point-to-point path request.  Processed in file order by  *
000500* ZTWR000's 2000-PROCESS-LINK-REQUESTS paragraph.                *
000600*                                                                *
000700* Date       UserID   Description                                *
000800* ---------- -------- ----------------------------------------- *
000900* 1991-03-02 RJF      Original layout.                           *
001000*****************************************************************
001100 01  LINK-REQUEST-RECORD.
001200     02  LRQ-REQ-ID              PIC X(10).
001300     02  LRQ-START-COORDINATES.
001400         03  LRQ-START-LAT       PIC S9(3)V9(6).
001500         03  LRQ-START-LON       PIC S9(3)V9(6).
001600     02  LRQ-END-COORDINATES.
001700         03  LRQ-END-LAT         PIC S9(3)V9(6).
001800         03  LRQ-END-LON         PIC S9(3)V9(6).
001900     02  FILLER                  PIC X(34).
