000100*****************************************************************
000200* ZTWRCHN - single-chain CALL result area, shared by ZTWR010     *
000300* (PathService) and ZTWR020 (CombinedPathService).  The chain    *
000400* itself is returned in WK-CHAIN-AREA (see ZTWRWRK); this block   *
000500* only carries the pass/fail status and, on failure, the          *
000600* message text that belongs on the PATH-RESULT error record.     *
000700*                                                                *
000800* Date       UserID   Description                                *
000900* ---------- -------- ----------------------------------------- *
001000* 1991-03-02 RJF      Original layout.                           *
001100*****************************************************************
001200 01  ZTWR-CHAIN-RESULT.
001300     02  CHN-RESULT-STATUS       PIC X(1).
001400         88  CHN-STATUS-SUCCESS        VALUE 'S'.
001500         88  CHN-STATUS-ERROR          VALUE 'E'.
001600     02  CHN-ERROR-TEXT          PIC X(120).
001700     02  FILLER                  PIC X(9).
