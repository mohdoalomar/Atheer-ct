000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTWR010.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  NETWORK PLANNING - BACKHAUL ENGINEERING.
000500 DATE-WRITTEN.  MARCH 1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zTWR - Tower Network Path-Planning Batch                      *
001100*                                                               *
001200* PathService - the single start-to-end chain builder.  Given a  *
001300* point-to-point link request and the in-memory tower table       *
001400* built by ZTWR000 at the start of the run, this subprogram       *
001500* returns the shortest usable chain of hops, none of them more    *
001600* than WK-MAX-TOWER-DISTANCE apart.  CALLed once per              *
001700* LINK-REQUEST-RECORD by ZTWR000, and again by ZTWR020 as one      *
001800* leg of the best-of-two chain comparison, and by ZTWR030 once     *
001900* per POP destination.                                            *
002000*                                                                *
002100* Method, in order:                                               *
002200*   1. Make virtual towers for the request's start/end points.    *
002300*   2. If they are already within range of each other, done.      *
002400*   3. Otherwise breadth-first search the tower graph for the      *
002500*      fewest-hop chain (3000 series).                            *
002600*   4. If the search never reached the end tower, fall back to     *
002700*      the bearing/interpolation walk (4000 series).               *
002800*   5. Validate every hop of whichever chain resulted and total     *
002900*      its distance (5000).                                        *
003000*                                                                 *
003100* Date       UserID    Description                                *
003200* ---------- --------  ---------------------------------------- *
003300* 1991-03-02 RJF       Original - BFS chain search only.          *
003400* 1991-04-09 RJF       Added the interpolation fallback for        *
003500*                      stretches the master file cannot span        *
003600*                      (CR 0214).                                  *
003700* 1993-10-18 RJF       validateAndFixPath split into its own        *
003800*                      pass after an interpolated chain slipped     *
003900*                      an over-length hop past the caller           *
004000*                      (CR 1588).                                   *
004100* 1998-12-02 LKT       Y2K review of this member - no date          *
004200*                      fields present, no change required.         *
004300* 2003-06-11 DPH       Tightened the candidate-tower scan to skip   *
004400*                      towers already used in the chain being       *
004500*                      built, matching the POP ring-network work    *
004600*                      going into ZTWR040 (CR 4488).                *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS COORD-VALID IS '0' THRU '9', '+', '-', '.'.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500
005600*****************************************************************
005700* NODE-INDEX BOOKKEEPING FOR THIS REQUEST                        *
005800*****************************************************************
005900 01  WS-NODE-INDEX-AREA.
006000     02  WS-START-NODE-IDX       PIC S9(4) COMP.
006100     02  WS-END-NODE-IDX         PIC S9(4) COMP.
006200     02  WS-NODE-COUNT           PIC S9(4) COMP.
006300     02  WS-VIRTUAL-SEQ          PIC S9(4) COMP VALUE ZERO.
006400     02  FILLER                  PIC X(6)  VALUE SPACES.
006500
006600 01  WS-VIRTUAL-ID-AREA.
006700     02  WS-VIRTUAL-ID-TEXT      PIC X(20) VALUE SPACES.
006800     02  WS-VIRTUAL-SEQ-EDIT     PIC 9(4)  VALUE ZERO.
006900     02  FILLER                  PIC X(10) VALUE SPACES.
007000
007100 01  WS-APPEND-AREA.
007200     02  WS-APPEND-LAT           PIC S9(3)V9(6).
007300     02  WS-APPEND-LON           PIC S9(3)V9(6).
007400     02  WS-APPEND-ID            PIC X(20).
007500     02  WS-APPEND-RESULT-IDX    PIC S9(4) COMP.
007600     02  FILLER                  PIC X(10) VALUE SPACES.
007700
007800 01  WS-ADD-HOP-AREA.
007900     02  WS-ADD-HOP-NODE         PIC S9(4) COMP.
008000     02  FILLER                  PIC X(10) VALUE SPACES.
008100
008200 01  WS-DIRECT-AREA.
008300     02  WS-DIRECT-DISTANCE-KM   COMP-2 VALUE ZERO.
008400     02  WS-DIRECT-BEARING-DEG   COMP-2 VALUE ZERO.
008500     02  FILLER                  PIC X(10) VALUE SPACES.
008600
008700*****************************************************************
008800* BFS CANDIDATE LIST - scored and sorted before each enqueue     *
008900* pass so the queue fills in ascending distance-to-end order,    *
009000* per the greedy-ordering rule (CR 0214 lay-in notes).            *
009100*****************************************************************
009200 01  WS-CANDIDATE-AREA.
009300     02  WS-CAND-COUNT           PIC S9(4) COMP VALUE ZERO.
009400     02  WS-CAND-ENTRY OCCURS 2100 TIMES
009500                       INDEXED BY WS-CAND-IDX WS-CAND-IDX2.
009600         03  WS-CAND-NODE-IDX     PIC S9(4) COMP.
009700         03  WS-CAND-DIST-TO-END  COMP-2.
009800     02  FILLER                  PIC X(10) VALUE SPACES.
009900
010000 01  WS-SORT-AREA.
010100     02  WS-SORT-OUTER           PIC S9(4) COMP.
010200     02  WS-SORT-INNER           PIC S9(4) COMP.
010300     02  WS-SWAP-NODE            PIC S9(4) COMP.
010400     02  WS-SWAP-DISTANCE        COMP-2.
010500     02  FILLER                  PIC X(10) VALUE SPACES.
010600
010700 01  WS-BFS-SCAN-AREA.
010800     02  WS-SCAN-NODE-IDX        PIC S9(4) COMP.
010900     02  WS-SCAN-CURRENT-NODE    PIC S9(4) COMP.
011000     02  WS-SCAN-DISTANCE        COMP-2.
011100     02  WS-ENQ-NODE             PIC S9(4) COMP.
011200     02  WS-BFS-END-FOUND-SW     PIC X(1)  VALUE 'N'.
011300         88  WS-BFS-END-WAS-FOUND    VALUE 'Y'.
011400     02  FILLER                  PIC X(10) VALUE SPACES.
011500
011600 01  WS-CHAIN-BUILD-AREA.
011700     02  WS-BUILD-NODE           PIC S9(4) COMP.
011800     02  WS-BUILD-REV-COUNT      PIC S9(4) COMP.
011900     02  WS-BUILD-REV-STACK OCCURS 2100 TIMES
012000                            INDEXED BY WS-BUILD-IDX
012100                            PIC S9(4) COMP.
012200     02  FILLER                  PIC X(10) VALUE SPACES.
012300
012400 01  WS-FIX-CHAIN-AREA.
012500     02  WS-FIX-COUNT            PIC S9(4) COMP VALUE ZERO.
012600     02  WS-FIX-HOP OCCURS 2100 TIMES
012700                    INDEXED BY WS-FIX-IDX
012800                    PIC S9(4) COMP.
012900     02  FILLER                  PIC X(10) VALUE SPACES.
013000
013100 01  WS-INTERP-AREA.
013200     02  WS-CUR-NODE-IDX         PIC S9(4) COMP.
013300     02  WS-SEGMENT-LENGTH-KM    COMP-2.
013400     02  WS-SEGMENT-REMAINDER    COMP-2.
013500     02  WS-REMAINING-KM         COMP-2.
013600     02  WS-STEP-DISTANCE-KM     COMP-2.
013700     02  WS-SEGMENT-MAX          PIC S9(4) COMP.
013800     02  WS-SEGMENT-COUNTER      PIC S9(4) COMP.
013900     02  WS-IDEAL-LAT            PIC S9(3)V9(6).
014000     02  WS-IDEAL-LON            PIC S9(3)V9(6).
014100     02  WS-INTERP-DONE-SW       PIC X(1)  VALUE 'N'.
014200         88  WS-INTERP-IS-DONE       VALUE 'Y'.
014300     02  FILLER                  PIC X(10) VALUE SPACES.
014400
014500 01  WS-SCORE-AREA.
014600     02  WS-BEST-SCORE           COMP-2.
014700     02  WS-BEST-NODE            PIC S9(4) COMP.
014800     02  WS-THIS-SCORE           COMP-2.
014900     02  WS-DIST-FROM-IDEAL      COMP-2.
015000     02  WS-BEARING-DEV          COMP-2.
015100     02  WS-PROGRESS             COMP-2.
015200     02  WS-BEARING-TO-CAND      COMP-2.
015300     02  WS-ABS-BEARING-DIFF     COMP-2.
015400     02  FILLER                  PIC X(10) VALUE SPACES.
015500
015600 01  WS-SPLIT-AREA.
015700     02  WS-SEG-FROM-NODE        PIC S9(4) COMP.
015800     02  WS-SEG-TO-NODE          PIC S9(4) COMP.
015900     02  WS-BASELINE-DIST        COMP-2.
016000     02  FILLER                  PIC X(10) VALUE SPACES.
016100
016200 01  WS-VALIDATE-AREA.
016300     02  WS-VAL-IDX              PIC S9(4) COMP.
016400     02  WS-VAL-SEGMENT-DIST     COMP-2.
016500     02  WS-VAL-BAD-SW           PIC X(1)  VALUE 'N'.
016600         88  WS-VAL-SEGMENT-BAD      VALUE 'Y'.
016700     02  WS-VAL-FIX-ATTEMPTS     PIC S9(4) COMP.
016800     02  FILLER                  PIC X(10) VALUE SPACES.
016900
017000 01  WS-LOCATION-TEXT-AREA.
017100     02  WS-LOC-NODE-IDX         PIC S9(4) COMP.
017200     02  WS-LOC-RESULT-TEXT      PIC X(40) VALUE SPACES.
017300     02  WS-LOC-A-TEXT           PIC X(40) VALUE SPACES.
017400     02  WS-LOC-B-TEXT           PIC X(40) VALUE SPACES.
017500     02  WS-ERR-DISTANCE-EDIT    PIC ZZZZ9.99.
017600     02  WS-ERR-DISTANCE-EDIT-X REDEFINES WS-ERR-DISTANCE-EDIT
017700                                 PIC X(8).
017800     02  FILLER                  PIC X(10) VALUE SPACES.
017900
018000 01  WS-CONSTANTS-LOCAL.
018100     02  WS-SEGMENT-FACTOR       COMP-2 VALUE 0.7.
018200     02  WS-MIN-PROGRESS-KM      COMP-2 VALUE 0.1.
018300
018400 COPY ZTWRGEO.
018500     02  FILLER                  PIC X(10) VALUE SPACES.
018600
018700 LINKAGE SECTION.
018800 COPY ZTWRLRQ.
018900 COPY ZTWRCHN.
019000 COPY ZTWRWRK.
019100
019200 PROCEDURE DIVISION USING LINK-REQUEST-RECORD
019300                           ZTWR-CHAIN-RESULT
019400                           WK-CONSTANTS
019500                           WK-TOWER-TABLE
019600                           WK-BFS-AREA
019700                           WK-CHAIN-AREA
019800                           WK-SCRATCH-AREA.
019900
020000 0100-MAIN.
020100     PERFORM 0150-RESET-WORK-AREAS THRU 0150-EXIT.
020200     PERFORM 1000-BUILD-ENDPOINTS THRU 1000-EXIT.
020300     PERFORM 2000-CHECK-DIRECT-DISTANCE THRU 2000-EXIT.
020400     IF  CHN-STATUS-SUCCESS
020500         GO TO 0100-EXIT.
020600     IF  WK-TOWER-COUNT EQUAL ZERO
020700         PERFORM 7000-BUILD-NO-TOWERS-ERROR THRU 7000-EXIT
020800         GO TO 0100-EXIT.
020900     PERFORM 3000-FIND-MINIMUM-TOWER-PATH THRU 3000-EXIT.
021000     IF  WK-CHAIN-TOWER-COUNT NOT GREATER THAN 2
021100         PERFORM 4000-FIND-PATH-BY-INTERPOLATION THRU 4000-EXIT.
021200     PERFORM 5000-VALIDATE-CHAIN THRU 5000-EXIT.
021300 0100-EXIT.
021400     GOBACK.
021500
021600*****************************************************************
021700* 0150 - clear the per-request result area and the used-tower   *
021800* switches left over from the previous request's chain.          *
021900*****************************************************************
022000 0150-RESET-WORK-AREAS.
022100     MOVE 'S' TO CHN-RESULT-STATUS.
022200     MOVE SPACES TO CHN-ERROR-TEXT.
022300     MOVE ZERO   TO WK-CHAIN-TOWER-COUNT.
022400     MOVE ZERO   TO WK-CHAIN-DISTANCE-KM.
022500     MOVE 'S'    TO WK-CHAIN-RESULT-SW.
022600     MOVE SPACES TO WK-CHAIN-ERROR-TEXT.
022700     MOVE ZERO   TO WS-VIRTUAL-SEQ.
022800     SET WS-SCAN-NODE-IDX TO 1.
022900     PERFORM 0160-CLEAR-USED-SWITCH THRU 0160-EXIT
023000         UNTIL WS-SCAN-NODE-IDX GREATER THAN WK-TOWER-COUNT.
023100 0150-EXIT.
023200     EXIT.
023300
023400 0160-CLEAR-USED-SWITCH.
023500     SET WK-TWR-IDX TO WS-SCAN-NODE-IDX.
023600     MOVE 'N' TO WK-TWR-USED-SW (WK-TWR-IDX).
023700     ADD 1 TO WS-SCAN-NODE-IDX.
023800 0160-EXIT.
023900     EXIT.
024000
024100*****************************************************************
024200* 1000 - append the virtual start/end towers after the real      *
024300* master-file entries.  WK-TOWER-COUNT itself is never changed    *
024400* here - it stays the real-tower count for every caller.          *
024500*****************************************************************
024600 1000-BUILD-ENDPOINTS.
024700     MOVE WK-TOWER-COUNT TO WS-NODE-COUNT.
024800     MOVE LRQ-START-LAT TO WS-APPEND-LAT.
024900     MOVE LRQ-START-LON TO WS-APPEND-LON.
025000     MOVE 'START_VIRTUAL' TO WS-APPEND-ID.
025100     PERFORM 1100-APPEND-VIRTUAL-NODE THRU 1100-EXIT.
025200     MOVE WS-APPEND-RESULT-IDX TO WS-START-NODE-IDX.
025300
025400     MOVE LRQ-END-LAT TO WS-APPEND-LAT.
025500     MOVE LRQ-END-LON TO WS-APPEND-LON.
025600     MOVE 'END_VIRTUAL' TO WS-APPEND-ID.
025700     PERFORM 1100-APPEND-VIRTUAL-NODE THRU 1100-EXIT.
025800     MOVE WS-APPEND-RESULT-IDX TO WS-END-NODE-IDX.
025900 1000-EXIT.
026000     EXIT.
026100
026200 1100-APPEND-VIRTUAL-NODE.
026300     ADD 1 TO WS-NODE-COUNT.
026400     SET WK-TWR-IDX TO WS-NODE-COUNT.
026500     MOVE WS-APPEND-ID  TO WK-TWR-ID (WK-TWR-IDX).
026600     MOVE WS-APPEND-ID  TO WK-TWR-KEY (WK-TWR-IDX).
026700     MOVE SPACES        TO WK-TWR-NAME (WK-TWR-IDX).
026800     MOVE WS-APPEND-LAT TO WK-TWR-LATITUDE (WK-TWR-IDX).
026900     MOVE WS-APPEND-LON TO WK-TWR-LONGITUDE (WK-TWR-IDX).
027000     MOVE ZERO          TO WK-TWR-HEIGHT (WK-TWR-IDX).
027100     MOVE SPACES        TO WK-TWR-POWER (WK-TWR-IDX).
027200     MOVE SPACES        TO WK-TWR-CLUTTER (WK-TWR-IDX).
027300     MOVE 'Y'           TO WK-TWR-VIRTUAL-SW (WK-TWR-IDX).
027400     MOVE 'N'           TO WK-TWR-USED-SW (WK-TWR-IDX).
027500     MOVE WS-NODE-COUNT TO WS-APPEND-RESULT-IDX.
027600 1100-EXIT.
027700     EXIT.
027800
027900*****************************************************************
028000* 2000 - the direct-shortcut test.  If start and end are          *
028100* already within range of each other the chain is just the two     *
028200* endpoints - no BFS or interpolation needed.                       *
028300*****************************************************************
028400 2000-CHECK-DIRECT-DISTANCE.
028500     MOVE WK-TWR-LATITUDE  (WS-START-NODE-IDX) TO GEO-LAT-1.
028600     MOVE WK-TWR-LONGITUDE (WS-START-NODE-IDX) TO GEO-LON-1.
028700     MOVE WK-TWR-LATITUDE  (WS-END-NODE-IDX)   TO GEO-LAT-2.
028800     MOVE WK-TWR-LONGITUDE (WS-END-NODE-IDX)   TO GEO-LON-2.
028900     MOVE 'D' TO GEO-FUNCTION-CODE.
029000     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
029100     MOVE GEO-RESULT-DISTANCE-KM TO WS-DIRECT-DISTANCE-KM.
029200     IF  WS-DIRECT-DISTANCE-KM NOT GREATER THAN
029300         WK-MAX-TOWER-DISTANCE
029400         PERFORM 2100-BUILD-DIRECT-CHAIN THRU 2100-EXIT.
029500 2000-EXIT.
029600     EXIT.
029700
029800 2100-BUILD-DIRECT-CHAIN.
029900     MOVE 2 TO WK-CHAIN-TOWER-COUNT.
030000     SET WK-CHAIN-IDX TO 1.
030100     MOVE WS-START-NODE-IDX TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
030200     SET WK-CHAIN-IDX TO 2.
030300     MOVE WS-END-NODE-IDX TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
030400     MOVE WS-DIRECT-DISTANCE-KM TO WK-CHAIN-DISTANCE-KM.
030500     MOVE 'S' TO WK-CHAIN-RESULT-SW.
030600     MOVE 'S' TO CHN-RESULT-STATUS.
030700 2100-EXIT.
030800     EXIT.
030900
031000*****************************************************************
031100* 3000 - findMinimumTowerPath.  Breadth-first search over the    *
031200* node set {start, end, master towers}, candidates enqueued in    *
031300* ascending distance-to-end order.  If the end is never reached    *
031400* this leaves the chain at [start, end] for the caller to detect    *
031500* and fall back to interpolation.                                  *
031600*****************************************************************
031700 3000-FIND-MINIMUM-TOWER-PATH.
031800     SET WS-SCAN-NODE-IDX TO 1.
031900     PERFORM 3010-CLEAR-VISITED THRU 3010-EXIT
032000         UNTIL WS-SCAN-NODE-IDX GREATER THAN WS-NODE-COUNT.
032100
032200     MOVE 1    TO WK-BFS-FRONT.
032300     MOVE ZERO TO WK-BFS-REAR.
032400     MOVE 'N'  TO WS-BFS-END-FOUND-SW.
032500     MOVE WS-START-NODE-IDX TO WS-ENQ-NODE.
032600     PERFORM 3020-ENQUEUE-NODE THRU 3020-EXIT.
032700
032800     PERFORM 3100-BFS-STEP THRU 3100-EXIT
032900         WITH TEST AFTER
033000         UNTIL WK-BFS-FRONT GREATER THAN WK-BFS-REAR
033100            OR WS-BFS-END-WAS-FOUND.
033200
033300     IF  WS-BFS-END-WAS-FOUND
033400         PERFORM 3500-BUILD-CHAIN-FROM-PREDECESSOR THRU 3500-EXIT
033500     ELSE
033600         MOVE 2 TO WK-CHAIN-TOWER-COUNT
033700         SET WK-CHAIN-IDX TO 1
033800         MOVE WS-START-NODE-IDX
033900             TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX)
034000         SET WK-CHAIN-IDX TO 2
034100         MOVE WS-END-NODE-IDX
034200             TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
034300 3000-EXIT.
034400     EXIT.
034500
034600 3010-CLEAR-VISITED.
034700     SET WK-BFS-VIS-IDX TO WS-SCAN-NODE-IDX.
034800     MOVE 'N' TO WK-BFS-VISITED (WK-BFS-VIS-IDX).
034900     SET WK-BFS-PRD-IDX TO WS-SCAN-NODE-IDX.
035000     MOVE -1  TO WK-BFS-PREDECESSOR (WK-BFS-PRD-IDX).
035100     ADD 1 TO WS-SCAN-NODE-IDX.
035200 3010-EXIT.
035300     EXIT.
035400
035500 3020-ENQUEUE-NODE.
035600     ADD 1 TO WK-BFS-REAR.
035700     SET WK-BFS-IDX TO WK-BFS-REAR.
035800     MOVE WS-ENQ-NODE TO WK-BFS-QUEUE (WK-BFS-IDX).
035900     SET WK-BFS-VIS-IDX TO WS-ENQ-NODE.
036000     MOVE 'Y' TO WK-BFS-VISITED (WK-BFS-VIS-IDX).
036100 3020-EXIT.
036200     EXIT.
036300
036400 3100-BFS-STEP.
036500     SET WK-BFS-IDX TO WK-BFS-FRONT.
036600     MOVE WK-BFS-QUEUE (WK-BFS-IDX) TO WS-SCAN-CURRENT-NODE.
036700     ADD 1 TO WK-BFS-FRONT.
036800     IF  WS-SCAN-CURRENT-NODE EQUAL WS-END-NODE-IDX
036900         MOVE 'Y' TO WS-BFS-END-FOUND-SW
037000     ELSE
037100         PERFORM 3200-GENERATE-CANDIDATES THRU 3200-EXIT
037200         PERFORM 3300-SORT-CANDIDATES THRU 3300-EXIT
037300         PERFORM 3400-ENQUEUE-CANDIDATES THRU 3400-EXIT.
037400 3100-EXIT.
037500     EXIT.
037600
037700 3200-GENERATE-CANDIDATES.
037800     MOVE ZERO TO WS-CAND-COUNT.
037900     SET WS-SCAN-NODE-IDX TO 1.
038000     PERFORM 3210-TEST-ONE-CANDIDATE THRU 3210-EXIT
038100         UNTIL WS-SCAN-NODE-IDX GREATER THAN WS-NODE-COUNT.
038200 3200-EXIT.
038300     EXIT.
038400
038500 3210-TEST-ONE-CANDIDATE.
038600     SET WK-BFS-VIS-IDX TO WS-SCAN-NODE-IDX.
038700     IF  WK-BFS-NODE-VISITED (WK-BFS-VIS-IDX)
038800         NEXT SENTENCE
038900     ELSE
039000       IF  WS-SCAN-NODE-IDX EQUAL WS-SCAN-CURRENT-NODE
039100           NEXT SENTENCE
039200       ELSE
039300           MOVE WK-TWR-LATITUDE (WS-SCAN-CURRENT-NODE)
039400               TO GEO-LAT-1
039500           MOVE WK-TWR-LONGITUDE (WS-SCAN-CURRENT-NODE)
039600               TO GEO-LON-1
039700           MOVE WK-TWR-LATITUDE (WS-SCAN-NODE-IDX)
039800               TO GEO-LAT-2
039900           MOVE WK-TWR-LONGITUDE (WS-SCAN-NODE-IDX)
040000               TO GEO-LON-2
040100           MOVE 'D' TO GEO-FUNCTION-CODE
040200           CALL 'ZTWR050' USING ZTWR-GEO-PARMS
040300           MOVE GEO-RESULT-DISTANCE-KM TO WS-SCAN-DISTANCE
040400           IF  WS-SCAN-DISTANCE NOT GREATER THAN
040500               WK-MAX-TOWER-DISTANCE
040600               PERFORM 3220-ADD-CANDIDATE THRU 3220-EXIT.
040700     ADD 1 TO WS-SCAN-NODE-IDX.
040800 3210-EXIT.
040900     EXIT.
041000
041100 3220-ADD-CANDIDATE.
041200     ADD 1 TO WS-CAND-COUNT.
041300     SET WS-CAND-IDX TO WS-CAND-COUNT.
041400     MOVE WS-SCAN-NODE-IDX TO WS-CAND-NODE-IDX (WS-CAND-IDX).
041500     MOVE WK-TWR-LATITUDE (WS-SCAN-NODE-IDX)  TO GEO-LAT-1.
041600     MOVE WK-TWR-LONGITUDE (WS-SCAN-NODE-IDX) TO GEO-LON-1.
041700     MOVE WK-TWR-LATITUDE (WS-END-NODE-IDX)   TO GEO-LAT-2.
041800     MOVE WK-TWR-LONGITUDE (WS-END-NODE-IDX)  TO GEO-LON-2.
041900     MOVE 'D' TO GEO-FUNCTION-CODE.
042000     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
042100     MOVE GEO-RESULT-DISTANCE-KM
042200         TO WS-CAND-DIST-TO-END (WS-CAND-IDX).
042300 3220-EXIT.
042400     EXIT.
042500
042600*****************************************************************
042700* 3300 - full-pass bubble sort, ascending by distance-to-end.    *
042800* The candidate lists handled here are small (one tower's         *
042900* in-range neighbours), so the O(n-squared) pass costs nothing    *
043000* worth optimizing for.                                            *
043100*****************************************************************
043200 3300-SORT-CANDIDATES.
043300     IF  WS-CAND-COUNT GREATER THAN 1
043400         SET WS-SORT-OUTER TO 1
043500         PERFORM 3310-SORT-OUTER-PASS THRU 3310-EXIT
043600             UNTIL WS-SORT-OUTER GREATER THAN WS-CAND-COUNT.
043700 3300-EXIT.
043800     EXIT.
043900
044000 3310-SORT-OUTER-PASS.
044100     SET WS-SORT-INNER TO 1.
044200     PERFORM 3320-SORT-INNER-COMPARE THRU 3320-EXIT
044300         UNTIL WS-SORT-INNER GREATER THAN WS-CAND-COUNT.
044400     ADD 1 TO WS-SORT-OUTER.
044500 3310-EXIT.
044600     EXIT.
044700
044800 3320-SORT-INNER-COMPARE.
044900     IF  WS-SORT-INNER EQUAL WS-CAND-COUNT
045000         NEXT SENTENCE
045100     ELSE
045200         SET WS-CAND-IDX  TO WS-SORT-INNER
045300         SET WS-CAND-IDX2 TO WS-SORT-INNER
045400         SET WS-CAND-IDX2 UP BY 1
045500         IF  WS-CAND-DIST-TO-END (WS-CAND-IDX) GREATER THAN
045600             WS-CAND-DIST-TO-END (WS-CAND-IDX2)
045700             PERFORM 3330-SWAP-CANDIDATES THRU 3330-EXIT.
045800     ADD 1 TO WS-SORT-INNER.
045900 3320-EXIT.
046000     EXIT.
046100
046200 3330-SWAP-CANDIDATES.
046300     MOVE WS-CAND-NODE-IDX (WS-CAND-IDX)    TO WS-SWAP-NODE.
046400     MOVE WS-CAND-DIST-TO-END (WS-CAND-IDX) TO WS-SWAP-DISTANCE.
046500     MOVE WS-CAND-NODE-IDX (WS-CAND-IDX2)
046600         TO WS-CAND-NODE-IDX (WS-CAND-IDX).
046700     MOVE WS-CAND-DIST-TO-END (WS-CAND-IDX2)
046800         TO WS-CAND-DIST-TO-END (WS-CAND-IDX).
046900     MOVE WS-SWAP-NODE     TO WS-CAND-NODE-IDX (WS-CAND-IDX2).
047000     MOVE WS-SWAP-DISTANCE TO WS-CAND-DIST-TO-END (WS-CAND-IDX2).
047100 3330-EXIT.
047200     EXIT.
047300
047400 3400-ENQUEUE-CANDIDATES.
047500     SET WS-CAND-IDX TO 1.
047600     PERFORM 3410-ENQUEUE-ONE-CANDIDATE THRU 3410-EXIT
047700         UNTIL WS-CAND-IDX GREATER THAN WS-CAND-COUNT.
047800 3400-EXIT.
047900     EXIT.
048000
048100 3410-ENQUEUE-ONE-CANDIDATE.
048200     MOVE WS-CAND-NODE-IDX (WS-CAND-IDX) TO WS-ENQ-NODE.
048300     SET WK-BFS-PRD-IDX TO WS-ENQ-NODE.
048400     MOVE WS-SCAN-CURRENT-NODE TO WK-BFS-PREDECESSOR
048500         (WK-BFS-PRD-IDX).
048600     PERFORM 3020-ENQUEUE-NODE THRU 3020-EXIT.
048700     IF  WS-ENQ-NODE EQUAL WS-END-NODE-IDX
048800         MOVE 'Y' TO WS-BFS-END-FOUND-SW.
048900     SET WS-CAND-IDX UP BY 1.
049000 3410-EXIT.
049100     EXIT.
049200
049300*****************************************************************
049400* 3500 - walk the predecessor chain back from the end node to     *
049500* the start node, then lay it into WK-CHAIN-HOP the right way      *
049600* round.                                                           *
049700*****************************************************************
049800 3500-BUILD-CHAIN-FROM-PREDECESSOR.
049900     MOVE ZERO TO WS-BUILD-REV-COUNT.
050000     MOVE WS-END-NODE-IDX TO WS-BUILD-NODE.
050100     PERFORM 3510-PUSH-NODE THRU 3510-EXIT
050200         UNTIL WS-BUILD-NODE EQUAL -1.
050300     MOVE WS-BUILD-REV-COUNT TO WK-CHAIN-TOWER-COUNT.
050400     SET WK-CHAIN-IDX TO 1.
050500     SET WS-BUILD-IDX TO WS-BUILD-REV-COUNT.
050600     PERFORM 3520-EMIT-REVERSED THRU 3520-EXIT
050700         UNTIL WK-CHAIN-IDX GREATER THAN WK-CHAIN-TOWER-COUNT.
050800 3500-EXIT.
050900     EXIT.
051000
051100 3510-PUSH-NODE.
051200     ADD 1 TO WS-BUILD-REV-COUNT.
051300     SET WS-BUILD-IDX TO WS-BUILD-REV-COUNT.
051400     MOVE WS-BUILD-NODE TO WS-BUILD-REV-STACK (WS-BUILD-IDX).
051500     SET WK-BFS-PRD-IDX TO WS-BUILD-NODE.
051600     MOVE WK-BFS-PREDECESSOR (WK-BFS-PRD-IDX) TO WS-BUILD-NODE.
051700 3510-EXIT.
051800     EXIT.
051900
052000 3520-EMIT-REVERSED.
052100     MOVE WS-BUILD-REV-STACK (WS-BUILD-IDX)
052200         TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
052300     SET WK-CHAIN-IDX UP BY 1.
052400     SET WS-BUILD-IDX DOWN BY 1.
052500 3520-EXIT.
052600     EXIT.
052700
052800*****************************************************************
052900* 4000 - findPathByInterpolation.  Walk the direct bearing from   *
053000* start to end in steps of 0.7 * MAX-TOWER-DISTANCE, picking up    *
053100* the best-scoring unused master tower near each step, or          *
053200* laying down a VIRTUAL_n hop when no tower qualifies but some      *
053300* progress is still possible.                                      *
053400*****************************************************************
053500 4000-FIND-PATH-BY-INTERPOLATION.
053600     MOVE WS-START-NODE-IDX TO WS-CUR-NODE-IDX.
053700     MOVE ZERO TO WK-CHAIN-TOWER-COUNT.
053800     MOVE WS-START-NODE-IDX TO WS-ADD-HOP-NODE.
053900     PERFORM 4010-ADD-HOP-TO-CHAIN THRU 4010-EXIT.
054000
054100     MOVE WK-TWR-LATITUDE  (WS-START-NODE-IDX) TO GEO-LAT-1.
054200     MOVE WK-TWR-LONGITUDE (WS-START-NODE-IDX) TO GEO-LON-1.
054300     MOVE WK-TWR-LATITUDE  (WS-END-NODE-IDX)   TO GEO-LAT-2.
054400     MOVE WK-TWR-LONGITUDE (WS-END-NODE-IDX)   TO GEO-LON-2.
054500     MOVE 'D' TO GEO-FUNCTION-CODE.
054600     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
054700     MOVE GEO-RESULT-DISTANCE-KM TO WS-DIRECT-DISTANCE-KM.
054800     MOVE 'B' TO GEO-FUNCTION-CODE.
054900     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
055000     MOVE GEO-RESULT-BEARING-DEG TO WS-DIRECT-BEARING-DEG.
055100
055200     COMPUTE WS-SEGMENT-LENGTH-KM =
055300         WS-SEGMENT-FACTOR * WK-MAX-TOWER-DISTANCE.
055400     DIVIDE WS-DIRECT-DISTANCE-KM BY WS-SEGMENT-LENGTH-KM
055500         GIVING WS-SEGMENT-MAX
055600         REMAINDER WS-SEGMENT-REMAINDER.
055700     IF  WS-SEGMENT-REMAINDER GREATER THAN ZERO
055800         ADD 1 TO WS-SEGMENT-MAX.
055900     IF  WS-SEGMENT-MAX LESS THAN 1
056000         MOVE 1 TO WS-SEGMENT-MAX.
056100
056200     MOVE ZERO TO WS-SEGMENT-COUNTER.
056300     MOVE 'N'  TO WS-INTERP-DONE-SW.
056400     PERFORM 4100-INTERPOLATION-STEP THRU 4100-EXIT
056500         WITH TEST AFTER
056600         UNTIL WS-INTERP-IS-DONE
056700            OR WS-SEGMENT-COUNTER NOT LESS THAN WS-SEGMENT-MAX.
056800
056900     IF  NOT WS-INTERP-IS-DONE
057000         MOVE WS-END-NODE-IDX TO WS-ADD-HOP-NODE
057100         PERFORM 4010-ADD-HOP-TO-CHAIN THRU 4010-EXIT.
057200
057300     PERFORM 4400-VALIDATE-AND-FIX-PATH THRU 4400-EXIT.
057400 4000-EXIT.
057500     EXIT.
057600
057700 4010-ADD-HOP-TO-CHAIN.
057800     ADD 1 TO WK-CHAIN-TOWER-COUNT.
057900     SET WK-CHAIN-IDX TO WK-CHAIN-TOWER-COUNT.
058000     MOVE WS-ADD-HOP-NODE TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
058100 4010-EXIT.
058200     EXIT.
058300
058400 4100-INTERPOLATION-STEP.
058500     ADD 1 TO WS-SEGMENT-COUNTER.
058600     MOVE WK-TWR-LATITUDE  (WS-CUR-NODE-IDX) TO GEO-LAT-1.
058700     MOVE WK-TWR-LONGITUDE (WS-CUR-NODE-IDX) TO GEO-LON-1.
058800     MOVE WK-TWR-LATITUDE  (WS-END-NODE-IDX) TO GEO-LAT-2.
058900     MOVE WK-TWR-LONGITUDE (WS-END-NODE-IDX) TO GEO-LON-2.
059000     MOVE 'D' TO GEO-FUNCTION-CODE.
059100     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
059200     MOVE GEO-RESULT-DISTANCE-KM TO WS-REMAINING-KM.
059300
059400     IF  WS-REMAINING-KM NOT GREATER THAN WK-MAX-TOWER-DISTANCE
059500         MOVE WS-END-NODE-IDX TO WS-ADD-HOP-NODE
059600         PERFORM 4010-ADD-HOP-TO-CHAIN THRU 4010-EXIT
059700         MOVE 'Y' TO WS-INTERP-DONE-SW
059800     ELSE
059900       PERFORM 4110-PROJECT-IDEAL-POINT THRU 4110-EXIT
060000       PERFORM 4200-SEARCH-BEST-CANDIDATE-TOWER THRU 4200-EXIT
060100       IF  WS-BEST-NODE GREATER THAN ZERO
060200           SET WK-TWR-IDX TO WS-BEST-NODE
060300           MOVE 'Y' TO WK-TWR-USED-SW (WK-TWR-IDX)
060400           MOVE WS-BEST-NODE TO WS-ADD-HOP-NODE
060500           PERFORM 4010-ADD-HOP-TO-CHAIN THRU 4010-EXIT
060600           MOVE WS-BEST-NODE TO WS-CUR-NODE-IDX
060700       ELSE
060800         PERFORM 4120-MEASURE-ADVANCE THRU 4120-EXIT
060900         IF  WS-STEP-DISTANCE-KM NOT LESS THAN
061000             WS-MIN-PROGRESS-KM
061100             PERFORM 4130-APPEND-INTERP-VIRTUAL THRU 4130-EXIT
061200         ELSE
061300           PERFORM 4300-SEARCH-CLOSEST-TO-END THRU 4300-EXIT
061400           IF  WS-BEST-NODE GREATER THAN ZERO
061500               SET WK-TWR-IDX TO WS-BEST-NODE
061600               MOVE 'Y' TO WK-TWR-USED-SW (WK-TWR-IDX)
061700               MOVE WS-BEST-NODE TO WS-ADD-HOP-NODE
061800               PERFORM 4010-ADD-HOP-TO-CHAIN THRU 4010-EXIT
061900               MOVE WS-BEST-NODE TO WS-CUR-NODE-IDX
062000           ELSE
062100               MOVE WS-END-NODE-IDX TO WS-ADD-HOP-NODE
062200               PERFORM 4010-ADD-HOP-TO-CHAIN THRU 4010-EXIT
062300               MOVE 'Y' TO WS-INTERP-DONE-SW.
062400 4100-EXIT.
062500     EXIT.
062600
062700 4110-PROJECT-IDEAL-POINT.
062800     MOVE WK-TWR-LATITUDE  (WS-CUR-NODE-IDX) TO GEO-LAT-1.
062900     MOVE WK-TWR-LONGITUDE (WS-CUR-NODE-IDX) TO GEO-LON-1.
063000     MOVE WS-DIRECT-BEARING-DEG TO GEO-BEARING-DEG-IN.
063100     IF  WS-REMAINING-KM LESS THAN WS-SEGMENT-LENGTH-KM
063200         MOVE WS-REMAINING-KM TO GEO-DISTANCE-KM-IN
063300     ELSE
063400         MOVE WS-SEGMENT-LENGTH-KM TO GEO-DISTANCE-KM-IN.
063500     MOVE 'P' TO GEO-FUNCTION-CODE.
063600     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
063700     MOVE GEO-RESULT-LAT TO WS-IDEAL-LAT.
063800     MOVE GEO-RESULT-LON TO WS-IDEAL-LON.
063900 4110-EXIT.
064000     EXIT.
064100
064200 4120-MEASURE-ADVANCE.
064300     MOVE WK-TWR-LATITUDE  (WS-CUR-NODE-IDX) TO GEO-LAT-1.
064400     MOVE WK-TWR-LONGITUDE (WS-CUR-NODE-IDX) TO GEO-LON-1.
064500     MOVE WS-IDEAL-LAT TO GEO-LAT-2.
064600     MOVE WS-IDEAL-LON TO GEO-LON-2.
064700     MOVE 'D' TO GEO-FUNCTION-CODE.
064800     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
064900     MOVE GEO-RESULT-DISTANCE-KM TO WS-STEP-DISTANCE-KM.
065000 4120-EXIT.
065100     EXIT.
065200
065300 4130-APPEND-INTERP-VIRTUAL.
065400     ADD 1 TO WS-VIRTUAL-SEQ.
065500     MOVE WS-VIRTUAL-SEQ TO WS-VIRTUAL-SEQ-EDIT.
065600     MOVE SPACES TO WS-VIRTUAL-ID-TEXT.
065700     STRING 'VIRTUAL_'          DELIMITED BY SIZE
065800            WS-VIRTUAL-SEQ-EDIT DELIMITED BY SIZE
065900         INTO WS-VIRTUAL-ID-TEXT.
066000     MOVE WS-IDEAL-LAT TO WS-APPEND-LAT.
066100     MOVE WS-IDEAL-LON TO WS-APPEND-LON.
066200     MOVE WS-VIRTUAL-ID-TEXT TO WS-APPEND-ID.
066300     PERFORM 1100-APPEND-VIRTUAL-NODE THRU 1100-EXIT.
066400     MOVE WS-APPEND-RESULT-IDX TO WS-CUR-NODE-IDX.
066500 4130-EXIT.
066600     EXIT.
066700
066800*****************************************************************
066900* 4200 - score every unused master tower within range of the     *
067000* current position and keep the lowest-scoring one.  Lower is      *
067100* better: close to the ideal point, close to the direct bearing,    *
067200* and making real progress toward the end.                          *
067300*****************************************************************
067400 4200-SEARCH-BEST-CANDIDATE-TOWER.
067500     MOVE ZERO     TO WS-BEST-NODE.
067600     MOVE 999999.0 TO WS-BEST-SCORE.
067700     SET WS-SCAN-NODE-IDX TO 1.
067800     PERFORM 4210-SCORE-ONE-TOWER THRU 4210-EXIT
067900         UNTIL WS-SCAN-NODE-IDX GREATER THAN WK-TOWER-COUNT.
068000 4200-EXIT.
068100     EXIT.
068200
068300 4210-SCORE-ONE-TOWER.
068400     SET WK-TWR-IDX TO WS-SCAN-NODE-IDX.
068500     IF  WK-TWR-USED-IN-CHAIN (WK-TWR-IDX)
068600         NEXT SENTENCE
068700     ELSE
068800       MOVE WK-TWR-LATITUDE  (WS-CUR-NODE-IDX) TO GEO-LAT-1
068900       MOVE WK-TWR-LONGITUDE (WS-CUR-NODE-IDX) TO GEO-LON-1
069000       MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)      TO GEO-LAT-2
069100       MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)      TO GEO-LON-2
069200       MOVE 'D' TO GEO-FUNCTION-CODE
069300       CALL 'ZTWR050' USING ZTWR-GEO-PARMS
069400       MOVE GEO-RESULT-DISTANCE-KM TO WS-SCAN-DISTANCE
069500       IF  WS-SCAN-DISTANCE GREATER THAN WK-MAX-TOWER-DISTANCE
069600           NEXT SENTENCE
069700       ELSE
069800         PERFORM 4220-SCORE-CANDIDATE THRU 4220-EXIT
069900         IF  WS-THIS-SCORE LESS THAN WS-BEST-SCORE
070000             MOVE WS-THIS-SCORE    TO WS-BEST-SCORE
070100             MOVE WS-SCAN-NODE-IDX TO WS-BEST-NODE.
070200     ADD 1 TO WS-SCAN-NODE-IDX.
070300 4210-EXIT.
070400     EXIT.
070500
070600 4220-SCORE-CANDIDATE.
070700     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX) TO GEO-LAT-1.
070800     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX) TO GEO-LON-1.
070900     MOVE WS-IDEAL-LAT TO GEO-LAT-2.
071000     MOVE WS-IDEAL-LON TO GEO-LON-2.
071100     MOVE 'D' TO GEO-FUNCTION-CODE.
071200     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
071300     MOVE GEO-RESULT-DISTANCE-KM TO WS-DIST-FROM-IDEAL.
071400
071500     MOVE WK-TWR-LATITUDE  (WS-CUR-NODE-IDX) TO GEO-LAT-1.
071600     MOVE WK-TWR-LONGITUDE (WS-CUR-NODE-IDX) TO GEO-LON-1.
071700     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)      TO GEO-LAT-2.
071800     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)      TO GEO-LON-2.
071900     MOVE 'B' TO GEO-FUNCTION-CODE.
072000     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
072100     MOVE GEO-RESULT-BEARING-DEG TO WS-BEARING-TO-CAND.
072200
072300     COMPUTE WS-ABS-BEARING-DIFF =
072400         WS-BEARING-TO-CAND - WS-DIRECT-BEARING-DEG.
072500     IF  WS-ABS-BEARING-DIFF LESS THAN ZERO
072600         COMPUTE WS-ABS-BEARING-DIFF = ZERO - WS-ABS-BEARING-DIFF.
072700     IF  WS-ABS-BEARING-DIFF GREATER THAN 180.0
072800         COMPUTE WS-ABS-BEARING-DIFF =
072900             360.0 - WS-ABS-BEARING-DIFF.
073000     MOVE WS-ABS-BEARING-DIFF TO WS-BEARING-DEV.
073100
073200     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)      TO GEO-LAT-1.
073300     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)      TO GEO-LON-1.
073400     MOVE WK-TWR-LATITUDE  (WS-END-NODE-IDX) TO GEO-LAT-2.
073500     MOVE WK-TWR-LONGITUDE (WS-END-NODE-IDX) TO GEO-LON-2.
073600     MOVE 'D' TO GEO-FUNCTION-CODE.
073700     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
073800     COMPUTE WS-PROGRESS =
073900         WS-DIRECT-DISTANCE-KM - GEO-RESULT-DISTANCE-KM.
074000
074100     COMPUTE WS-THIS-SCORE =
074200         (0.5 * WS-DIST-FROM-IDEAL)
074300         + (0.3 * WS-BEARING-DEV)
074400         - (0.2 * WS-PROGRESS).
074500 4220-EXIT.
074600     EXIT.
074700
074800*****************************************************************
074900* 4300 - stuck case.  No scored candidate qualified and the       *
075000* ideal-point advance was under 0.1 km - grab whichever unused     *
075100* tower in range of the current position is nearest the end.       *
075200*****************************************************************
075300 4300-SEARCH-CLOSEST-TO-END.
075400     MOVE ZERO     TO WS-BEST-NODE.
075500     MOVE 999999.0 TO WS-BEST-SCORE.
075600     SET WS-SCAN-NODE-IDX TO 1.
075700     PERFORM 4310-CHECK-ONE-CLOSEST THRU 4310-EXIT
075800         UNTIL WS-SCAN-NODE-IDX GREATER THAN WK-TOWER-COUNT.
075900 4300-EXIT.
076000     EXIT.
076100
076200 4310-CHECK-ONE-CLOSEST.
076300     SET WK-TWR-IDX TO WS-SCAN-NODE-IDX.
076400     IF  WK-TWR-USED-IN-CHAIN (WK-TWR-IDX)
076500         NEXT SENTENCE
076600     ELSE
076700       MOVE WK-TWR-LATITUDE  (WS-CUR-NODE-IDX) TO GEO-LAT-1
076800       MOVE WK-TWR-LONGITUDE (WS-CUR-NODE-IDX) TO GEO-LON-1
076900       MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)      TO GEO-LAT-2
077000       MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)      TO GEO-LON-2
077100       MOVE 'D' TO GEO-FUNCTION-CODE
077200       CALL 'ZTWR050' USING ZTWR-GEO-PARMS
077300       MOVE GEO-RESULT-DISTANCE-KM TO WS-SCAN-DISTANCE
077400       IF  WS-SCAN-DISTANCE GREATER THAN WK-MAX-TOWER-DISTANCE
077500           NEXT SENTENCE
077600       ELSE
077700         MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)      TO GEO-LAT-1
077800         MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)      TO GEO-LON-1
077900         MOVE WK-TWR-LATITUDE  (WS-END-NODE-IDX) TO GEO-LAT-2
078000         MOVE WK-TWR-LONGITUDE (WS-END-NODE-IDX) TO GEO-LON-2
078100         MOVE 'D' TO GEO-FUNCTION-CODE
078200         CALL 'ZTWR050' USING ZTWR-GEO-PARMS
078300         IF  GEO-RESULT-DISTANCE-KM LESS THAN WS-BEST-SCORE
078400             MOVE GEO-RESULT-DISTANCE-KM TO WS-BEST-SCORE
078500             MOVE WS-SCAN-NODE-IDX       TO WS-BEST-NODE.
078600     ADD 1 TO WS-SCAN-NODE-IDX.
078700 4310-EXIT.
078800     EXIT.
078900
079000*****************************************************************
079100* 4400 - validateAndFixPath.  Walk the raw interpolated chain      *
079200* and split any over-length segment at the best intermediate        *
079300* master tower, up to five split attempts per segment before        *
079400* giving up and leaving it for the final 5000 check to catch.        *
079500*****************************************************************
079600 4400-VALIDATE-AND-FIX-PATH.
079700     MOVE ZERO TO WS-FIX-COUNT.
079800     MOVE 1    TO WS-VAL-IDX.
079900     PERFORM 4410-FIX-ONE-SEGMENT THRU 4410-EXIT
080000         UNTIL WS-VAL-IDX NOT LESS THAN WK-CHAIN-TOWER-COUNT.
080100     PERFORM 4420-APPEND-LAST-HOP THRU 4420-EXIT.
080200     PERFORM 4430-COPY-FIX-CHAIN-BACK THRU 4430-EXIT.
080300 4400-EXIT.
080400     EXIT.
080500
080600 4410-FIX-ONE-SEGMENT.
080700     SET WK-CHAIN-IDX TO WS-VAL-IDX.
080800     ADD 1 TO WS-FIX-COUNT.
080900     SET WS-FIX-IDX TO WS-FIX-COUNT.
081000     MOVE WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX)
081100         TO WS-FIX-HOP (WS-FIX-IDX).
081200
081300     SET WK-CHAIN-IDX2 TO WS-VAL-IDX.
081400     SET WK-CHAIN-IDX2 UP BY 1.
081500     MOVE WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX)  TO WS-SEG-FROM-NODE.
081600     MOVE WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX2) TO WS-SEG-TO-NODE.
081700
081800     MOVE ZERO TO WS-VAL-FIX-ATTEMPTS.
081900     PERFORM 4411-TRY-SPLIT THRU 4411-EXIT
082000         WITH TEST AFTER
082100         UNTIL NOT WS-VAL-SEGMENT-BAD
082200            OR WS-VAL-FIX-ATTEMPTS NOT LESS THAN 5.
082300
082400     ADD 1 TO WS-VAL-IDX.
082500 4410-EXIT.
082600     EXIT.
082700
082800 4411-TRY-SPLIT.
082900     ADD 1 TO WS-VAL-FIX-ATTEMPTS.
083000     MOVE WK-TWR-LATITUDE  (WS-SEG-FROM-NODE) TO GEO-LAT-1.
083100     MOVE WK-TWR-LONGITUDE (WS-SEG-FROM-NODE) TO GEO-LON-1.
083200     MOVE WK-TWR-LATITUDE  (WS-SEG-TO-NODE)   TO GEO-LAT-2.
083300     MOVE WK-TWR-LONGITUDE (WS-SEG-TO-NODE)   TO GEO-LON-2.
083400     MOVE 'D' TO GEO-FUNCTION-CODE.
083500     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
083600     MOVE GEO-RESULT-DISTANCE-KM TO WS-VAL-SEGMENT-DIST.
083700     IF  WS-VAL-SEGMENT-DIST NOT GREATER THAN
083800         WK-MAX-TOWER-DISTANCE
083900         MOVE 'N' TO WS-VAL-BAD-SW
084000     ELSE
084100       MOVE 'Y' TO WS-VAL-BAD-SW
084200       PERFORM 4412-FIND-SPLIT-TOWER THRU 4412-EXIT
084300       IF  WS-BEST-NODE GREATER THAN ZERO
084400           ADD 1 TO WS-FIX-COUNT
084500           SET WS-FIX-IDX TO WS-FIX-COUNT
084600           MOVE WS-BEST-NODE TO WS-FIX-HOP (WS-FIX-IDX)
084700           MOVE WS-BEST-NODE TO WS-SEG-FROM-NODE
084800       ELSE
084900           MOVE 'N' TO WS-VAL-BAD-SW.
085000 4411-EXIT.
085100     EXIT.
085200
085300 4412-FIND-SPLIT-TOWER.
085400     MOVE ZERO     TO WS-BEST-NODE.
085500     MOVE 999999.0 TO WS-BEST-SCORE.
085600     MOVE WK-TWR-LATITUDE  (WS-SEG-FROM-NODE) TO GEO-LAT-1.
085700     MOVE WK-TWR-LONGITUDE (WS-SEG-FROM-NODE) TO GEO-LON-1.
085800     MOVE WK-TWR-LATITUDE  (WS-SEG-TO-NODE)   TO GEO-LAT-2.
085900     MOVE WK-TWR-LONGITUDE (WS-SEG-TO-NODE)   TO GEO-LON-2.
086000     MOVE 'D' TO GEO-FUNCTION-CODE.
086100     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
086200     MOVE GEO-RESULT-DISTANCE-KM TO WS-BASELINE-DIST.
086300     SET WS-SCAN-NODE-IDX TO 1.
086400     PERFORM 4413-CHECK-SPLIT-CANDIDATE THRU 4413-EXIT
086500         UNTIL WS-SCAN-NODE-IDX GREATER THAN WK-TOWER-COUNT.
086600 4412-EXIT.
086700     EXIT.
086800
086900 4413-CHECK-SPLIT-CANDIDATE.
087000     SET WK-TWR-IDX TO WS-SCAN-NODE-IDX.
087100     IF  WS-SCAN-NODE-IDX EQUAL WS-SEG-FROM-NODE
087200         NEXT SENTENCE
087300     ELSE
087400       IF  WS-SCAN-NODE-IDX EQUAL WS-SEG-TO-NODE
087500           NEXT SENTENCE
087600       ELSE
087700         MOVE WK-TWR-LATITUDE  (WS-SEG-FROM-NODE) TO GEO-LAT-1
087800         MOVE WK-TWR-LONGITUDE (WS-SEG-FROM-NODE) TO GEO-LON-1
087900         MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)       TO GEO-LAT-2
088000         MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)       TO GEO-LON-2
088100         MOVE 'D' TO GEO-FUNCTION-CODE
088200         CALL 'ZTWR050' USING ZTWR-GEO-PARMS
088300         MOVE GEO-RESULT-DISTANCE-KM TO WS-SCAN-DISTANCE
088400         IF  WS-SCAN-DISTANCE GREATER THAN WK-MAX-TOWER-DISTANCE
088500             NEXT SENTENCE
088600         ELSE
088700           MOVE WK-TWR-LATITUDE  (WK-TWR-IDX)     TO GEO-LAT-1
088800           MOVE WK-TWR-LONGITUDE (WK-TWR-IDX)     TO GEO-LON-1
088900           MOVE WK-TWR-LATITUDE  (WS-SEG-TO-NODE) TO GEO-LAT-2
089000           MOVE WK-TWR-LONGITUDE (WS-SEG-TO-NODE) TO GEO-LON-2
089100           MOVE 'D' TO GEO-FUNCTION-CODE
089200           CALL 'ZTWR050' USING ZTWR-GEO-PARMS
089300           IF  GEO-RESULT-DISTANCE-KM NOT LESS THAN
089400               WS-BASELINE-DIST
089500               NEXT SENTENCE
089600           ELSE
089700             IF  GEO-RESULT-DISTANCE-KM LESS THAN WS-BEST-SCORE
089800                 MOVE GEO-RESULT-DISTANCE-KM TO WS-BEST-SCORE
089900                 MOVE WS-SCAN-NODE-IDX       TO WS-BEST-NODE.
090000     ADD 1 TO WS-SCAN-NODE-IDX.
090100 4413-EXIT.
090200     EXIT.
090300
090400 4420-APPEND-LAST-HOP.
090500     ADD 1 TO WS-FIX-COUNT.
090600     SET WS-FIX-IDX TO WS-FIX-COUNT.
090700     SET WK-CHAIN-IDX TO WK-CHAIN-TOWER-COUNT.
090800     MOVE WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX)
090900         TO WS-FIX-HOP (WS-FIX-IDX).
091000 4420-EXIT.
091100     EXIT.
091200
091300 4430-COPY-FIX-CHAIN-BACK.
091400     MOVE WS-FIX-COUNT TO WK-CHAIN-TOWER-COUNT.
091500     SET WK-CHAIN-IDX TO 1.
091600     PERFORM 4440-COPY-ONE-FIX-HOP THRU 4440-EXIT
091700         UNTIL WK-CHAIN-IDX GREATER THAN WK-CHAIN-TOWER-COUNT.
091800 4430-EXIT.
091900     EXIT.
092000
092100 4440-COPY-ONE-FIX-HOP.
092200     SET WS-FIX-IDX TO WK-CHAIN-IDX.
092300     MOVE WS-FIX-HOP (WS-FIX-IDX)
092400         TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
092500     SET WK-CHAIN-IDX UP BY 1.
092600 4440-EXIT.
092700     EXIT.
092800
092900*****************************************************************
093000* 5000 - final chain-wide validation.  Totals the chain           *
093100* distance as it goes; the first hop found over                    *
093200* WK-MAX-TOWER-DISTANCE fails the whole request.                    *
093300*****************************************************************
093400 5000-VALIDATE-CHAIN.
093500     MOVE ZERO TO WK-CHAIN-DISTANCE-KM.
093600     MOVE 'N'  TO WS-VAL-BAD-SW.
093700     SET WK-CHAIN-IDX TO 1.
093800     PERFORM 5010-VALIDATE-ONE-SEGMENT THRU 5010-EXIT
093900         UNTIL WK-CHAIN-IDX NOT LESS THAN WK-CHAIN-TOWER-COUNT
094000            OR WS-VAL-SEGMENT-BAD.
094100     IF  WS-VAL-SEGMENT-BAD
094200         MOVE 'E' TO WK-CHAIN-RESULT-SW
094300         MOVE 'E' TO CHN-RESULT-STATUS
094400         MOVE WK-CHAIN-ERROR-TEXT TO CHN-ERROR-TEXT
094500     ELSE
094600         MOVE 'S' TO WK-CHAIN-RESULT-SW
094700         MOVE 'S' TO CHN-RESULT-STATUS.
094800 5000-EXIT.
094900     EXIT.
095000
095100 5010-VALIDATE-ONE-SEGMENT.
095200     SET WK-CHAIN-IDX2 TO WK-CHAIN-IDX.
095300     SET WK-CHAIN-IDX2 UP BY 1.
095400     SET WK-TWR-IDX TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
095500     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX) TO GEO-LAT-1.
095600     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX) TO GEO-LON-1.
095700     SET WK-TWR-IDX TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX2).
095800     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX) TO GEO-LAT-2.
095900     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX) TO GEO-LON-2.
096000     MOVE 'D' TO GEO-FUNCTION-CODE.
096100     CALL 'ZTWR050' USING ZTWR-GEO-PARMS.
096200     ADD GEO-RESULT-DISTANCE-KM TO WK-CHAIN-DISTANCE-KM.
096300     IF  GEO-RESULT-DISTANCE-KM GREATER THAN WK-MAX-TOWER-DISTANCE
096400         MOVE 'Y' TO WS-VAL-BAD-SW
096500         PERFORM 5020-BUILD-SEGMENT-ERROR THRU 5020-EXIT.
096600     SET WK-CHAIN-IDX UP BY 1.
096700 5010-EXIT.
096800     EXIT.
096900
097000 5020-BUILD-SEGMENT-ERROR.
097100     MOVE WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX)  TO WS-LOC-NODE-IDX.
097200     PERFORM 5100-LOCATION-TEXT-FOR-NODE THRU 5100-EXIT.
097300     MOVE WS-LOC-RESULT-TEXT TO WS-LOC-A-TEXT.
097400     MOVE WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX2) TO WS-LOC-NODE-IDX.
097500     PERFORM 5100-LOCATION-TEXT-FOR-NODE THRU 5100-EXIT.
097600     MOVE WS-LOC-RESULT-TEXT TO WS-LOC-B-TEXT.
097700     MOVE GEO-RESULT-DISTANCE-KM TO WS-ERR-DISTANCE-EDIT.
097800     MOVE SPACES TO WK-CHAIN-ERROR-TEXT.
097900     STRING 'Cannot complete the path. The distance between '
098000                DELIMITED BY SIZE
098100            WS-LOC-A-TEXT        DELIMITED BY SPACE
098200            ' and '              DELIMITED BY SIZE
098300            WS-LOC-B-TEXT        DELIMITED BY SPACE
098400            ' ('                 DELIMITED BY SIZE
098500            WS-ERR-DISTANCE-EDIT DELIMITED BY SIZE
098600            ' km) exceeds the maximum allowed distance of'
098700                DELIMITED BY SIZE
098800            ' 10.1 km.'          DELIMITED BY SIZE
098900         INTO WK-CHAIN-ERROR-TEXT.
099000 5020-EXIT.
099100     EXIT.
099200
099300*****************************************************************
099400* 5100 - the error-message location name for a chain node: the   *
099500* request's own endpoints get plain English names, any other       *
099600* virtual node is a "virtual intermediate point", and a real         *
099700* master tower is named by its TOWER-ID.                              *
099800*****************************************************************
099900 5100-LOCATION-TEXT-FOR-NODE.
100000     SET WK-TWR-IDX TO WS-LOC-NODE-IDX.
100100     MOVE SPACES TO WS-LOC-RESULT-TEXT.
100200     IF  WK-TWR-ID (WK-TWR-IDX) EQUAL 'START_VIRTUAL'
100300         MOVE 'starting point' TO WS-LOC-RESULT-TEXT
100400     ELSE
100500       IF  WK-TWR-ID (WK-TWR-IDX) EQUAL 'END_VIRTUAL'
100600           MOVE 'destination point' TO WS-LOC-RESULT-TEXT
100700       ELSE
100800         IF  WK-TWR-IS-VIRTUAL (WK-TWR-IDX)
100900             MOVE 'virtual intermediate point'
101000                 TO WS-LOC-RESULT-TEXT
101100         ELSE
101200             STRING 'tower '              DELIMITED BY SIZE
101300                    WK-TWR-ID (WK-TWR-IDX) DELIMITED BY SPACE
101400                 INTO WS-LOC-RESULT-TEXT.
101500 5100-EXIT.
101600     EXIT.
101700
101800*****************************************************************
101900* 7000 - the no-master-towers error.  Only reachable when the     *
102000* direct start-to-end distance already failed the 2000 test and     *
102100* the master file handed us nothing to route through.                *
102200*****************************************************************
102300 7000-BUILD-NO-TOWERS-ERROR.
102400     MOVE WS-DIRECT-DISTANCE-KM TO WS-ERR-DISTANCE-EDIT.
102500     MOVE SPACES TO WK-CHAIN-ERROR-TEXT.
102600     STRING 'Cannot create path. The direct distance between'
102700                DELIMITED BY SIZE
102800            ' start and end points (' DELIMITED BY SIZE
102900            WS-ERR-DISTANCE-EDIT      DELIMITED BY SIZE
103000            ' km) exceeds the maximum allowed distance of'
103100                DELIMITED BY SIZE
103200            ' 10.1 km, and no towers are available.'
103300                DELIMITED BY SIZE
103400         INTO WK-CHAIN-ERROR-TEXT.
103500     MOVE 'E' TO WK-CHAIN-RESULT-SW.
103600     MOVE 'E' TO CHN-RESULT-STATUS.
103700     MOVE WK-CHAIN-ERROR-TEXT TO CHN-ERROR-TEXT.
103800     MOVE ZERO TO WK-CHAIN-TOWER-COUNT.
103900 7000-EXIT.
104000     EXIT.
