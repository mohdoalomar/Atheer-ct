000100*****************************************************************
000200* ZTWRPRQ - POP-REQUEST-RECORD                                  *
000300*                                                                *
000400* One point-of-presence multi-destination request.  The          *
000500* destination pairs occur inline, up to 50 of them per record,   *
000600* per PRQ-DEST-COUNT - farming the destinations out to a second  *
000700* keyed file was considered and dropped, same as the other       *
000800* request layouts in this suite: the original POP-REQUEST        *
000900* never keyed destinations separately, so this record doesn't    *
001000* either.                                                        *
001100*                                                                *
001200* Date       UserID   Description                                *
001300* ---------- -------- ----------------------------------------- *
001400* 1992-06-18 RJF      Original layout.                           *
001500*****************************************************************
001600 01  POP-REQUEST-RECORD.
001700     02  PRQ-POP-ID              PIC X(10).
001800     02  PRQ-POP-COORDINATES.
001900         03  PRQ-POP-LAT         PIC S9(3)V9(6).
002000         03  PRQ-POP-LON         PIC S9(3)V9(6).
002100     02  PRQ-DEST-COUNT          PIC 9(3).
002200     02  PRQ-DEST-ENTRY OCCURS 50 TIMES
002300                        INDEXED BY PRQ-DEST-IDX.
002400         03  PRQ-DEST-LAT        PIC S9(3)V9(6).
002500         03  PRQ-DEST-LON        PIC S9(3)V9(6).
002600     02  FILLER                  PIC X(05).
