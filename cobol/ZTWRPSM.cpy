000100*****************************************************************
000200* ZTWRPSM - POP-SUMMARY-RECORD                                  *
000300*                                                                *
000400* One record per processed POP-REQUEST-RECORD, written after     *
000500* every destination for that POP has been resolved (or errored). *
000600*                                                                *
000700* Date       UserID   Description                                *
000800* ---------- -------- ----------------------------------------- *
000900* 1992-06-18 RJF      Original layout.                           *
001000*****************************************************************
001100 01  POP-SUMMARY-RECORD.
001200     02  PSM-POP-ID              PIC X(10).
001300     02  PSM-UNIQUE-TOWERS-USED  PIC 9(5).
001400     02  PSM-TOTAL-DESTINATIONS  PIC 9(3).
001500     02  PSM-TOTAL-DISTANCE-KM   PIC S9(7)V9(2).
001600     02  PSM-SUCCESSFUL-PATHS    PIC 9(3).
001700     02  FILLER                  PIC X(14).
