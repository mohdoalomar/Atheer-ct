000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTWR000.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  NETWORK PLANNING - BACKHAUL ENGINEERING.
000500 DATE-WRITTEN.  FEBRUARY 1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zTWR - Tower Network Path-Planning Batch                      *
001100*                                                               *
001200* Mainline driver.  Loads the tower master into the in-memory   *
001300* WK-TOWER-TABLE once at the start of the run, then drives two  *
001400* independent request streams against it:                      *
001500*                                                               *
001600*   LINK-REQUEST - one point-to-point chain per record,         *
001700*                  resolved by CALLing ZTWR020 (the best-of-two *
001800*                  chain builder, which supersedes ZTWR010's    *
001900*                  own BFS-only choice by running both          *
002000*                  candidates and picking the shorter).         *
002100*                                                               *
002200*   POP-REQUEST  - one hub-to-many-destinations batch per       *
002300*                  record, resolved either by ZTWR030 (per-     *
002400*                  destination independent chains) or ZTWR040   *
002500*                  (shared ring network across all              *
002600*                  destinations), chosen for the whole run by   *
002700*                  the UPSI-0 switch - OFF calls ZTWR030, ON    *
002800*                  calls ZTWR040.                               *
002900*                                                               *
003000* Both request streams write their hops to PATH-RESULT through  *
003100* the same paragraphs (2200/3600), pulling from the shared      *
003200* WK-CHAIN-AREA or WK-POP-RESULT-AREA staging fields the        *
003300* CALLed member filled in - none of ZTWR010/020/030/040 open    *
003400* PATH-RESULT or POP-SUMMARY themselves.                        *
003500*                                                               *
003600* Date       UserID    Description                             *
003700* ---------- --------  ----------------------------------      *
003800* 1991-02-11 RJF       Original - TOWER-MASTER load and the    *
003900*                      LINK-REQUEST loop calling ZTWR010        *
004000*                      direct (CR 0198).                       *
004100* 1992-06-18 RJF       Added the POP-REQUEST loop calling       *
004200*                      ZTWR030 (CR 0512).                      *
004300* 1993-10-25 RJF       LINK-REQUEST loop now calls ZTWR020       *
004400*                      instead of ZTWR010 directly - ZTWR020    *
004500*                      picks the better of the BFS and A*       *
004600*                      chains itself (CR 1588).                 *
004700* 1998-12-02 LKT       Y2K review - WK-RUN-DATE now sourced      *
004800*                      from the system clock via ACCEPT FROM    *
004900*                      DATE YYYYMMDD (CR 3390).                 *
005000* 2003-05-27 DPH       Added UPSI-0 switch - ON routes every     *
005100*                      POP-REQUEST of this run to ZTWR040's      *
005200*                      ring-network builder instead of           *
005300*                      ZTWR030's per-destination search          *
005400*                      (CR 4488).                                *
005500* 2006-08-22 DPH       PATH-RESULT/POP-SUMMARY writing           *
005600*                      centralised here - ZTWR030/040 now       *
005700*                      only stage WK-POP-RESULT-AREA (CR 4822). *
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON STATUS IS ZTWR-USE-RING-NETWORK
006400            OFF STATUS IS ZTWR-USE-PER-DEST-PATHS
006500     CLASS COORD-VALID IS '0' THRU '9', '+', '-', '.'.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT TOWER-MASTER  ASSIGN TO TWRMAST
006900                           ORGANIZATION IS SEQUENTIAL
007000                           FILE STATUS IS WS-TWM-FILE-STATUS.
007100     SELECT LINK-REQUEST  ASSIGN TO LNKREQ
007200                           ORGANIZATION IS SEQUENTIAL
007300                           FILE STATUS IS WS-LRQ-FILE-STATUS.
007400     SELECT POP-REQUEST   ASSIGN TO POPREQ
007500                           ORGANIZATION IS SEQUENTIAL
007600                           FILE STATUS IS WS-PRQ-FILE-STATUS.
007700     SELECT PATH-RESULT   ASSIGN TO PATHRES
007800                           ORGANIZATION IS SEQUENTIAL
007900                           FILE STATUS IS WS-PRS-FILE-STATUS.
008000     SELECT POP-SUMMARY   ASSIGN TO POPSUM
008100                           ORGANIZATION IS SEQUENTIAL
008200                           FILE STATUS IS WS-PSM-FILE-STATUS.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600
008700 FD  TOWER-MASTER
008800     LABEL RECORDS ARE STANDARD.
008900     COPY ZTWRTWM.
009000
009100 FD  LINK-REQUEST
009200     LABEL RECORDS ARE STANDARD.
009300     COPY ZTWRLRQ.
009400
009500 FD  POP-REQUEST
009600     LABEL RECORDS ARE STANDARD.
009700     COPY ZTWRPRQ.
009800
009900 FD  PATH-RESULT
010000     LABEL RECORDS ARE STANDARD.
010100     COPY ZTWRPRS.
010200
010300 FD  POP-SUMMARY
010400     LABEL RECORDS ARE STANDARD.
010500     COPY ZTWRPSM.
010600
010700 WORKING-STORAGE SECTION.
010800
010900*****************************************************************
011000* File status and end-of-file switches, one set per file.  The    *
011100* 88-level names follow the standard status-category groupings     *
011200* rather than testing the exact two-character code everywhere.     *
011300*****************************************************************
011400 01  WS-FILE-STATUS-AREA.
011500     02  WS-TWM-FILE-STATUS      PIC X(2) VALUE SPACES.
011600         88  WS-TWM-STATUS-OK         VALUE '00'.
011700         88  WS-TWM-STATUS-EOF        VALUE '10'.
011800     02  WS-LRQ-FILE-STATUS      PIC X(2) VALUE SPACES.
011900         88  WS-LRQ-STATUS-OK         VALUE '00'.
012000         88  WS-LRQ-STATUS-EOF        VALUE '10'.
012100     02  WS-PRQ-FILE-STATUS      PIC X(2) VALUE SPACES.
012200         88  WS-PRQ-STATUS-OK         VALUE '00'.
012300         88  WS-PRQ-STATUS-EOF        VALUE '10'.
012400     02  WS-PRS-FILE-STATUS      PIC X(2) VALUE SPACES.
012500         88  WS-PRS-STATUS-OK         VALUE '00'.
012600     02  WS-PSM-FILE-STATUS      PIC X(2) VALUE SPACES.
012700         88  WS-PSM-STATUS-OK         VALUE '00'.
012800     02  FILLER                  PIC X(10) VALUE SPACES.
012900
013000 01  WS-EOF-SWITCHES.
013100     02  WS-TWM-EOF-SW           PIC X(1) VALUE 'N'.
013200         88  WS-TWM-AT-EOF            VALUE 'Y'.
013300     02  WS-LRQ-EOF-SW           PIC X(1) VALUE 'N'.
013400         88  WS-LRQ-AT-EOF            VALUE 'Y'.
013500     02  WS-PRQ-EOF-SW           PIC X(1) VALUE 'N'.
013600         88  WS-PRQ-AT-EOF            VALUE 'Y'.
013700     02  FILLER                  PIC X(10) VALUE SPACES.
013800
013900*****************************************************************
014000* Run totals for the end-of-job message written to SYSOUT.        *
014100*****************************************************************
014200 01  WS-RUN-COUNTERS.
014300     02  WS-TOWERS-LOADED        PIC S9(5) COMP VALUE ZERO.
014400     02  WS-LINK-REQ-COUNT       PIC S9(5) COMP VALUE ZERO.
014500     02  WS-POP-REQ-COUNT        PIC S9(5) COMP VALUE ZERO.
014600     02  FILLER                  PIC X(10) VALUE SPACES.
014700
014800*****************************************************************
014900* Hop-writing work area, shared by 2200-WRITE-LINK-CHAIN and       *
015000* 3600-WRITE-POP-RESULTS - both walk a chain of tower-table         *
015100* subscripts and build one PATH-RESULT-RECORD per hop.              *
015200*****************************************************************
015300 01  WS-HOP-WRITE-AREA.
015400     02  WS-HOP-SEQ              PIC S9(4) COMP VALUE ZERO.
015500     02  FILLER                  PIC X(10) VALUE SPACES.
015600
015700*****************************************************************
015800* Call-result area for the single-chain members (ZTWR010/020),     *
015900* and the shared resources every zTWR0nn subprogram walks.         *
016000*****************************************************************
016100 COPY ZTWRCHN.
016200 COPY ZTWRWRK.
016300
016400 PROCEDURE DIVISION.
016500
016600 0100-MAIN.
016700     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.
016800     PERFORM 2000-PROCESS-LINK-REQUESTS THRU 2000-EXIT.
016900     PERFORM 3000-PROCESS-POP-REQUESTS  THRU 3000-EXIT.
017000     PERFORM 9000-TERMINATE      THRU 9000-EXIT.
017100     STOP RUN.
017200
017300*****************************************************************
017400* 1000 - open every file, load TOWER-MASTER in full into           *
017500* WK-TOWER-TABLE, and prime the two request streams with their      *
017600* first record.                                                     *
017700*****************************************************************
017800 1000-INITIALIZE.
017900     ACCEPT WK-RUN-DATE FROM DATE YYYYMMDD.
018000     OPEN INPUT  TOWER-MASTER
018100                 LINK-REQUEST
018200                 POP-REQUEST.
018300     OPEN OUTPUT PATH-RESULT
018400                 POP-SUMMARY.
018500     MOVE ZERO TO WK-TOWER-COUNT.
018600     PERFORM 1100-LOAD-TOWER-MASTER THRU 1100-EXIT
018700         UNTIL WS-TWM-AT-EOF.
018800     CLOSE TOWER-MASTER.
018900     READ LINK-REQUEST
019000         AT END MOVE 'Y' TO WS-LRQ-EOF-SW.
019100     READ POP-REQUEST
019200         AT END MOVE 'Y' TO WS-PRQ-EOF-SW.
019300 1000-EXIT.
019400     EXIT.
019500
019600 1100-LOAD-TOWER-MASTER.
019700     READ TOWER-MASTER
019800         AT END MOVE 'Y' TO WS-TWM-EOF-SW.
019900     IF  NOT WS-TWM-AT-EOF
020000         ADD 1 TO WK-TOWER-COUNT
020100         SET WK-TWR-IDX TO WK-TOWER-COUNT
020200         MOVE TWM-TOWER-ID    TO WK-TWR-ID    (WK-TWR-IDX)
020300         MOVE TWM-TOWER-ID    TO WK-TWR-KEY   (WK-TWR-IDX)
020400         MOVE TWM-SITE-NAME   TO WK-TWR-NAME  (WK-TWR-IDX)
020500         MOVE TWM-LATITUDE    TO WK-TWR-LATITUDE  (WK-TWR-IDX)
020600         MOVE TWM-LONGITUDE   TO WK-TWR-LONGITUDE (WK-TWR-IDX)
020700         MOVE TWM-TOTAL-HEIGHT TO WK-TWR-HEIGHT   (WK-TWR-IDX)
020800         MOVE TWM-POWER       TO WK-TWR-POWER  (WK-TWR-IDX)
020900         MOVE TWM-CLUTTER     TO WK-TWR-CLUTTER (WK-TWR-IDX)
021000         MOVE 'N'             TO WK-TWR-VIRTUAL-SW (WK-TWR-IDX)
021100         MOVE 'N'             TO WK-TWR-USED-SW    (WK-TWR-IDX)
021200         ADD 1 TO WS-TOWERS-LOADED.
021300 1100-EXIT.
021400     EXIT.
021500
021600*****************************************************************
021700* 2000 - one CALL to ZTWR020 per LINK-REQUEST-RECORD, then the      *
021800* resulting chain (or error) is written straight to PATH-RESULT.    *
021900*****************************************************************
022000 2000-PROCESS-LINK-REQUESTS.
022100     PERFORM 2100-PROCESS-ONE-LINK-REQUEST THRU 2100-EXIT
022200         UNTIL WS-LRQ-AT-EOF.
022300 2000-EXIT.
022400     EXIT.
022500
022600 2100-PROCESS-ONE-LINK-REQUEST.
022700     ADD 1 TO WS-LINK-REQ-COUNT.
022800     CALL 'ZTWR020' USING LINK-REQUEST-RECORD
022900                           ZTWR-CHAIN-RESULT
023000                           WK-CONSTANTS
023100                           WK-TOWER-TABLE
023200                           WK-BFS-AREA
023300                           WK-CHAIN-AREA
023400                           WK-SCRATCH-AREA.
023500     IF  CHN-STATUS-ERROR
023600         PERFORM 2300-WRITE-LINK-ERROR THRU 2300-EXIT
023700     ELSE
023800         PERFORM 2200-WRITE-LINK-CHAIN THRU 2200-EXIT.
023900     READ LINK-REQUEST
024000         AT END MOVE 'Y' TO WS-LRQ-EOF-SW.
024100 2100-EXIT.
024200     EXIT.
024300
024400 2200-WRITE-LINK-CHAIN.
024500     MOVE 1 TO WS-HOP-SEQ.
024600     SET WK-CHAIN-IDX TO 1.
024700     PERFORM 2210-WRITE-ONE-HOP THRU 2210-EXIT
024800         UNTIL WK-CHAIN-IDX GREATER THAN WK-CHAIN-TOWER-COUNT.
024900 2200-EXIT.
025000     EXIT.
025100
025200 2210-WRITE-ONE-HOP.
025300     SET WK-TWR-IDX TO WK-CHAIN-NODE-INDEX (WK-CHAIN-IDX).
025400     MOVE LRQ-REQ-ID            TO PRS-REQ-ID.
025500     MOVE WS-HOP-SEQ            TO PRS-HOP-SEQ.
025600     MOVE WK-TWR-ID (WK-TWR-IDX) TO PRS-HOP-TOWER-ID.
025700     MOVE WK-TWR-LATITUDE  (WK-TWR-IDX) TO PRS-HOP-LAT.
025800     MOVE WK-TWR-LONGITUDE (WK-TWR-IDX) TO PRS-HOP-LON.
025900     MOVE WK-CHAIN-TOWER-COUNT  TO PRS-CHAIN-TOWER-COUNT.
026000     MOVE WK-CHAIN-DISTANCE-KM  TO PRS-CHAIN-DISTANCE-KM.
026100     MOVE 'S'                   TO PRS-RESULT-STATUS.
026200     MOVE SPACES                TO PRS-ERROR-TEXT.
026300     WRITE PATH-RESULT-RECORD.
026400     ADD 1 TO WS-HOP-SEQ.
026500     SET WK-CHAIN-IDX UP BY 1.
026600 2210-EXIT.
026700     EXIT.
026800
026900 2300-WRITE-LINK-ERROR.
027000     MOVE LRQ-REQ-ID    TO PRS-REQ-ID.
027100     MOVE 1              TO PRS-HOP-SEQ.
027200     MOVE SPACES         TO PRS-HOP-TOWER-ID.
027300     MOVE ZERO           TO PRS-HOP-LAT.
027400     MOVE ZERO           TO PRS-HOP-LON.
027500     MOVE ZERO           TO PRS-CHAIN-TOWER-COUNT.
027600     MOVE ZERO           TO PRS-CHAIN-DISTANCE-KM.
027700     MOVE 'E'            TO PRS-RESULT-STATUS.
027800     MOVE CHN-ERROR-TEXT TO PRS-ERROR-TEXT.
027900     WRITE PATH-RESULT-RECORD.
028000 2300-EXIT.
028100     EXIT.
028200
028300*****************************************************************
028400* 3000 - one CALL per POP-REQUEST-RECORD, to ZTWR030 or ZTWR040     *
028500* per the UPSI-0 setting for this run, then the staged results      *
028600* in WK-POP-RESULT-AREA are written to PATH-RESULT and POP-SUMMARY. *
028700*****************************************************************
028800 3000-PROCESS-POP-REQUESTS.
028900     PERFORM 3100-PROCESS-ONE-POP-REQUEST THRU 3100-EXIT
029000         UNTIL WS-PRQ-AT-EOF.
029100 3000-EXIT.
029200     EXIT.
029300
029400 3100-PROCESS-ONE-POP-REQUEST.
029500     ADD 1 TO WS-POP-REQ-COUNT.
029600     IF  ZTWR-USE-RING-NETWORK
029700         CALL 'ZTWR040' USING POP-REQUEST-RECORD
029800                               WK-CONSTANTS
029900                               WK-TOWER-TABLE
030000                               WK-DIJKSTRA-AREA
030100                               WK-EDGE-AREA
030200                               WK-UNION-FIND-AREA
030300                               WK-POP-RESULT-AREA
030400     ELSE
030500         CALL 'ZTWR030' USING POP-REQUEST-RECORD
030600                               WK-CONSTANTS
030700                               WK-TOWER-TABLE
030800                               WK-BFS-AREA
030900                               WK-CHAIN-AREA
031000                               WK-SCRATCH-AREA
031100                               WK-POP-RESULT-AREA.
031200     PERFORM 3600-WRITE-POP-RESULTS THRU 3600-EXIT.
031300     PERFORM 3700-WRITE-POP-SUMMARY THRU 3700-EXIT.
031400     READ POP-REQUEST
031500         AT END MOVE 'Y' TO WS-PRQ-EOF-SW.
031600 3100-EXIT.
031700     EXIT.
031800
031900 3600-WRITE-POP-RESULTS.
032000     SET WK-PD-IDX TO 1.
032100     PERFORM 3610-WRITE-ONE-DESTINATION THRU 3610-EXIT
032200         UNTIL WK-PD-IDX GREATER THAN WK-POP-DEST-COUNT.
032300 3600-EXIT.
032400     EXIT.
032500
032600 3610-WRITE-ONE-DESTINATION.
032700     IF  WK-POP-DEST-ERROR (WK-PD-IDX)
032800         PERFORM 3630-WRITE-DEST-ERROR THRU 3630-EXIT
032900     ELSE
033000         PERFORM 3620-WRITE-DEST-HOPS  THRU 3620-EXIT.
033100     SET WK-PD-IDX UP BY 1.
033200 3610-EXIT.
033300     EXIT.
033400
033500 3620-WRITE-DEST-HOPS.
033600     MOVE 1 TO WS-HOP-SEQ.
033700     SET WK-PD-HOP-IDX TO 1.
033800     PERFORM 3621-WRITE-ONE-DEST-HOP THRU 3621-EXIT
033900         UNTIL WK-PD-HOP-IDX GREATER THAN
034000               WK-POP-DEST-CHAIN-COUNT (WK-PD-IDX).
034100 3620-EXIT.
034200     EXIT.
034300
034400 3621-WRITE-ONE-DEST-HOP.
034500     MOVE PRQ-POP-ID TO PRS-REQ-ID.
034600     MOVE WS-HOP-SEQ TO PRS-HOP-SEQ.
034700     MOVE WK-POP-HOP-TOWER-ID  (WK-PD-IDX, WK-PD-HOP-IDX)
034800         TO PRS-HOP-TOWER-ID.
034900     MOVE WK-POP-HOP-LATITUDE  (WK-PD-IDX, WK-PD-HOP-IDX)
035000         TO PRS-HOP-LAT.
035100     MOVE WK-POP-HOP-LONGITUDE (WK-PD-IDX, WK-PD-HOP-IDX)
035200         TO PRS-HOP-LON.
035300     MOVE WK-POP-DEST-CHAIN-COUNT (WK-PD-IDX)
035400         TO PRS-CHAIN-TOWER-COUNT.
035500     MOVE WK-POP-DEST-DISTANCE-KM (WK-PD-IDX)
035600         TO PRS-CHAIN-DISTANCE-KM.
035700     MOVE 'S'        TO PRS-RESULT-STATUS.
035800     MOVE SPACES     TO PRS-ERROR-TEXT.
035900     WRITE PATH-RESULT-RECORD.
036000     ADD 1 TO WS-HOP-SEQ.
036100     SET WK-PD-HOP-IDX UP BY 1.
036200 3621-EXIT.
036300     EXIT.
036400
036500 3630-WRITE-DEST-ERROR.
036600     MOVE PRQ-POP-ID                         TO PRS-REQ-ID.
036700     MOVE 1                                   TO PRS-HOP-SEQ.
036800     MOVE SPACES                              TO PRS-HOP-TOWER-ID.
036900     MOVE ZERO                                TO PRS-HOP-LAT.
037000     MOVE ZERO                                TO PRS-HOP-LON.
037100     MOVE ZERO                                TO PRS-CHAIN-TOWER-COUNT.
037200     MOVE ZERO                                TO PRS-CHAIN-DISTANCE-KM.
037300     MOVE 'E'                                 TO PRS-RESULT-STATUS.
037400     MOVE WK-POP-DEST-ERROR-TEXT (WK-PD-IDX)   TO PRS-ERROR-TEXT.
037500     WRITE PATH-RESULT-RECORD.
037600 3630-EXIT.
037700     EXIT.
037800
037900 3700-WRITE-POP-SUMMARY.
038000     MOVE PRQ-POP-ID                    TO PSM-POP-ID.
038100     MOVE WK-POP-SUMMARY-UNIQUE-TOWERS   TO PSM-UNIQUE-TOWERS-USED.
038200     MOVE WK-POP-SUMMARY-TOTAL-DEST      TO PSM-TOTAL-DESTINATIONS.
038300     MOVE WK-POP-SUMMARY-TOTAL-DISTANCE  TO PSM-TOTAL-DISTANCE-KM.
038400     MOVE WK-POP-SUMMARY-SUCCESS-COUNT   TO PSM-SUCCESSFUL-PATHS.
038500     WRITE POP-SUMMARY-RECORD.
038600 3700-EXIT.
038700     EXIT.
038800
038900*****************************************************************
039000* 9000 - close the output files.  LINK-REQUEST/POP-REQUEST were    *
039100* left open by design only until EOF; both are already closed      *
039200* implicitly once their EOF switch is on, but the CLOSE here is     *
039300* still required to free the data set for the next step.           *
039400*****************************************************************
039500 9000-TERMINATE.
039600     CLOSE LINK-REQUEST
039700           POP-REQUEST
039800           PATH-RESULT
039900           POP-SUMMARY.
040000 9000-EXIT.
040100     EXIT.
