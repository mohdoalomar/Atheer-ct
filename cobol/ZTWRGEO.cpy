000100*****************************************************************
000200* ZTWRGEO - geometry CALL interface for ZTWR050.                *
000300*                                                                *
000400* One shared parameter block for all four geometry functions     *
000500* ZTWR050 performs - great-circle distance, initial bearing,     *
000600* destination-point projection, and tower-identity key           *
000700* derivation - so every caller builds the same area and just     *
000800* sets GEO-FUNCTION-CODE before the CALL.                        *
000900*                                                                *
001000* Date       UserID   Description                                *
001100* ---------- -------- ----------------------------------------- *
001200* 1991-02-20 RJF      Original layout (distance, bearing only).  *
001300* 1991-04-02 RJF      Added GEO-FUNC-DEST-POINT for the           *
001400*                     interpolation fallback (CR 0214).           *
001500* 1994-07-19 RAF      Added GEO-FUNC-TOWER-KEY (CR 2271).         *
001600*****************************************************************
001700 01  ZTWR-GEO-PARMS.
001800     02  GEO-FUNCTION-CODE       PIC X(1).
001900         88  GEO-FUNC-DISTANCE         VALUE 'D'.
002000         88  GEO-FUNC-BEARING           VALUE 'B'.
002100         88  GEO-FUNC-DEST-POINT        VALUE 'P'.
002200         88  GEO-FUNC-TOWER-KEY          VALUE 'K'.
002300     02  GEO-LAT-1               PIC S9(3)V9(6).
002400     02  GEO-LON-1               PIC S9(3)V9(6).
002500     02  GEO-LAT-2               PIC S9(3)V9(6).
002600     02  GEO-LON-2               PIC S9(3)V9(6).
002700     02  GEO-BEARING-DEG-IN      PIC S9(3)V9(6).
002800     02  GEO-DISTANCE-KM-IN      PIC S9(5)V9(2).
002900     02  GEO-TOWER-ID-IN         PIC X(20).
003000     02  GEO-TOWER-NUMERIC-ID-IN PIC 9(9).
003100     02  GEO-RESULT-AREA.
003200         03  GEO-RESULT-DISTANCE-KM  PIC S9(5)V9(2).
003300         03  GEO-RESULT-BEARING-DEG  PIC S9(3)V9(2).
003400         03  GEO-RESULT-LAT          PIC S9(3)V9(6).
003500         03  GEO-RESULT-LON          PIC S9(3)V9(6).
003600         03  GEO-RESULT-TOWER-KEY    PIC X(20).
003700     02  FILLER                  PIC X(20).
