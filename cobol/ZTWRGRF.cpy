000100*****************************************************************
000200* ZTWRGRF - graph-math CALL interface for ZTWR060.               *
000300*                                                                *
000400* Dijkstra, Kruskal and the union-find housekeeping that backs    *
000500* the POP minimum-tower ring option all come through here, one    *
000600* function at a time, against the tables in ZTWRWRK.             *
000700*                                                                *
000800* Date       UserID   Description                                *
000900* ---------- -------- ----------------------------------------- *
001000* 2003-05-27 DPH      Original layout (CR 4488).                  *
001100*****************************************************************
001200 01  ZTWR-GRAPH-PARMS.
001300     02  GRF-FUNCTION-CODE       PIC X(1).
001400         88  GRF-FUNC-BUILD-GRAPH        VALUE 'B'.
001500         88  GRF-FUNC-DIJKSTRA           VALUE 'D'.
001600         88  GRF-FUNC-KRUSKAL            VALUE 'K'.
001700     02  GRF-SOURCE-NODE         PIC S9(4) COMP.
001800     02  GRF-TARGET-NODE         PIC S9(4) COMP.
001900     02  GRF-NODE-COUNT          PIC S9(4) COMP.
002000     02  GRF-DESTINATION-COUNT   PIC S9(4) COMP.
002100     02  GRF-RESULT-DISTANCE-KM  COMP-2.
002200     02  FILLER                  PIC X(16).
