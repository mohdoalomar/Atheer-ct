000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZTWR050.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  NETWORK PLANNING - BACKHAUL ENGINEERING.
000500 DATE-WRITTEN.  FEBRUARY 1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zTWR - Tower Network Path-Planning Batch                      *
001100*                                                               *
001200* This subprogram is the single home for the great-circle        *
001300* geometry the whole zTWR suite depends on: Haversine distance,  *
001400* initial compass bearing, destination-point projection along a  *
001500* bearing, and the tower-identity key every graph paragraph       *
001600* keys off of.  CALLed by ZTWR010, ZTWR020, ZTWR030, ZTWR040      *
001700* and ZTWR060 - never run standalone.                             *
001800*                                                               *
001900* Date       UserID    Description                              *
002000* ---------- --------  ---------------------------------------- *
002100* 1991-02-20 RJF       Original - distance and bearing only.     *
002200* 1991-04-02 RJF       Added destination-point projection for     *
002300*                      the interpolation fallback (CR 0214).     *
002400* 1993-10-11 RJF       Found ASIN domain error when the          *
002500*                      projected argument drifted a shade past   *
002600*                      1.0 from rounding - clamp before ASIN     *
002700*                      (CR 1588).                                *
002800* 1994-07-19 RAF       Added 4000-TOWER-KEY - identity rule now   *
002900*                      shared instead of copied into each        *
003000*                      caller (CR 2271).                          *
003100* 1998-11-30 LKT       Y2K review of this member - no date        *
003200*                      fields present, no change required.       *
003300* 2026-08-09 MWK       WS-PI, WS-180, WS-360 and WS-EARTH-RADIUS- *
003400*                      KM were sitting as free-standing 01s -     *
003500*                      reclassified 77-level, which is what they  *
003600*                      always were (CR 5604).                    *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS COORD-VALID IS '0' THRU '9', '+', '-', '.'.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004600*****************************************************************
004700* DEFINE LOCAL VARIABLES                                        *
004800*****************************************************************
004900 01  WS-RADIANS-AREA.
005000     02  WS-LAT-1-RAD            COMP-2 VALUE ZERO.
005100     02  WS-LON-1-RAD            COMP-2 VALUE ZERO.
005200     02  WS-LAT-2-RAD            COMP-2 VALUE ZERO.
005300     02  WS-LON-2-RAD            COMP-2 VALUE ZERO.
005400     02  WS-DELTA-LAT-RAD        COMP-2 VALUE ZERO.
005500     02  WS-DELTA-LON-RAD        COMP-2 VALUE ZERO.
005600     02  FILLER                  PIC X(8) VALUE SPACES.
005700
005800 01  WS-HAVERSINE-AREA.
005900     02  WS-HAV-A                COMP-2 VALUE ZERO.
006000     02  WS-HAV-C                COMP-2 VALUE ZERO.
006100     02  WS-HAV-SIN-DLAT-HALF    COMP-2 VALUE ZERO.
006200     02  WS-HAV-SIN-DLON-HALF    COMP-2 VALUE ZERO.
006300     02  FILLER                  PIC X(10) VALUE SPACES.
006400
006500 01  WS-BEARING-AREA.
006600     02  WS-BRG-Y                COMP-2 VALUE ZERO.
006700     02  WS-BRG-X                COMP-2 VALUE ZERO.
006800     02  WS-BRG-RESULT-RAD       COMP-2 VALUE ZERO.
006900     02  WS-BRG-RESULT-DEG       COMP-2 VALUE ZERO.
007000     02  FILLER                  PIC X(10) VALUE SPACES.
007100
007200 01  WS-PROJECTION-AREA.
007300     02  WS-PRJ-ANGULAR-DIST     COMP-2 VALUE ZERO.
007400     02  WS-PRJ-SIN-ARG          COMP-2 VALUE ZERO.
007500     02  WS-PRJ-LAT-2-RAD        COMP-2 VALUE ZERO.
007600     02  WS-PRJ-LON-2-RAD        COMP-2 VALUE ZERO.
007700     02  FILLER                  PIC X(4) VALUE SPACES.
007800*-----------------------------------------------------------*
007900* FILLER REDEFINES - a 9(18) packed view of the projected    *
008000* longitude bit pattern, used only by ZTWRDTS01-style unit    *
008100* test drivers to compare floating results bit-for-bit.       *
008200*-----------------------------------------------------------*
008300     02  WS-PRJ-LON-2-X REDEFINES WS-PRJ-LON-2-RAD
008400                        PIC X(8).
008500
008600 01  WS-TOWER-KEY-AREA.
008700     02  WS-TWK-NUMERIC-ID       PIC 9(9) VALUE ZERO.
008800     02  WS-TWK-NUMERIC-ID-X REDEFINES WS-TWK-NUMERIC-ID
008900                             PIC X(9).
009000     02  WS-TWK-COMPOSITE-KEY    PIC X(20) VALUE SPACES.
009100     02  FILLER                  PIC X(10) VALUE SPACES.
009200
009300 77  WS-PI                       COMP-2 VALUE 3.14159265358979.
009400 77  WS-180                      COMP-2 VALUE 180.0.
009500 77  WS-360                      PIC S9(3) COMP VALUE 360.
009600 77  WS-EARTH-RADIUS-KM          COMP-2 VALUE 6371.0.
009700
009800 LINKAGE SECTION.
009900 COPY ZTWRGEO.
010000
010100 PROCEDURE DIVISION USING ZTWR-GEO-PARMS.
010200
010300 0100-MAIN.
010400     IF  GEO-FUNC-DISTANCE
010500         PERFORM 1000-GREAT-CIRCLE-DISTANCE THRU 1000-EXIT
010600     ELSE
010700       IF  GEO-FUNC-BEARING
010800           PERFORM 2000-INITIAL-BEARING THRU 2000-EXIT
010900       ELSE
011000         IF  GEO-FUNC-DEST-POINT
011100             PERFORM 3000-DESTINATION-POINT THRU 3000-EXIT
011200         ELSE
011300           IF  GEO-FUNC-TOWER-KEY
011400               PERFORM 4000-TOWER-KEY THRU 4000-EXIT
011500           ELSE
011600               MOVE ZERO TO GEO-RESULT-DISTANCE-KM.
011700     GOBACK.
011800
011900*****************************************************************
012000* 1000-GREAT-CIRCLE-DISTANCE - Haversine formula, R = 6371 km.  *
012100* Intermediate work stays in COMP-2; only the final result is    *
012200* rounded into the fixed-decimal GEO-RESULT-DISTANCE-KM.         *
012300*****************************************************************
012400 1000-GREAT-CIRCLE-DISTANCE.
012500     PERFORM 1100-LOAD-RADIANS THRU 1100-EXIT.
012600
012700     COMPUTE WS-DELTA-LAT-RAD =
012800         WS-LAT-2-RAD - WS-LAT-1-RAD.
012900     COMPUTE WS-DELTA-LON-RAD =
013000         WS-LON-2-RAD - WS-LON-1-RAD.
013100
013200     COMPUTE WS-HAV-SIN-DLAT-HALF =
013300         FUNCTION SIN (WS-DELTA-LAT-RAD / 2).
013400     COMPUTE WS-HAV-SIN-DLON-HALF =
013500         FUNCTION SIN (WS-DELTA-LON-RAD / 2).
013600
013700     COMPUTE WS-HAV-A =
013800         (WS-HAV-SIN-DLAT-HALF * WS-HAV-SIN-DLAT-HALF)
013900         + FUNCTION COS (WS-LAT-1-RAD)
014000         * FUNCTION COS (WS-LAT-2-RAD)
014100         * (WS-HAV-SIN-DLON-HALF * WS-HAV-SIN-DLON-HALF).
014200
014300     IF  WS-HAV-A GREATER THAN 1.0
014400         MOVE 1.0 TO WS-HAV-A.
014500     IF  WS-HAV-A LESS THAN 0.0
014600         MOVE 0.0 TO WS-HAV-A.
014700
014800     COMPUTE WS-HAV-C =
014900         2 * FUNCTION ATAN2 (FUNCTION SQRT (WS-HAV-A),
015000                             FUNCTION SQRT (1 - WS-HAV-A)).
015100
015200     COMPUTE GEO-RESULT-DISTANCE-KM ROUNDED =
015300         WS-EARTH-RADIUS-KM * WS-HAV-C.
015400 1000-EXIT.
015500     EXIT.
015600
015700*****************************************************************
015800* 1100-LOAD-RADIANS - degrees-to-radians for both points, used  *
015900* by every function below.                                      *
016000*****************************************************************
016100 1100-LOAD-RADIANS.
016200     COMPUTE WS-LAT-1-RAD = GEO-LAT-1 * WS-PI / WS-180.
016300     COMPUTE WS-LON-1-RAD = GEO-LON-1 * WS-PI / WS-180.
016400     COMPUTE WS-LAT-2-RAD = GEO-LAT-2 * WS-PI / WS-180.
016500     COMPUTE WS-LON-2-RAD = GEO-LON-2 * WS-PI / WS-180.
016600 1100-EXIT.
016700     EXIT.
016800
016900*****************************************************************
017000* 2000-INITIAL-BEARING - compass bearing point 1 -> point 2,    *
017100* normalized to 0..360 degrees.                                  *
017200*****************************************************************
017300 2000-INITIAL-BEARING.
017400     PERFORM 1100-LOAD-RADIANS THRU 1100-EXIT.
017500
017600     COMPUTE WS-BRG-Y =
017700         FUNCTION SIN (WS-LON-2-RAD - WS-LON-1-RAD)
017800         * FUNCTION COS (WS-LAT-2-RAD).
017900     COMPUTE WS-BRG-X =
018000         (FUNCTION COS (WS-LAT-1-RAD)
018100             * FUNCTION SIN (WS-LAT-2-RAD))
018200         - (FUNCTION SIN (WS-LAT-1-RAD)
018300             * FUNCTION COS (WS-LAT-2-RAD)
018400             * FUNCTION COS (WS-LON-2-RAD - WS-LON-1-RAD)).
018500
018600     COMPUTE WS-BRG-RESULT-RAD =
018700         FUNCTION ATAN2 (WS-BRG-Y, WS-BRG-X).
018800     COMPUTE WS-BRG-RESULT-DEG =
018900         (WS-BRG-RESULT-RAD * WS-180 / WS-PI).
019000
019100     ADD WS-360 TO WS-BRG-RESULT-DEG.
019200     COMPUTE WS-BRG-RESULT-DEG =
019300         FUNCTION MOD (WS-BRG-RESULT-DEG, WS-360).
019400
019500     COMPUTE GEO-RESULT-BEARING-DEG ROUNDED =
019600         WS-BRG-RESULT-DEG.
019700 2000-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100* 3000-DESTINATION-POINT - project forward from point 1 along   *
020200* GEO-BEARING-DEG-IN for GEO-DISTANCE-KM-IN kilometres.  Used     *
020300* only by the interpolation fallback in ZTWR010.                 *
020400*****************************************************************
020500 3000-DESTINATION-POINT.
020600     PERFORM 1100-LOAD-RADIANS THRU 1100-EXIT.
020700
020800     COMPUTE WS-PRJ-ANGULAR-DIST =
020900         GEO-DISTANCE-KM-IN / WS-EARTH-RADIUS-KM.
021000
021100     COMPUTE WS-PRJ-SIN-ARG =
021200         (FUNCTION SIN (WS-LAT-1-RAD)
021300             * FUNCTION COS (WS-PRJ-ANGULAR-DIST))
021400         + (FUNCTION COS (WS-LAT-1-RAD)
021500             * FUNCTION SIN (WS-PRJ-ANGULAR-DIST)
021600             * FUNCTION COS (GEO-BEARING-DEG-IN * WS-PI
021700                              / WS-180)).
021800
021900     IF  WS-PRJ-SIN-ARG GREATER THAN 1.0
022000         MOVE 1.0 TO WS-PRJ-SIN-ARG.
022100     IF  WS-PRJ-SIN-ARG LESS THAN -1.0
022200         MOVE -1.0 TO WS-PRJ-SIN-ARG.
022300
022400     COMPUTE WS-PRJ-LAT-2-RAD =
022500         FUNCTION ASIN (WS-PRJ-SIN-ARG).
022600
022700     COMPUTE WS-PRJ-LON-2-RAD =
022800         WS-LON-1-RAD +
022900         FUNCTION ATAN2 (
023000             FUNCTION SIN (GEO-BEARING-DEG-IN * WS-PI / WS-180)
023100               * FUNCTION SIN (WS-PRJ-ANGULAR-DIST)
023200               * FUNCTION COS (WS-LAT-1-RAD),
023300             FUNCTION COS (WS-PRJ-ANGULAR-DIST)
023400               - (FUNCTION SIN (WS-LAT-1-RAD)
023500                   * FUNCTION SIN (WS-PRJ-LAT-2-RAD))).
023600
023700     COMPUTE GEO-RESULT-LAT ROUNDED =
023800         WS-PRJ-LAT-2-RAD * WS-180 / WS-PI.
023900     COMPUTE GEO-RESULT-LON ROUNDED =
024000         WS-PRJ-LON-2-RAD * WS-180 / WS-PI.
024100 3000-EXIT.
024200     EXIT.
024300
024400*****************************************************************
024500* 4000-TOWER-KEY - a tower's graph identity: its numeric master *
024600* id if one was supplied, else its TOWER-ID, else the literal    *
024700* "lat:lon" string.  Every caller runs its identity test through *
024800* this paragraph so the rule never drifts between programs.      *
024900*****************************************************************
025000 4000-TOWER-KEY.
025100     IF  GEO-TOWER-NUMERIC-ID-IN GREATER THAN ZERO
025200         MOVE GEO-TOWER-NUMERIC-ID-IN TO WS-TWK-NUMERIC-ID
025300         MOVE WS-TWK-NUMERIC-ID-X TO GEO-RESULT-TOWER-KEY
025400     ELSE
025500       IF  GEO-TOWER-ID-IN NOT EQUAL SPACES
025600           MOVE GEO-TOWER-ID-IN TO GEO-RESULT-TOWER-KEY
025700       ELSE
025800           MOVE SPACES TO WS-TWK-COMPOSITE-KEY
025900           STRING GEO-LAT-1 DELIMITED BY SIZE
026000                  ':'       DELIMITED BY SIZE
026100                  GEO-LON-1 DELIMITED BY SIZE
026200               INTO WS-TWK-COMPOSITE-KEY
026300           MOVE WS-TWK-COMPOSITE-KEY TO GEO-RESULT-TOWER-KEY.
026400 4000-EXIT.
026500     EXIT.
