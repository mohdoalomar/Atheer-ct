000100*****************************************************************
000200* zTWR shared WORKING-STORAGE resources.                        *
000300*                                                                *
000400* Tower table, path-finding queues, the A*/Dijkstra work areas   *
000500* and the Kruskal union-find arrays all live here so every       *
000600* zTWR0nn subprogram builds and walks the same shapes.  COPY     *
000700* this member into WORKING-STORAGE; nothing here belongs in      *
000800* the FILE SECTION.                                               *
000900*                                                                *
001000* Date       UserID   Description                                *
001100* ---------- -------- ----------------------------------------- *
001200* 1991-02-11 RJF      Original lay-in for the chain builder.      *
001300* 1994-07-19 RAF      Added the A* open/closed flags for the      *
001400*                     direct-path search (CR 2271).               *
001500* 1998-11-03 RJF      Y2K review - no date fields in this member, *
001600*                     WK-RUN-DATE below carries century already.  *
001700* 2003-05-27 DPH      Added ring-network (Kruskal) arrays for     *
001800*                     the POP minimum-tower option (CR 4488).      *
001900* 2005-01-14 DPH      Added raw byte REDEFINES over the tower      *
002000*                     coordinate pair, chain distance and edge     *
002100*                     weight so the exception dump can show a      *
002200*                     field's bit pattern without a debugger       *
002300*                     (CR 4701).                                   *
002400* 2006-08-22 DPH      Added WK-POP-RESULT-AREA so ZTWR030 and      *
002500*                     ZTWR040 can hand every destination's chain   *
002600*                     back to ZTWR000 in one pass instead of        *
002700*                     opening PATH-RESULT themselves (CR 4822).     *
002800*****************************************************************
002900
003000 01  WK-CONSTANTS.
003100     02  WK-MAX-TOWER-DISTANCE   PIC S9(3)V9(2) COMP-3
003200                                  VALUE +10.10.
003300     02  WK-EARTH-RADIUS-KM      PIC S9(5)      COMP
003400                                  VALUE +6371.
003500     02  WK-MAX-TOWERS           PIC S9(4)      COMP
003600                                  VALUE +2000.
003700     02  WK-MAX-DESTINATIONS     PIC S9(4)      COMP
003800                                  VALUE +50.
003900     02  WK-MAX-NODES            PIC S9(4)      COMP
004000                                  VALUE +2100.
004100     02  FILLER                  PIC X(10) VALUE SPACES.
004200
004300*****************************************************************
004400* In-memory tower table - one entry per TOWER-MASTER record,     *
004500* plus virtual start/end/POP/destination entries appended after  *
004600* the real towers for the duration of one request.               *
004700*****************************************************************
004800 01  WK-TOWER-TABLE.
004900     02  WK-TOWER-COUNT          PIC S9(4)      COMP VALUE ZERO.
005000     02  WK-TOWER-ENTRY OCCURS 2100 TIMES
005100                       INDEXED BY WK-TWR-IDX.
005200         03  WK-TWR-KEY          PIC X(20) VALUE SPACES.
005300         03  WK-TWR-ID           PIC X(20) VALUE SPACES.
005400         03  WK-TWR-NAME         PIC X(40) VALUE SPACES.
005500         03  WK-TWR-COORDINATES.
005600             04  WK-TWR-LATITUDE   PIC S9(3)V9(6) VALUE ZERO.
005700             04  WK-TWR-LONGITUDE  PIC S9(3)V9(6) VALUE ZERO.
005800         03  WK-TWR-COORDINATES-X REDEFINES
005900                            WK-TWR-COORDINATES
006000                            PIC X(18).
006100*-----------------------------------------------------------*
006200* Raw 18-byte view of the coordinate pair, used by the       *
006300* dump utility when a tower's position looks suspect on      *
006400* the exception listing.                                     *
006500*-----------------------------------------------------------*
006600         03  WK-TWR-HEIGHT       PIC 9(4)  VALUE ZERO.
006700         03  WK-TWR-POWER        PIC X(20) VALUE SPACES.
006800         03  WK-TWR-CLUTTER      PIC X(20) VALUE SPACES.
006900         03  WK-TWR-VIRTUAL-SW   PIC X(1)  VALUE 'N'.
007000             88  WK-TWR-IS-VIRTUAL     VALUE 'Y'.
007100             88  WK-TWR-IS-REAL        VALUE 'N'.
007200         03  WK-TWR-USED-SW      PIC X(1)  VALUE 'N'.
007300             88  WK-TWR-USED-IN-CHAIN  VALUE 'Y'.
007400         03  FILLER              PIC X(9)  VALUE SPACES.
007500
007600*****************************************************************
007700* BFS queue - a simple FIFO over tower-table subscripts.          *
007800*****************************************************************
007900 01  WK-BFS-AREA.
008000     02  WK-BFS-FRONT            PIC S9(4) COMP VALUE ZERO.
008100     02  WK-BFS-REAR             PIC S9(4) COMP VALUE ZERO.
008200     02  WK-BFS-QUEUE OCCURS 2100 TIMES
008300                     INDEXED BY WK-BFS-IDX
008400                     PIC S9(4) COMP.
008500     02  WK-BFS-VISITED OCCURS 2100 TIMES
008600                        INDEXED BY WK-BFS-VIS-IDX
008700                        PIC X(1) VALUE 'N'.
008800         88  WK-BFS-NODE-VISITED       VALUE 'Y'.
008900     02  WK-BFS-PREDECESSOR OCCURS 2100 TIMES
009000                            INDEXED BY WK-BFS-PRD-IDX
009100                            PIC S9(4) COMP VALUE -1.
009200     02  FILLER                  PIC X(10) VALUE SPACES.
009300
009400*****************************************************************
009500* A*-style search work areas for the direct-route candidate.     *
009600*****************************************************************
009700 01  WK-ASTAR-AREA.
009800     02  WK-ASTAR-OPEN-SW OCCURS 2100 TIMES
009900                          INDEXED BY WK-AS-OPEN-IDX
010000                          PIC X(1) VALUE 'N'.
010100         88  WK-ASTAR-IN-OPEN-SET       VALUE 'Y'.
010200     02  WK-ASTAR-CLOSED-SW OCCURS 2100 TIMES
010300                            INDEXED BY WK-AS-CLOSED-IDX
010400                            PIC X(1) VALUE 'N'.
010500         88  WK-ASTAR-IN-CLOSED-SET     VALUE 'Y'.
010600     02  WK-ASTAR-G-SCORE OCCURS 2100 TIMES
010700                         INDEXED BY WK-AS-G-IDX
010800                         COMP-2 VALUE ZERO.
010900     02  WK-ASTAR-PREDECESSOR OCCURS 2100 TIMES
011000                              INDEXED BY WK-AS-PRD-IDX
011100                              PIC S9(4) COMP VALUE -1.
011200     02  WK-ASTAR-BEST-SCORE        COMP-2 VALUE ZERO.
011300     02  WK-ASTAR-BEST-NODE         PIC S9(4) COMP VALUE ZERO.
011400     02  FILLER                  PIC X(10) VALUE SPACES.
011500
011600*****************************************************************
011700* Dijkstra work areas, shared by the connectivity-graph pass     *
011800* and by the final network-restricted shortest path pass.       *
011900*****************************************************************
012000 01  WK-DIJKSTRA-AREA.
012100     02  WK-DIJ-DISTANCE OCCURS 2100 TIMES
012200                         INDEXED BY WK-DIJ-DIST-IDX
012300                         COMP-2 VALUE ZERO.
012400     02  WK-DIJ-SETTLED-SW OCCURS 2100 TIMES
012500                           INDEXED BY WK-DIJ-SET-IDX
012600                           PIC X(1) VALUE 'N'.
012700         88  WK-DIJ-NODE-SETTLED        VALUE 'Y'.
012800     02  WK-DIJ-PREDECESSOR OCCURS 2100 TIMES
012900                            INDEXED BY WK-DIJ-PRD-IDX
013000                            PIC S9(4) COMP VALUE -1.
013100     02  WK-DIJ-IN-NETWORK-SW OCCURS 2100 TIMES
013200                              INDEXED BY WK-DIJ-NET-IDX
013300                              PIC X(1) VALUE 'Y'.
013400         88  WK-DIJ-NODE-ELIGIBLE        VALUE 'Y'.
013500     02  WK-DIJ-MIN-DISTANCE         COMP-2 VALUE ZERO.
013600     02  WK-DIJ-MIN-NODE             PIC S9(4) COMP VALUE ZERO.
013700     02  FILLER                  PIC X(10) VALUE SPACES.
013800
013900*****************************************************************
014000* Weighted edge list used both for the all-pairs distance table  *
014100* feeding Kruskal, and for the adjacency test (distance <=       *
014200* WK-MAX-TOWER-DISTANCE) that drives BFS/A*/Dijkstra neighbour    *
014300* generation.                                                    *
014400*****************************************************************
014500 01  WK-EDGE-AREA.
014600     02  WK-EDGE-COUNT               PIC S9(4) COMP VALUE ZERO.
014700     02  WK-EDGE-ENTRY OCCURS 2650 TIMES
014800                       INDEXED BY WK-EDGE-IDX WK-EDGE-IDX2.
014900         03  WK-EDGE-FROM-NODE       PIC S9(4) COMP.
015000         03  WK-EDGE-TO-NODE         PIC S9(4) COMP.
015100         03  WK-EDGE-WEIGHT          COMP-2.
015200         03  WK-EDGE-WEIGHT-X REDEFINES WK-EDGE-WEIGHT
015300                             PIC X(8).
015400         03  WK-EDGE-IN-TREE-SW      PIC X(1) VALUE 'N'.
015500             88  WK-EDGE-ACCEPTED         VALUE 'Y'.
015600     02  FILLER                  PIC X(10) VALUE SPACES.
015700
015800*****************************************************************
015900* Kruskal union-find over {POP, destination-1 ... destination-n} *
016000*****************************************************************
016100 01  WK-UNION-FIND-AREA.
016200     02  WK-UF-PARENT OCCURS 51 TIMES
016300                      INDEXED BY WK-UF-PRT-IDX
016400                      PIC S9(4) COMP.
016500     02  WK-UF-RANK OCCURS 51 TIMES
016600                    INDEXED BY WK-UF-RNK-IDX
016700                    PIC S9(4) COMP VALUE ZERO.
016800     02  WK-UF-TREE-EDGES-ACCEPTED   PIC S9(4) COMP VALUE ZERO.
016900     02  WK-UF-RING-EDGES-ACCEPTED   PIC S9(4) COMP VALUE ZERO.
017000     02  WK-UF-RING-EDGE-LIMIT       PIC S9(4) COMP VALUE ZERO.
017100     02  FILLER                  PIC X(10) VALUE SPACES.
017200
017300*****************************************************************
017400* The chain being assembled for the request currently in         *
017500* progress - every path-finding paragraph in every zTWR0nn       *
017600* program builds its candidate chain here before the caller      *
017700* copies it out to its own result area or straight to            *
017800* PATH-RESULT.                                                    *
017900*****************************************************************
018000 01  WK-CHAIN-AREA.
018100     02  WK-CHAIN-TOWER-COUNT        PIC S9(4) COMP VALUE ZERO.
018200     02  WK-CHAIN-DISTANCE-KM        COMP-2 VALUE ZERO.
018300     02  WK-CHAIN-DISTANCE-X REDEFINES WK-CHAIN-DISTANCE-KM
018400                             PIC X(8).
018500     02  WK-CHAIN-HOP OCCURS 2100 TIMES
018600                     INDEXED BY WK-CHAIN-IDX WK-CHAIN-IDX2.
018700         03  WK-CHAIN-NODE-INDEX     PIC S9(4) COMP.
018800     02  WK-CHAIN-RESULT-SW          PIC X(1) VALUE 'S'.
018900         88  WK-CHAIN-IS-SUCCESS          VALUE 'S'.
019000         88  WK-CHAIN-IS-ERROR             VALUE 'E'.
019100     02  WK-CHAIN-ERROR-TEXT         PIC X(120) VALUE SPACES.
019200     02  FILLER                  PIC X(10) VALUE SPACES.
019300
019400*****************************************************************
019500* Per-destination POP result staging - one entry per destination  *
019600* of the POP-REQUEST-RECORD currently in progress, filled in by    *
019700* ZTWR030 or ZTWR040 and walked by ZTWR000 to write PATH-RESULT    *
019800* and POP-SUMMARY.  WK-POP-DEST-HOP is sized for the longest       *
019900* chain this shop has seen plus headroom, not WK-MAX-NODES - a     *
020000* single destination's chain does not need 2100 slots.            *
020100*****************************************************************
020200 01  WK-POP-RESULT-AREA.
020300     02  WK-POP-DEST-COUNT       PIC S9(4) COMP VALUE ZERO.
020400     02  WK-POP-DEST-ENTRY OCCURS 50 TIMES
020500                           INDEXED BY WK-PD-IDX.
020600         03  WK-POP-DEST-CHAIN-COUNT   PIC S9(4) COMP VALUE ZERO.
020700         03  WK-POP-DEST-DISTANCE-KM   COMP-2 VALUE ZERO.
020800         03  WK-POP-DEST-STATUS        PIC X(1) VALUE 'S'.
020900             88  WK-POP-DEST-SUCCESS       VALUE 'S'.
021000             88  WK-POP-DEST-ERROR         VALUE 'E'.
021100         03  WK-POP-DEST-ERROR-TEXT    PIC X(120) VALUE SPACES.
021200         03  WK-POP-DEST-HOP OCCURS 80 TIMES
021300                             INDEXED BY WK-PD-HOP-IDX.
021400             04  WK-POP-HOP-TOWER-ID   PIC X(20) VALUE SPACES.
021500             04  WK-POP-HOP-LATITUDE   PIC S9(3)V9(6) VALUE ZERO.
021600             04  WK-POP-HOP-LONGITUDE  PIC S9(3)V9(6) VALUE ZERO.
021700     02  WK-POP-SUMMARY-UNIQUE-TOWERS  PIC S9(5) COMP VALUE ZERO.
021800     02  WK-POP-SUMMARY-TOTAL-DEST     PIC S9(3) COMP VALUE ZERO.
021900     02  WK-POP-SUMMARY-TOTAL-DISTANCE COMP-2 VALUE ZERO.
022000     02  WK-POP-SUMMARY-SUCCESS-COUNT  PIC S9(3) COMP VALUE ZERO.
022100     02  FILLER                  PIC X(10) VALUE SPACES.
022200
022300*****************************************************************
022400* Scratch fields reused across the trig and scoring paragraphs.  *
022500*****************************************************************
022600 01  WK-SCRATCH-AREA.
022700     02  WK-SCRATCH-DISTANCE-KM      COMP-2 VALUE ZERO.
022800     02  WK-SCRATCH-BEARING-DEG      COMP-2 VALUE ZERO.
022900     02  WK-SCRATCH-SCORE            COMP-2 VALUE ZERO.
023000     02  WK-SCRATCH-NODE             PIC S9(4) COMP VALUE ZERO.
023100     02  WK-RUN-DATE                 PIC 9(8) VALUE ZERO.
023200     02  FILLER                  PIC X(10) VALUE SPACES.
