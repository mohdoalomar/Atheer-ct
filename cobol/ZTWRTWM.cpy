000100*****************************************************************
000200* ZTWRTWM - TOWER-MASTER-RECORD                                 *
000300*                                                                *
000400* One entry per microwave/radio backhaul tower site.  Read in    *
000500* full, every request, into the WK-TOWER-TABLE (see ZTWRWRK)     *
000600* before any chain is built - there is no keyed access to this   *
000700* file anywhere in zTWR, so ORGANIZATION IS SEQUENTIAL is all     *
000800* that is ever needed.                                           *
000900*                                                                *
001000* Date       UserID   Description                                *
001100* ---------- -------- ----------------------------------------- *
001200* 1991-02-11 RJF      Original layout.                           *
001300* 1996-09-04 LKT      Added TWM-CLUTTER - planning wants the      *
001400*                     terrain code carried with the site, not    *
001500*                     looked up separately (CR 1904).             *
001600*****************************************************************
001700 01  TOWER-MASTER-RECORD.
001800*--------------------------------------------------------------*
001900* Surrogate key and display name.                               *
002000*--------------------------------------------------------------*
002100     02  TWM-TOWER-ID            PIC X(20).
002200     02  TWM-SITE-NAME           PIC X(40).
002300*--------------------------------------------------------------*
002400* Geographic position, decimal degrees.  Western longitudes and  *
002500* southern latitudes carry the sign on the low-order digit       *
002600* (zoned DISPLAY, not COMP-3 - this shop does not pack           *
002700* non-money fields).                                             *
002800*--------------------------------------------------------------*
002900     02  TWM-COORDINATES.
003000         03  TWM-LATITUDE        PIC S9(3)V9(6).
003100         03  TWM-LONGITUDE       PIC S9(3)V9(6).
003200*--------------------------------------------------------------*
003300* FILLER REDEFINES below gives the planning-report programs a    *
003400* raw 18-byte view of the coordinate pair for hex-dump-style     *
003500* diagnostics without having to reference both fields.           *
003600*--------------------------------------------------------------*
003700     02  TWM-COORDINATE-PAIR-X REDEFINES TWM-COORDINATES
003800                             PIC X(18).
003900     02  TWM-TOTAL-HEIGHT        PIC 9(4).
004000     02  TWM-POWER               PIC X(20).
004100     02  TWM-CLUTTER             PIC X(20).
004200     02  FILLER                  PIC X(18).
